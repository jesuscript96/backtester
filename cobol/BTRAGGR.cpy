000100*--------------------------------------------------------------*          
000200* BTRAGGR  --  AGGREGATE-METRICS working record (rendered on              
000300*              REPORT-OUT, not a file in its own right).                  
000400*--------------------------------------------------------------*          
000500*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000600*--------------------------------------------------------------*          
000700 01          AG-AGGREGATE-RECORD.                                         
000800     05      AG-TOTAL-DAYS           PIC 9(05).                           
000900     05      AG-TOTAL-TRADES         PIC 9(07).                           
001000     05      AG-WIN-RATE-PCT         PIC S9(03)V9(02).                    
001100     05      AG-AVG-RETURN-DAY-PCT   PIC S9(05)V9(04).                    
001200     05      AG-TOTAL-RETURN-PCT     PIC S9(07)V9(04).                    
001300     05      AG-AVG-MAX-DD-PCT       PIC S9(05)V9(04).                    
001400     05      AG-AVG-PROFIT-FACTOR    PIC S9(07)V9(04).                    
001500     05      AG-AVG-PNL              PIC S9(09)V9(02).                    
001600     05      AG-TOTAL-PNL            PIC S9(11)V9(02).                    
