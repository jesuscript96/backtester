000100*--------------------------------------------------------------*          
000200* BTRMCAR  --  MONTE-CARLO-RESULT working record, plus the                
000300*              pool of trade PnL values accumulated over the              
000400*              whole run for BTMTC0M to shuffle.                          
000500*--------------------------------------------------------------*          
000600*A.00.00|2018-04-15| kl  | Neuerstellung (SSFNEW-7)                       
000700*--------------------------------------------------------------*          
000800 01          MC-MONTECARLO-RECORD.                                        
000900     05      MC-RUIN-PROBABILITY-PCT PIC S9(03)V9(02).                    
001000     05      MC-WORST-DRAWDOWN-PCT   PIC S9(05)V9(02).                    
001100     05      MC-MEDIAN-DRAWDOWN-PCT  PIC S9(05)V9(02).                    
001200     05      MC-FINAL-BAL-P05        PIC S9(11)V9(02).                    
001300     05      MC-FINAL-BAL-P25        PIC S9(11)V9(02).                    
001400     05      MC-FINAL-BAL-P50        PIC S9(11)V9(02).                    
001500     05      MC-FINAL-BAL-P75        PIC S9(11)V9(02).                    
001600     05      MC-FINAL-BAL-P95        PIC S9(11)V9(02).                    
001700*--------------------------------------------------------------*          
001800* Pool aller Trade-PnL ueber den gesamten Lauf (EXTERNAL, wie             
001900* BT-BAR-TABLE -- BTDRV0O sammelt, BTMTC0M mischt und wertet).            
002000*--------------------------------------------------------------*          
002100 01          BT-PNL-POOL IS EXTERNAL.                                     
002200     05      BT-PNL-COUNT            PIC S9(05) COMP VALUE ZERO.          
002300     05      BT-PNL-ENTRY PIC S9(09)V9(02) OCCURS 20000 TIMES             
002400                 INDEXED BY BT-PNL-IX.                                    
002500     05      BT-MC-REQUESTED         PIC X(01) VALUE "N".                 
002600     05      BT-MC-RUNS              PIC 9(05) VALUE ZERO.                
002700     05      BT-INITIAL-CASH         PIC S9(11)V9(02) VALUE ZERO.         
