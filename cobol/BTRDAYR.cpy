000100*--------------------------------------------------------------*          
000200* BTRDAYR  --  DAYRF record (DAY-RESULT, one per processed day)           
000300*--------------------------------------------------------------*          
000400*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000500*--------------------------------------------------------------*          
000600 01          DR-DAY-RESULT-RECORD.                                        
000700     05      DR-TICKER               PIC X(08).                           
000800     05      DR-TRADE-DATE           PIC X(10).                           
000900     05      DR-TOTAL-RETURN-PCT     PIC S9(05)V9(04).                    
001000     05      DR-MAX-DRAWDOWN-PCT     PIC S9(05)V9(04).                    
001100     05      DR-WIN-RATE-PCT         PIC S9(03)V9(02).                    
001200     05      DR-TOTAL-TRADES         PIC 9(05).                           
001300     05      DR-PROFIT-FACTOR        PIC S9(07)V9(04).                    
001400     05      DR-EXPECTANCY           PIC S9(09)V9(02).                    
001500     05      DR-BEST-TRADE-PCT       PIC S9(05)V9(04).                    
001600     05      DR-WORST-TRADE-PCT      PIC S9(05)V9(04).                    
001700     05      DR-INIT-VALUE           PIC S9(11)V9(02).                    
001800     05      DR-END-VALUE            PIC S9(11)V9(02).                    
001900     05      FILLER                  PIC X(08).                           
