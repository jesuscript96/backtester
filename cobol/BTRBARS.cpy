000100*--------------------------------------------------------------*          
000200* BTRBARS  --  one day's bars plus their computed indicator               
000300*              series and pattern/signal flags.  Declared                 
000400*              EXTERNAL so BTDRV0O, BTIND0M, BTSTR0M and                  
000500*              BTSIM0M all address the same storage without               
000600*              it being re-passed on every CALL (cf. the                  
000700*              SRC-LINES-BUFFER idiom in the SSFANO0 module --            
000800*              when this table grows, every program that                  
000900*              COPYs it must be recompiled).                              
001000*--------------------------------------------------------------*          
001100*A.00.00|2018-04-12| kl  | Neuerstellung (SSFNEW-7)                       
001200*B.00.00|1990-11-05| rjh | indicator columns added for backtest           
001300*B.00.01|1996-07-30| glh | widened BT-ACCVOL to 9(11), Y2K prep           
001400*B.00.02|1999-01-14| glh | Y2K date-window review, no changes             
001500*--------------------------------------------------------------*          
001600 01          BT-BAR-TABLE IS EXTERNAL.                                    
001700     05      BT-BAR-COUNT            PIC S9(04) COMP VALUE ZERO.          
001800     05      BT-BAR OCCURS 600 TIMES INDEXED BY BT-IX.                    
001900         10  BT-TIME                 PIC 9(04).                           
002000         10  BT-TIME-R REDEFINES BT-TIME.                                 
002100             15 BT-HH                PIC 9(02).                           
002200             15 BT-MI                PIC 9(02).                           
002300         10  BT-OPEN                 PIC S9(07)V9(04).                    
002400         10  BT-HIGH                 PIC S9(07)V9(04).                    
002500         10  BT-LOW                  PIC S9(07)V9(04).                    
002600         10  BT-CLOSE                PIC S9(07)V9(04).                    
002700         10  BT-VOLUME               PIC 9(09).                           
002800         10  BT-SMA                  PIC S9(07)V9(04).                    
002900         10  BT-SMA-DEF              PIC X(01).                           
003000         10  BT-EMA                  PIC S9(07)V9(04).                    
003100         10  BT-EMA-DEF              PIC X(01).                           
003200         10  BT-RSI                  PIC S9(03)V9(04).                    
003300         10  BT-RSI-DEF              PIC X(01).                           
003400         10  BT-ATR                  PIC S9(07)V9(04).                    
003500         10  BT-ATR-DEF              PIC X(01).                           
003600         10  BT-VWAP                 PIC S9(07)V9(04).                    
003700         10  BT-VWAP-DEF             PIC X(01).                           
003800         10  BT-HOD                  PIC S9(07)V9(04).                    
003900         10  BT-LOD                  PIC S9(07)V9(04).                    
004000         10  BT-ACCVOL               PIC 9(11).                           
004100         10  BT-CONSEC-RED           PIC 9(03).                           
004200         10  BT-CONSEC-HH            PIC 9(03).                           
004300         10  BT-CONSEC-LL            PIC 9(03).                           
004400         10  BT-RET-PM               PIC S9(05)V9(04).                    
004500         10  BT-RET-PM-DEF           PIC X(01).                           
004600         10  BT-RET-RTH              PIC S9(05)V9(04).                    
004700         10  BT-RET-RTH-DEF          PIC X(01).                           
004800         10  BT-TOD                  PIC 9(04).                           
004900         10  BT-PAT-GREEN-VOL        PIC X(01).                           
005000         10  BT-PAT-GREEN-VOL-PLUS   PIC X(01).                           
005100         10  BT-PAT-RED-VOL          PIC X(01).                           
005200         10  BT-PAT-RED-VOL-PLUS     PIC X(01).                           
005300         10  BT-PAT-DOJI             PIC X(01).                           
005400         10  BT-PAT-HAMMER           PIC X(01).                           
005500         10  BT-PAT-SHOOT-STAR       PIC X(01).                           
005600         10  BT-ENTRY-FLAG           PIC X(01).                           
005700             88 BT-ENTRY-ON                  VALUE "J".                   
005800         10  BT-EXIT-FLAG            PIC X(01).                           
005900             88 BT-EXIT-ON                   VALUE "J".                   
006000         10  FILLER                  PIC X(05).                           
