000100*--------------------------------------------------------------*          
000200* BTREQTY  --  EQTYF record (EQUITY-POINT) and the per-day                
000300*              equity table BTSIM0M fills bar by bar.                     
000400*--------------------------------------------------------------*          
000500*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000600*--------------------------------------------------------------*          
000700 01          EQ-EQUITY-RECORD.                                            
000800     05      EQ-SEQ                  PIC 9(07).                           
000900     05      EQ-VALUE                PIC S9(11)V9(02).                    
001000     05      EQ-DRAWDOWN-PCT         PIC S9(05)V9(04).                    
001100     05      FILLER                  PIC X(10).                           
