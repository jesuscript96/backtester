000100*--------------------------------------------------------------*          
000200* BTRSTGY  --  broadcast strategy header/risk record plus the             
000300*              entry/exit condition tables, loaded once by                
000400*              BTDRV0O paragraph B020-LOAD-STRATEGY from STRATF           
000500*              (layout BTRSTRD) and read by BTSTR0M.  EXTERNAL,           
000600*              same reasoning as BT-BAR-TABLE.                            
000700*--------------------------------------------------------------*          
000800*A.00.00|2018-04-13| kl  | Neuerstellung (SSFNEW-7)                       
000900*--------------------------------------------------------------*          
001000 01          BT-STRATEGY IS EXTERNAL.                                     
001100     05      BT-ST-ID                PIC X(36).                           
001200     05      BT-ST-NAME              PIC X(40).                           
001300     05      BT-ST-BIAS              PIC X(05).                           
001400     05      BT-ST-USE-HARD-STOP     PIC X(01).                           
001500     05      BT-ST-HARD-STOP-TYPE    PIC X(12).                           
001600     05      BT-ST-HARD-STOP-VALUE   PIC S9(05)V9(04).                    
001700     05      BT-ST-TRAIL-ACTIVE      PIC X(01).                           
001800     05      BT-ST-TRAIL-TYPE        PIC X(12).                           
001900     05      BT-ST-TRAIL-BUFFER-PCT  PIC S9(05)V9(04).                    
002000     05      BT-ST-USE-TAKE-PROFIT   PIC X(01).                           
002100     05      BT-ST-TAKE-PROFIT-TYPE  PIC X(12).                           
002200     05      BT-ST-TAKE-PROFIT-VALUE PIC S9(05)V9(04).                    
002300     05      BT-ST-ACCEPT-REENTRIES  PIC X(01).                           
002400     05      BT-ST-SL-STOP           PIC S9(05)V9(04).                    
002500     05      BT-ST-SL-STOP-SET       PIC X(01).                           
002600     05      BT-ST-SL-TRAIL          PIC X(01).                           
002700     05      BT-ST-TP-STOP           PIC S9(05)V9(04).                    
002800     05      BT-ST-TP-STOP-SET       PIC X(01).                           
002900*--------------------------------------------------------------*          
003000* Bedingungstabellen, je eine fuer Entry und Exit.                        
003100*--------------------------------------------------------------*          
003200 01          BT-COND-TABLE IS EXTERNAL.                                   
003300     05      BT-CE-COUNT             PIC S9(03) COMP VALUE ZERO.          
003400     05      BT-CE-COND OCCURS 200 TIMES INDEXED BY BT-CE-IX.             
003500         10  BT-CE-TYPE              PIC X(02).                           
003600         10  BT-CE-OPER              PIC X(03).                           
003700         10  BT-CE-SOURCE-IND        PIC X(24).                           
003800         10  BT-CE-SOURCE-PERIOD     PIC 9(03).                           
003900         10  BT-CE-SOURCE-OFFSET     PIC 9(03).                           
004000         10  BT-CE-TARGET-KIND       PIC X(01).                           
004100         10  BT-CE-TARGET-IND        PIC X(24).                           
004200         10  BT-CE-TARGET-PERIOD     PIC 9(03).                           
004300         10  BT-CE-TARGET-CONST      PIC S9(09)V9(04).                    
004400         10  BT-CE-COMPARATOR        PIC X(24).                           
004500         10  BT-CE-LEVEL-NAME        PIC X(24).                           
004600         10  BT-CE-VALUE-PCT         PIC S9(05)V9(04).                    
004700         10  BT-CE-PATTERN           PIC X(18).                           
004800         10  BT-CE-LOOKBACK          PIC 9(03).                           
004900         10  BT-CE-CONSEC-COUNT      PIC 9(03).                           
005000     05      BT-CX-COUNT             PIC S9(03) COMP VALUE ZERO.          
005100     05      BT-CX-COND OCCURS 200 TIMES INDEXED BY BT-CX-IX.             
005200         10  BT-CX-TYPE              PIC X(02).                           
005300         10  BT-CX-OPER              PIC X(03).                           
005400         10  BT-CX-SOURCE-IND        PIC X(24).                           
005500         10  BT-CX-SOURCE-PERIOD     PIC 9(03).                           
005600         10  BT-CX-SOURCE-OFFSET     PIC 9(03).                           
005700         10  BT-CX-TARGET-KIND       PIC X(01).                           
005800         10  BT-CX-TARGET-IND        PIC X(24).                           
005900         10  BT-CX-TARGET-PERIOD     PIC 9(03).                           
006000         10  BT-CX-TARGET-CONST      PIC S9(09)V9(04).                    
006100         10  BT-CX-COMPARATOR        PIC X(24).                           
006200         10  BT-CX-LEVEL-NAME        PIC X(24).                           
006300         10  BT-CX-VALUE-PCT         PIC S9(05)V9(04).                    
006400         10  BT-CX-PATTERN           PIC X(18).                           
006500         10  BT-CX-LOOKBACK          PIC 9(03).                           
006600         10  BT-CX-CONSEC-COUNT      PIC 9(03).                           
