000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0                                          
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB                                          
000300?SEARCH  =TALLIB                                                          
000400?NOLMAP, SYMBOLS, INSPECT                                                 
000500?SAVE ALL                                                                 
000600?SAVEABEND                                                                
000700?LINES 66                                                                 
000800?CHECK 3                                                                  
000900                                                                          
001000 IDENTIFICATION DIVISION.                                                 
001100                                                                          
001200 PROGRAM-ID. BTDRV0O.                                                     
001300                                                                          
001400 AUTHOR. R. HOLZINGER.                                                    
001500                                                                          
001600 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
001700                                                                          
001800 DATE-WRITTEN. 1991-02-06.                                                
001900                                                                          
002000 DATE-COMPILED.                                                           
002100                                                                          
002200 SECURITY. BATCH-JOB -- KEIN TERMINAL-ZUGRIFF.                            
002300                                                                          
002400*****************************************************************         
002500* Letzte Aenderung :: 1999-07-14                                          
002600* Letzte Version   :: B.00.06                                             
002700* Kurzbeschreibung :: Driver fuer das Backtest-Programmpaket              
002800*                      (BTIND0M/BTSTR0M/BTSIM0M/BTMTC0M).  Liest          
002900*                      CANDLF satzweise, bildet pro (TICKER,              
003000*                      TRADE-DATE) einen Tag, ruft die drei               
003100*                      Fachmodule auf, schreibt TRADEF/DAYRF/             
003200*                      EQTYF und den Abschlussreport RPTF.                
003300*                                                                         
003400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003600*----------------------------------------------------------------*        
003700* Vers. | Datum    | von | Kommentar                             *        
003800*-------|----------|-----|---------------------------------------*        
003900*A.00.00|1991-02-06| rjh | Neuerstellung                                  
004000*A.00.01|1991-06-18| rjh | Tagesgruppierung auf Steuerbruch um-           
004100*                        | gestellt (vorher Einzelsatz-Aufruf)            
004200*B.00.00|1993-10-04| dtw | Trade-/Tages-Anreicherung ergaenzt             
004300*B.00.01|1994-09-08| dtw | Monte-Carlo-Aufruf eingebaut                   
004400*B.00.02|1996-03-11| rjh | Report Abschnitt 1+2 ueber Re-Read             
004500*                        | der Ausgabedateien statt Tabelle               
004600*B.00.03|1997-11-20| glh | Global-Equity-Kette (P700) korr.               
004700*B.00.04|1998-11-30| glh | Y2K: alle Datumsfelder CCYY-MM-DD              
004800*B.00.05|1999-04-09| glh | Report-Endtotale + MC-Abschnitt                
004900*B.00.06|1999-07-14| kl  | RECORD CONTAINS CANDLF/STATSF/TRADEF/          
005000*                        | DAYRF/EQTYF auf Satzlaenge korrigiert          
005100*----------------------------------------------------------------*        
005200*                                                                         
005300* Programmbeschreibung                                                    
005400* ---------------------                                                   
005500*                                                                         
005600* CANDLF ist sortiert nach TICKER/TRADE-DATE/BAR-TIME.  Je Gruppe         
005700* (TICKER,TRADE-DATE) werden die Baren in BT-BAR-TABLE gesammelt;         
005800* Gruppen mit weniger als 5 Baren werden verworfen.  Fuer jede            
005900* gueltige Gruppe: BTIND0M (Indikatoren) -> BTSTR0M (Entry-/Exit-         
006000* Signale) -> BTSIM0M (Portfoliosimulation).  Ergab die Simula-           
006100* tion keinen Entry-Bar, zaehlt der Tag nicht als verarbeitet.            
006200* Trades werden um Exit-Grund/R-Multiple angereichert und auf             
006300* TRADEF geschrieben, der Tagesabschluss auf DAYRF, die Bar-fuer-         
006400* Bar-Equity verkettet ueber alle Tage auf EQTYF.  Am Schluss             
006500* werden Aggregatkennzahlen gebildet und -- falls ueber den               
006600* Startup-Parameter angefordert -- die Monte-Carlo-Analyse                
006700* (BTMTC0M) auf dem ueber den Lauf gesammelten PnL-Pool gefahren.         
006800* Der Abschlussreport liest TRADEF und DAYRF ein zweites Mal ein.         
006900*                                                                         
007000******************************************************************        
007100                                                                          
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     CLASS ALPHNUM IS "0123456789"                                        
007600                      "abcdefghijklmnopqrstuvwxyz"                        
007700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007800                      " .,;-_!$%&/=*+".                                   
007900                                                                          
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200     SELECT CANDLF   ASSIGN TO "CANDLF"                                   
008300            FILE STATUS IS CANDLF-STATUS.                                 
008400     SELECT STATSF   ASSIGN TO "STATSF"                                   
008500            FILE STATUS IS STATSF-STATUS.                                 
008600     SELECT STRATF   ASSIGN TO "STRATF"                                   
008700            FILE STATUS IS STRATF-STATUS.                                 
008800     SELECT TRADEF   ASSIGN TO "TRADEF"                                   
008900            FILE STATUS IS TRADEF-STATUS.                                 
009000     SELECT DAYRF    ASSIGN TO "DAYRF"                                    
009100            FILE STATUS IS DAYRF-STATUS.                                  
009200     SELECT EQTYF    ASSIGN TO "EQTYF"                                    
009300            FILE STATUS IS EQTYF-STATUS.                                  
009400     SELECT RPTF     ASSIGN TO "RPTF"                                     
009500            FILE STATUS IS RPTF-STATUS.                                   
009600                                                                          
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900                                                                          
010000 FD  CANDLF                                                               
010100     RECORD CONTAINS 80 CHARACTERS.                                       
010200     COPY BTRCAND.                                                        
010300                                                                          
010400 FD  STATSF                                                               
010500     RECORD CONTAINS 82 CHARACTERS.                                       
010600     COPY BTRSTAT.                                                        
010700                                                                          
010800 FD  STRATF                                                               
010900     RECORD CONTAINS 159 CHARACTERS.                                      
011000     COPY BTRSTRD.                                                        
011100                                                                          
011200 FD  TRADEF                                                               
011300     RECORD CONTAINS 122 CHARACTERS.                                      
011400     COPY BTRTRAD.                                                        
011500                                                                          
011600 FD  DAYRF                                                                
011700     RECORD CONTAINS 120 CHARACTERS.                                      
011800     COPY BTRDAYR.                                                        
011900                                                                          
012000 FD  EQTYF                                                                
012100     RECORD CONTAINS 39 CHARACTERS.                                       
012200     COPY BTREQTY.                                                        
012300                                                                          
012400 FD  RPTF                                                                 
012500     RECORD CONTAINS 132 CHARACTERS.                                      
012600 01  RPTF-RECORD                  PIC X(132).                             
012700                                                                          
012800 WORKING-STORAGE SECTION.                                                 
012900*----------------------------------------------------------------*        
013000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
013100*----------------------------------------------------------------*        
013200 01          COMP-FELDER.                                                 
013300     05      C4-IX                 PIC S9(04) COMP.                       
013400     05      C4-BARCNT             PIC S9(04) COMP.                       
013500     05      C5-ST-LOAD-IX         PIC S9(05) COMP.                       
013600     05      C3-COND-LOAD-IX       PIC S9(03) COMP.                       
013700     05      C5-DAY-COUNT          PIC S9(05) COMP.                       
013800     05      C7-TR-TOTAL           PIC S9(07) COMP.                       
013900     05      C7-WIN-TOTAL          PIC S9(07) COMP.                       
014000     05      C5-PF-DAYS            PIC S9(05) COMP.                       
014100     05      C7-GLB-SEQ            PIC S9(07) COMP.                       
014200     05      C5-DAY-WIN-CNT        PIC S9(05) COMP.                       
014300     05      C5-SUB-DAYS           PIC S9(05) COMP.                       
014400     05      C7-SUB-TRADES         PIC S9(07) COMP.                       
014500                                                                          
014600 01          DISPLAY-FELDER.                                              
014700     05      D-DAY-START-EQ        PIC S9(11)V9(02).                      
014800     05      D-DAY-END-EQ          PIC S9(11)V9(02).                      
014900     05      D-DAY-RUNMAX          PIC S9(11)V9(02).                      
015000     05      D-DAY-DD-PCT          PIC S9(05)V9(04).                      
015100     05      D-DAY-MAXDD-PCT       PIC S9(05)V9(04).                      
015200     05      D-DAY-RETURN-PCT      PIC S9(05)V9(04).                      
015300     05      D-DAY-WIN-RATE-PCT    PIC S9(03)V9(02).                      
015400     05      D-DAY-PF              PIC S9(07)V9(04).                      
015500     05      D-DAY-EXPECTANCY      PIC S9(09)V9(02).                      
015600     05      D-DAY-BEST-PCT        PIC S9(05)V9(04).                      
015700     05      D-DAY-WORST-PCT       PIC S9(05)V9(04).                      
015800     05      D-SUM-WIN-PNL         PIC S9(11)V9(02).                      
015900     05      D-SUM-LOSS-PNL        PIC S9(11)V9(02).                      
016000     05      D-SUM-DAY-PNL         PIC S9(11)V9(02).                      
016100     05      D-ABS-TMP             PIC S9(11)V9(04).                      
016200     05      D-RISK-PER-SHARE      PIC S9(07)V9(04).                      
016300     05      D-PNL-PER-SHARE       PIC S9(07)V9(04).                      
016400     05      D-R-MULTIPLE          PIC S9(05)V9(02).                      
016500     05      D-GLOBAL-CARRY        PIC S9(11)V9(02).                      
016600     05      D-GLOBAL-RUNMAX       PIC S9(11)V9(02).                      
016700     05      D-OFFSET              PIC S9(11)V9(02).                      
016800     05      D-SHIFTED-VALUE       PIC S9(11)V9(02).                      
016900     05      D-GLOBAL-DD-PCT       PIC S9(05)V9(04).                      
017000     05      D-COMPOUND-FACTOR     PIC S9(07)V9(06) VALUE 1.              
017100     05      D-SUM-RETURN-PCT      PIC S9(09)V9(04).                      
017200     05      D-SUM-MAXDD-PCT       PIC S9(09)V9(04).                      
017300     05      D-SUM-PF              PIC S9(09)V9(04).                      
017400     05      D-SUM-PNL-ALL         PIC S9(11)V9(02).                      
017500     05      D-SUB-PNL             PIC S9(11)V9(02).                      
017600     05      D-GRAND-PNL           PIC S9(11)V9(02).                      
017700     05      D-ENTRY-HOUR          PIC 9(02).                             
017800     05      D-NUM4                PIC -9(04).                            
017900     05      D-NUM7                PIC -9(06)9.                           
018000     05      D-NUM9                PIC -999999999.                        
018100     05      D-MONEY-ED            PIC -9(09).99.                         
018200     05      D-PCT-ED              PIC -9(04).99.                         
018300     05      D-RUNS-NUMERIC        PIC 9(05).                             
018400                                                                          
018500 01          W-RPT-LINE            PIC X(132) VALUE SPACES.               
018600                                                                          
018700 01          W-REPORT-CTL.                                                
018800     05      W-PREV-TICKER         PIC X(08) VALUE SPACES.                
018900     05      W-FIRST-TICKER        PIC X(01) VALUE "J".                   
019000     05      W-LINE-CNT            PIC S9(03) COMP VALUE ZERO.            
019100     05      W-PAGE-CNT            PIC S9(03) COMP VALUE ZERO.            
019200                                                                          
019300 01          W-GROUP-KEY.                                                 
019400     05      W-GROUP-TICKER        PIC X(08).                             
019500     05      W-GROUP-DATE          PIC X(10).                             
019600     05      W-GROUP-DATE-R REDEFINES W-GROUP-DATE.                       
019700         10  W-GROUP-CCYY          PIC X(04).                             
019800         10  FILLER                PIC X(01).                             
019900         10  W-GROUP-MM            PIC X(02).                             
020000         10  FILLER                PIC X(01).                             
020100         10  W-GROUP-DD            PIC X(02).                             
020200                                                                          
020300 01          KONSTANTE-FELDER.                                            
020400     05      K-PROG-START          PIC X(40) VALUE                        
020500             "BTDRV0O  Vers. B.00.06  vom 1999-07-14".                    
020600     05      K-INITIAL-CASH        PIC S9(09)V9(02)                       
020700                                    VALUE 10000.00.                       
020800     05      K-FEE-RATE            PIC V9(06) VALUE .001000.              
020900     05      K-SLIP-RATE           PIC V9(06) VALUE .000500.              
021000     05      K-MIN-BARS            PIC 9(02) COMP VALUE 5.                
021100     05      K-RUIN-PCT            PIC V9(02) VALUE .10.                  
021200                                                                          
021300     COPY BTRSWCH.                                                        
021400     COPY BTRBARS.                                                        
021500     COPY BTRSTTB.                                                        
021600     COPY BTRSTGY.                                                        
021700     COPY BTRTRTB.                                                        
021800     COPY BTREQTB.                                                        
021900     COPY BTRMCAR.                                                        
022000     COPY BTRAGGR.                                                        
022100                                                                          
022200*----------------------------------------------------------------*        
022300* Startup-Parameter: Anzahl Monte-Carlo-Laeufe (0 = keine MC);            
022400* Idiom wie PHDDRV1O -- ein Wort nach dem Programmnamen.                  
022500*----------------------------------------------------------------*        
022600 01          STUP-PARAMETER.                                              
022700     05      STUP-RESULT           PIC S9(04) COMP VALUE ZERO.            
022800     05      STUP-PORTION          PIC  X(30) VALUE "STRING".             
022900     05      STUP-TEXT             PIC X(128).                            
023000                                                                          
023100 01          STUP-DECOMPOSE.                                              
023200     05      STUP-DEC-RUNS         PIC 9(05)  VALUE ZERO.                 
023300                                                                          
023400*----------------------------------------------------------------*        
023500* Linkage-Bereiche fuer die Fachmodule (je ein Feld, der Rest der         
023600* Nutzdaten laeuft ueber EXTERNAL-Tabellen).                              
023700*----------------------------------------------------------------*        
023800 01          LINK-IND-REC.                                                
023900     05      LINK-IND-HDR.                                                
024000         10  LINK-IND-RC          PIC S9(04) COMP.                        
024100 01          LINK-STR-REC.                                                
024200     05      LINK-STR-HDR.                                                
024300         10  LINK-STR-RC          PIC S9(04) COMP.                        
024400 01          LINK-SIM-REC.                                                
024500     05      LINK-SIM-HDR.                                                
024600         10  LINK-SIM-RC          PIC S9(04) COMP.                        
024700 01          LINK-MTC-REC.                                                
024800     05      LINK-MTC-HDR.                                                
024900         10  LINK-MTC-RC          PIC S9(04) COMP.                        
025000                                                                          
025100 PROCEDURE DIVISION.                                                      
025200                                                                          
025300******************************************************************        
025400* Steuerung                                                               
025500******************************************************************        
025600 A100-STEUERUNG SECTION.                                                  
025700 A100-00.                                                                 
025800     PERFORM B000-VORLAUF                                                 
025900     IF PRG-ABBRUCH                                                       
026000        CONTINUE                                                          
026100     ELSE                                                                 
026200        PERFORM B100-VERARBEITUNG                                         
026300        PERFORM P800-AGGREGATE                                            
026400        PERFORM P850-RUN-MONTECARLO                                       
026500        PERFORM P900-PRINT-REPORT                                         
026600     END-IF                                                               
026700     PERFORM B090-ENDE                                                    
026800     STOP RUN                                                             
026900     .                                                                    
027000 A100-99.                                                                 
027100     EXIT.                                                                
027200                                                                          
027300 B000-VORLAUF SECTION.                                                    
027400 B000-00.                                                                 
027500     PERFORM C000-INIT                                                    
027600     PERFORM B005-GET-RUN-PARM                                            
027700     PERFORM B010-OPEN-INPUTS                                             
027800     IF NOT PRG-ABBRUCH                                                   
027900        PERFORM B020-LOAD-STRATEGY                                        
028000     END-IF                                                               
028100     IF NOT PRG-ABBRUCH                                                   
028200        PERFORM B030-LOAD-STATS                                           
028300     END-IF                                                               
028400     .                                                                    
028500 B000-99.                                                                 
028600     EXIT.                                                                
028700                                                                          
028800 B090-ENDE SECTION.                                                       
028900 B090-00.                                                                 
029000     CLOSE CANDLF STATSF STRATF                                           
029100     IF PRG-ABBRUCH                                                       
029200        DISPLAY ">>> BTDRV0O ABBRUCH <<<"                                 
029300     ELSE                                                                 
029400        DISPLAY "BTDRV0O: " C5-DAY-COUNT " Tage, "                        
029500                C7-TR-TOTAL " Trades verarbeitet"                         
029600     END-IF                                                               
029700     .                                                                    
029800 B090-99.                                                                 
029900     EXIT.                                                                
030000                                                                          
030100 C000-INIT SECTION.                                                       
030200 C000-00.                                                                 
030300     INITIALIZE SCHALTER                                                  
030400     MOVE ZERO TO C5-DAY-COUNT C7-TR-TOTAL C7-WIN-TOTAL                   
030500     MOVE ZERO TO C5-PF-DAYS C7-GLB-SEQ                                   
030600     MOVE ZERO TO D-SUM-RETURN-PCT D-SUM-MAXDD-PCT D-SUM-PF               
030700     MOVE ZERO TO D-SUM-PNL-ALL                                           
030800     MOVE 1 TO D-COMPOUND-FACTOR                                          
030900     MOVE ZERO TO BT-PNL-COUNT                                            
031000     MOVE "N" TO BT-MC-REQUESTED                                          
031100     MOVE ZERO TO BT-MC-RUNS                                              
031200     MOVE K-INITIAL-CASH TO BT-INITIAL-CASH                               
031300     .                                                                    
031400 C000-99.                                                                 
031500     EXIT.                                                                
031600                                                                          
031700*----------------------------------------------------------------*        
031800* Startup-Text auswerten: ein numerisches Wort = Anzahl MC-Laeufe.        
031900* Kein oder nicht-numerischer Text = keine Monte-Carlo-Analyse.           
032000*----------------------------------------------------------------*        
032100 B005-GET-RUN-PARM SECTION.                                               
032200 B005-00.                                                                 
032300     MOVE SPACE TO STUP-TEXT                                              
032400     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION                         
032500                                     STUP-TEXT                            
032600                             GIVING  STUP-RESULT                          
032700     EVALUATE STUP-RESULT                                                 
032800        WHEN -9999 THRU -1                                                
032900**                 ---> Fehler aus GetStartUpText, MC wird nicht          
033000**                      gefahren, Hauptlauf geht ungestoert weiter        
033100                    CONTINUE                                              
033200        WHEN ZERO                                                         
033300**                 ---> kein StartUp-Parameter: keine MC-Analyse          
033400                    CONTINUE                                              
033500        WHEN OTHER                                                        
033600                    PERFORM B007-DECODE-RUN-PARM                          
033700     END-EVALUATE                                                         
033800     .                                                                    
033900 B005-99.                                                                 
034000     EXIT.                                                                
034100                                                                          
034200 B007-DECODE-RUN-PARM SECTION.                                            
034300 B007-00.                                                                 
034400     INSPECT STUP-TEXT                                                    
034500        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
034600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
034700     UNSTRING STUP-TEXT DELIMITED BY ALL SPACES                           
034800              INTO STUP-DEC-RUNS                                          
034900     IF STUP-DEC-RUNS NUMERIC                                             
035000        IF STUP-DEC-RUNS >= 100 AND STUP-DEC-RUNS <= 10000                
035100           MOVE "J"          TO BT-MC-REQUESTED                           
035200           MOVE STUP-DEC-RUNS TO BT-MC-RUNS                               
035300        END-IF                                                            
035400     END-IF                                                               
035500     .                                                                    
035600 B007-99.                                                                 
035700     EXIT.                                                                
035800                                                                          
035900 B010-OPEN-INPUTS SECTION.                                                
036000 B010-00.                                                                 
036100     OPEN INPUT CANDLF                                                    
036200     IF NOT CANDLF-OK                                                     
036300        DISPLAY "BTDRV0O: OPEN CANDLF FEHLER " CANDLF-STATUS              
036400        SET PRG-ABBRUCH TO TRUE                                           
036500        EXIT SECTION                                                      
036600     END-IF                                                               
036700     OPEN INPUT STATSF                                                    
036800     IF NOT STATSF-OK                                                     
036900        DISPLAY "BTDRV0O: OPEN STATSF FEHLER " STATSF-STATUS              
037000        SET PRG-ABBRUCH TO TRUE                                           
037100        EXIT SECTION                                                      
037200     END-IF                                                               
037300     OPEN INPUT STRATF                                                    
037400     IF NOT STRATF-OK                                                     
037500        DISPLAY "BTDRV0O: OPEN STRATF FEHLER " STRATF-STATUS              
037600        SET PRG-ABBRUCH TO TRUE                                           
037700     END-IF                                                               
037800     .                                                                    
037900 B010-99.                                                                 
038000     EXIT.                                                                
038100                                                                          
038200*----------------------------------------------------------------*        
038300* STRATF einlesen -- genau ein Header-, ein Risiko- und N                 
038400* Bedingungssaetze; Ablage in BT-STRATEGY/BT-COND-TABLE.                  
038500*----------------------------------------------------------------*        
038600 B020-LOAD-STRATEGY SECTION.                                              
038700 B020-00.                                                                 
038800     MOVE ZERO TO BT-CE-COUNT BT-CX-COUNT                                 
038900     READ STRATF                                                          
039000     PERFORM B025-LOAD-ONE-STRATF-REC                                     
039100          UNTIL STRATF-EOF                                                
039200     .                                                                    
039300 B020-99.                                                                 
039400     EXIT.                                                                
039500                                                                          
039600 B025-LOAD-ONE-STRATF-REC SECTION.                                        
039700 B025-00.                                                                 
039800     EVALUATE TRUE                                                        
039900        WHEN SD-IS-HEADER                                                 
040000           PERFORM B026-LOAD-HEADER                                       
040100        WHEN SD-IS-RISK                                                   
040200           PERFORM B027-LOAD-RISK                                         
040300        WHEN SD-IS-COND                                                   
040400           PERFORM B028-LOAD-COND                                         
040500        WHEN OTHER                                                        
040600           CONTINUE                                                       
040700     END-EVALUATE                                                         
040800     READ STRATF AT END SET STRATF-EOF TO TRUE END-READ                   
040900     .                                                                    
041000 B025-99.                                                                 
041100     EXIT.                                                                
041200                                                                          
041300 B026-LOAD-HEADER SECTION.                                                
041400 B026-00.                                                                 
041500     MOVE SD-STRAT-ID   TO BT-ST-ID                                       
041600     MOVE SD-STRAT-NAME TO BT-ST-NAME                                     
041700     MOVE SD-BIAS       TO BT-ST-BIAS                                     
041800     .                                                                    
041900 B026-99.                                                                 
042000     EXIT.                                                                
042100                                                                          
042200 B027-LOAD-RISK SECTION.                                                  
042300 B027-00.                                                                 
042400     MOVE SD-USE-HARD-STOP        TO BT-ST-USE-HARD-STOP                  
042500     MOVE SD-HARD-STOP-TYPE       TO BT-ST-HARD-STOP-TYPE                 
042600     MOVE SD-HARD-STOP-VALUE      TO BT-ST-HARD-STOP-VALUE                
042700     MOVE SD-TRAIL-ACTIVE         TO BT-ST-TRAIL-ACTIVE                   
042800     MOVE SD-TRAIL-TYPE           TO BT-ST-TRAIL-TYPE                     
042900     MOVE SD-TRAIL-BUFFER-PCT     TO BT-ST-TRAIL-BUFFER-PCT               
043000     MOVE SD-USE-TAKE-PROFIT      TO BT-ST-USE-TAKE-PROFIT                
043100     MOVE SD-TAKE-PROFIT-TYPE     TO BT-ST-TAKE-PROFIT-TYPE               
043200     MOVE SD-TAKE-PROFIT-VALUE    TO BT-ST-TAKE-PROFIT-VALUE              
043300     MOVE SD-ACCEPT-REENTRIES     TO BT-ST-ACCEPT-REENTRIES               
043400     MOVE "N" TO BT-ST-SL-STOP-SET                                        
043500     MOVE "N" TO BT-ST-TP-STOP-SET                                        
043600     .                                                                    
043700 B027-99.                                                                 
043800     EXIT.                                                                
043900                                                                          
044000 B028-LOAD-COND SECTION.                                                  
044100 B028-00.                                                                 
044200     IF SD-SIDE-ENTRY                                                     
044300        ADD 1 TO BT-CE-COUNT                                              
044400        SET BT-CE-IX TO BT-CE-COUNT                                       
044500        PERFORM B029-COPY-COND-ENTRY                                      
044600     ELSE                                                                 
044700        ADD 1 TO BT-CX-COUNT                                              
044800        SET BT-CX-IX TO BT-CX-COUNT                                       
044900        PERFORM B029-COPY-COND-EXIT                                       
045000     END-IF                                                               
045100     .                                                                    
045200 B028-99.                                                                 
045300     EXIT.                                                                
045400                                                                          
045500 B029-COPY-COND-ENTRY SECTION.                                            
045600 B029-00.                                                                 
045700     MOVE SD-COND-TYPE       TO BT-CE-TYPE      (BT-CE-IX)                
045800     MOVE SD-GROUP-OPERATOR  TO BT-CE-OPER      (BT-CE-IX)                
045900     MOVE SD-SOURCE-IND      TO BT-CE-SOURCE-IND (BT-CE-IX)               
046000     MOVE SD-SOURCE-PERIOD   TO BT-CE-SOURCE-PERIOD (BT-CE-IX)            
046100     MOVE SD-SOURCE-OFFSET   TO BT-CE-SOURCE-OFFSET (BT-CE-IX)            
046200     MOVE SD-TARGET-KIND     TO BT-CE-TARGET-KIND  (BT-CE-IX)             
046300     MOVE SD-TARGET-IND      TO BT-CE-TARGET-IND   (BT-CE-IX)             
046400     MOVE SD-TARGET-PERIOD   TO BT-CE-TARGET-PERIOD (BT-CE-IX)            
046500     MOVE SD-TARGET-CONST    TO BT-CE-TARGET-CONST (BT-CE-IX)             
046600     MOVE SD-COMPARATOR      TO BT-CE-COMPARATOR  (BT-CE-IX)              
046700     MOVE SD-LEVEL-NAME      TO BT-CE-LEVEL-NAME  (BT-CE-IX)              
046800     MOVE SD-VALUE-PCT       TO BT-CE-VALUE-PCT   (BT-CE-IX)              
046900     MOVE SD-PATTERN         TO BT-CE-PATTERN     (BT-CE-IX)              
047000     MOVE SD-LOOKBACK        TO BT-CE-LOOKBACK    (BT-CE-IX)              
047100     MOVE SD-CONSEC-COUNT    TO BT-CE-CONSEC-COUNT (BT-CE-IX)             
047200     .                                                                    
047300 B029-99.                                                                 
047400     EXIT.                                                                
047500                                                                          
047600 B029-COPY-COND-EXIT SECTION.                                             
047700 B029X-00.                                                                
047800     MOVE SD-COND-TYPE       TO BT-CX-TYPE      (BT-CX-IX)                
047900     MOVE SD-GROUP-OPERATOR  TO BT-CX-OPER      (BT-CX-IX)                
048000     MOVE SD-SOURCE-IND      TO BT-CX-SOURCE-IND (BT-CX-IX)               
048100     MOVE SD-SOURCE-PERIOD   TO BT-CX-SOURCE-PERIOD (BT-CX-IX)            
048200     MOVE SD-SOURCE-OFFSET   TO BT-CX-SOURCE-OFFSET (BT-CX-IX)            
048300     MOVE SD-TARGET-KIND     TO BT-CX-TARGET-KIND  (BT-CX-IX)             
048400     MOVE SD-TARGET-IND      TO BT-CX-TARGET-IND   (BT-CX-IX)             
048500     MOVE SD-TARGET-PERIOD   TO BT-CX-TARGET-PERIOD (BT-CX-IX)            
048600     MOVE SD-TARGET-CONST    TO BT-CX-TARGET-CONST (BT-CX-IX)             
048700     MOVE SD-COMPARATOR      TO BT-CX-COMPARATOR  (BT-CX-IX)              
048800     MOVE SD-LEVEL-NAME      TO BT-CX-LEVEL-NAME  (BT-CX-IX)              
048900     MOVE SD-VALUE-PCT       TO BT-CX-VALUE-PCT   (BT-CX-IX)              
049000     MOVE SD-PATTERN         TO BT-CX-PATTERN     (BT-CX-IX)              
049100     MOVE SD-LOOKBACK        TO BT-CX-LOOKBACK    (BT-CX-IX)              
049200     MOVE SD-CONSEC-COUNT    TO BT-CX-CONSEC-COUNT (BT-CX-IX)             
049300     .                                                                    
049400 B029X-99.                                                                
049500     EXIT.                                                                
049600                                                                          
049700*----------------------------------------------------------------*        
049800* STATSF einmal ganz in ST-STATS-TABLE einlesen (Key TICKER +             
049900* TRADE-DATE, wie vom Host sortiert geliefert).                           
050000*----------------------------------------------------------------*        
050100 B030-LOAD-STATS SECTION.                                                 
050200 B030-00.                                                                 
050300     MOVE ZERO TO ST-TABLE-COUNT                                          
050400     READ STATSF AT END SET STATSF-EOF TO TRUE END-READ                   
050500     PERFORM B035-LOAD-ONE-STAT                                           
050600          UNTIL STATSF-EOF                                                
050700     .                                                                    
050800 B030-99.                                                                 
050900     EXIT.                                                                
051000                                                                          
051100 B035-LOAD-ONE-STAT SECTION.                                              
051200 B035-00.                                                                 
051300     ADD 1 TO ST-TABLE-COUNT                                              
051400     SET ST-IX TO ST-TABLE-COUNT                                          
051500     MOVE ST-TICKER        TO ST-E-TICKER        (ST-IX)                  
051600     MOVE ST-TRADE-DATE    TO ST-E-TRADE-DATE    (ST-IX)                  
051700     MOVE ST-PM-HIGH        TO ST-E-PM-HIGH        (ST-IX)                
051800     MOVE ST-PM-LOW         TO ST-E-PM-LOW         (ST-IX)                
051900     MOVE ST-PREV-CLOSE     TO ST-E-PREV-CLOSE     (ST-IX)                
052000     MOVE ST-YESTERDAY-HIGH TO ST-E-YESTERDAY-HIGH (ST-IX)                
052100     MOVE ST-YESTERDAY-LOW  TO ST-E-YESTERDAY-LOW  (ST-IX)                
052200     READ STATSF AT END SET STATSF-EOF TO TRUE END-READ                   
052300     .                                                                    
052400 B035-99.                                                                 
052500     EXIT.                                                                
052600                                                                          
052700******************************************************************        
052800* Verarbeitung -- Steuerbruch ueber CANDLF nach TICKER/TRADE-DATE         
052900******************************************************************        
053000 B100-VERARBEITUNG SECTION.                                               
053100 B100-00.                                                                 
053200     OPEN OUTPUT TRADEF                                                   
053300     OPEN OUTPUT DAYRF                                                    
053400     OPEN OUTPUT EQTYF                                                    
053500     MOVE "J" TO SW-ERSTER-BAR                                            
053600     READ CANDLF AT END SET CANDLF-EOF TO TRUE END-READ                   
053700     PERFORM D100-ONE-GROUP                                               
053800          UNTIL CANDLF-EOF                                                
053900     CLOSE TRADEF DAYRF EQTYF                                             
054000     .                                                                    
054100 B100-99.                                                                 
054200     EXIT.                                                                
054300                                                                          
054400*----------------------------------------------------------------*        
054500* Einen Steuerbruch (TICKER,TRADE-DATE) einlesen und verarbeiten.         
054600*----------------------------------------------------------------*        
054700 D100-ONE-GROUP SECTION.                                                  
054800 D100-00.                                                                 
054900     MOVE CN-TICKER     TO W-GROUP-TICKER                                 
055000     MOVE CN-TRADE-DATE TO W-GROUP-DATE                                   
055100     MOVE ZERO TO BT-BAR-COUNT                                            
055200     MOVE ZERO TO C4-BARCNT                                               
055300     PERFORM D150-COLLECT-ONE-BAR                                         
055400          UNTIL CANDLF-EOF                                                
055500          OR CN-TICKER     NOT = W-GROUP-TICKER                           
055600          OR CN-TRADE-DATE NOT = W-GROUP-DATE                             
055700     IF BT-BAR-COUNT >= K-MIN-BARS                                        
055800        PERFORM P100-RUN-ONE-DAY                                          
055900     END-IF                                                               
056000     .                                                                    
056100 D100-99.                                                                 
056200     EXIT.                                                                
056300                                                                          
056400 D150-COLLECT-ONE-BAR SECTION.                                            
056500 D150-00.                                                                 
056600     ADD 1 TO BT-BAR-COUNT                                                
056700     SET BT-IX TO BT-BAR-COUNT                                            
056800     MOVE CN-BAR-TIME    TO BT-TIME    (BT-IX)                            
056900     MOVE CN-OPEN-PRICE  TO BT-OPEN    (BT-IX)                            
057000     MOVE CN-HIGH-PRICE  TO BT-HIGH    (BT-IX)                            
057100     MOVE CN-LOW-PRICE   TO BT-LOW     (BT-IX)                            
057200     MOVE CN-CLOSE-PRICE TO BT-CLOSE   (BT-IX)                            
057300     MOVE CN-VOLUME      TO BT-VOLUME  (BT-IX)                            
057400     READ CANDLF AT END SET CANDLF-EOF TO TRUE END-READ                   
057500     .                                                                    
057600 D150-99.                                                                 
057700     EXIT.                                                                
057800                                                                          
057900*----------------------------------------------------------------*        
058000* Einen qualifizierten Tag vollstaendig durchrechnen                      
058100*----------------------------------------------------------------*        
058200 P100-RUN-ONE-DAY SECTION.                                                
058300 P100-00.                                                                 
058400     PERFORM P110-LOOKUP-DAY-STATS                                        
058500     MOVE ZERO TO LINK-IND-RC                                             
058600     CALL "BTIND0M" USING LINK-IND-REC                                    
058700     MOVE ZERO TO LINK-STR-RC                                             
058800     CALL "BTSTR0M" USING LINK-STR-REC                                    
058900     MOVE ZERO TO LINK-SIM-RC                                             
059000     CALL "BTSIM0M" USING LINK-SIM-REC                                    
059100     IF BT-TR-COUNT > ZERO                                                
059200        ADD 1 TO C5-DAY-COUNT                                             
059300        PERFORM P600-ENRICH-TRADES                                        
059400        PERFORM P500-DAY-STATS                                            
059500        PERFORM P700-APPEND-DAY-EQUITY                                    
059600     END-IF                                                               
059700     .                                                                    
059800 P100-99.                                                                 
059900     EXIT.                                                                
060000                                                                          
060100*----------------------------------------------------------------*        
060200* Tages-Statistik (BT-DAY-STATS) aus ST-STATS-TABLE nachschlagen.         
060300*----------------------------------------------------------------*        
060400 P110-LOOKUP-DAY-STATS SECTION.                                           
060500 P110-00.                                                                 
060600     MOVE "N" TO BT-DS-FOUND                                              
060700     MOVE ZERO TO BT-DS-PM-HIGH BT-DS-PM-LOW BT-DS-PREV-CLOSE             
060800     MOVE ZERO TO BT-DS-YESTERDAY-HIGH BT-DS-YESTERDAY-LOW                
060900     IF ST-TABLE-COUNT > ZERO                                             
061000        PERFORM P115-SCAN-STATS-TABLE                                     
061100             VARYING C5-ST-LOAD-IX FROM 1 BY 1                            
061200             UNTIL C5-ST-LOAD-IX > ST-TABLE-COUNT                         
061300             OR BT-DS-AVAILABLE                                           
061400     END-IF                                                               
061500     .                                                                    
061600 P110-99.                                                                 
061700     EXIT.                                                                
061800                                                                          
061900 P115-SCAN-STATS-TABLE SECTION.                                           
062000 P115-00.                                                                 
062100     SET ST-IX TO C5-ST-LOAD-IX                                           
062200     IF ST-E-TICKER (ST-IX) = W-GROUP-TICKER                              
062300     AND ST-E-TRADE-DATE (ST-IX) = W-GROUP-DATE                           
062400        MOVE "J"                         TO BT-DS-FOUND                   
062500        MOVE ST-E-PM-HIGH (ST-IX)        TO BT-DS-PM-HIGH                 
062600        MOVE ST-E-PM-LOW (ST-IX)         TO BT-DS-PM-LOW                  
062700        MOVE ST-E-PREV-CLOSE (ST-IX)     TO BT-DS-PREV-CLOSE              
062800        MOVE ST-E-YESTERDAY-HIGH (ST-IX) TO BT-DS-YESTERDAY-HIGH          
062900        MOVE ST-E-YESTERDAY-LOW (ST-IX)  TO BT-DS-YESTERDAY-LOW           
063000     END-IF                                                               
063100     .                                                                    
063200 P115-99.                                                                 
063300     EXIT.                                                                
063400                                                                          
063500*----------------------------------------------------------------*        
063600* Trades anreichern (R-Multiple, Entry-Hour) und auf TRADEF               
063700* schreiben; gleichzeitig den PnL in den Monte-Carlo-Pool legen.          
063800*----------------------------------------------------------------*        
063900 P600-ENRICH-TRADES SECTION.                                              
064000 P600-00.                                                                 
064100     PERFORM P610-ENRICH-ONE-TRADE                                        
064200          VARYING BT-TR-IX FROM 1 BY 1                                    
064300          UNTIL BT-TR-IX > BT-TR-COUNT                                    
064400     .                                                                    
064500 P600-99.                                                                 
064600     EXIT.                                                                
064700                                                                          
064800 P610-ENRICH-ONE-TRADE SECTION.                                           
064900 P610-00.                                                                 
065000     MOVE "N" TO TR-R-MULTIPLE-SET                                        
065100     MOVE ZERO TO TR-R-MULTIPLE                                           
065200     IF BT-ST-SL-STOP-SET = "J" AND BT-ST-HARD-STOP-VALUE > ZERO          
065300        PERFORM P615-COMPUTE-R-MULTIPLE                                   
065400     END-IF                                                               
065500     COMPUTE D-ENTRY-HOUR = BT-TR-ENTRY-TIME (BT-TR-IX) / 100             
065600     MOVE W-GROUP-TICKER            TO TR-TICKER                          
065700     MOVE W-GROUP-DATE               TO TR-TRADE-DATE                     
065800     MOVE BT-TR-ENTRY-IDX (BT-TR-IX) TO TR-ENTRY-IDX                      
065900     MOVE BT-TR-EXIT-IDX (BT-TR-IX)  TO TR-EXIT-IDX                       
066000     MOVE BT-TR-ENTRY-TIME (BT-TR-IX) TO TR-ENTRY-TIME                    
066100     MOVE BT-TR-EXIT-TIME (BT-TR-IX)  TO TR-EXIT-TIME                     
066200     MOVE BT-TR-ENTRY-PRICE (BT-TR-IX) TO TR-ENTRY-PRICE                  
066300     MOVE BT-TR-EXIT-PRICE (BT-TR-IX)  TO TR-EXIT-PRICE                   
066400     MOVE BT-TR-SIZE (BT-TR-IX)       TO TR-SIZE                          
066500     MOVE BT-TR-PNL (BT-TR-IX)        TO TR-PNL                           
066600     MOVE BT-TR-RETURN-PCT (BT-TR-IX) TO TR-RETURN-PCT                    
066700     MOVE BT-TR-DIRECTION (BT-TR-IX)  TO TR-DIRECTION                     
066800     MOVE BT-TR-EXIT-REASON (BT-TR-IX) TO TR-EXIT-REASON                  
066900     MOVE D-ENTRY-HOUR                TO TR-ENTRY-HOUR                    
067000     WRITE TRADEF                                                         
067100     ADD 1 TO C7-TR-TOTAL                                                 
067200     IF BT-TR-PNL (BT-TR-IX) > ZERO                                       
067300        ADD 1 TO C7-WIN-TOTAL                                             
067400     END-IF                                                               
067500     ADD BT-TR-PNL (BT-TR-IX) TO D-SUM-PNL-ALL                            
067600     PERFORM P620-ADD-TO-PNL-POOL                                         
067700     .                                                                    
067800 P610-99.                                                                 
067900     EXIT.                                                                
068000                                                                          
068100 P615-COMPUTE-R-MULTIPLE SECTION.                                         
068200 P615-00.                                                                 
068300     COMPUTE D-RISK-PER-SHARE =                                           
068400         BT-TR-ENTRY-PRICE (BT-TR-IX) *                                   
068500            (BT-ST-HARD-STOP-VALUE / 100)                                 
068600     IF D-RISK-PER-SHARE NOT = ZERO                                       
068700        IF BT-TR-DIRECTION (BT-TR-IX) = "LONG "                           
068800           COMPUTE D-PNL-PER-SHARE =                                      
068900               BT-TR-EXIT-PRICE (BT-TR-IX) -                              
069000                  BT-TR-ENTRY-PRICE (BT-TR-IX)                            
069100        ELSE                                                              
069200           COMPUTE D-PNL-PER-SHARE =                                      
069300               BT-TR-ENTRY-PRICE (BT-TR-IX) -                             
069400                  BT-TR-EXIT-PRICE (BT-TR-IX)                             
069500        END-IF                                                            
069600        COMPUTE D-R-MULTIPLE ROUNDED =                                    
069700            D-PNL-PER-SHARE / D-RISK-PER-SHARE                            
069800        MOVE "J" TO TR-R-MULTIPLE-SET                                     
069900        MOVE D-R-MULTIPLE TO TR-R-MULTIPLE                                
070000     END-IF                                                               
070100     .                                                                    
070200 P615-99.                                                                 
070300     EXIT.                                                                
070400                                                                          
070500 P620-ADD-TO-PNL-POOL SECTION.                                            
070600 P620-00.                                                                 
070700     IF BT-PNL-COUNT < 20000                                              
070800        ADD 1 TO BT-PNL-COUNT                                             
070900        SET BT-PNL-IX TO BT-PNL-COUNT                                     
071000        MOVE BT-TR-PNL (BT-TR-IX) TO BT-PNL-ENTRY (BT-PNL-IX)             
071100     END-IF                                                               
071200     .                                                                    
071300 P620-99.                                                                 
071400     EXIT.                                                                
071500                                                                          
071600*----------------------------------------------------------------*        
071700* Tagesergebnis (DAY-RESULT) aus BT-EQUITY-TABLE/BT-TRADE-TABLE.          
071800*----------------------------------------------------------------*        
071900 P500-DAY-STATS SECTION.                                                  
072000 P500-00.                                                                 
072100     MOVE BT-EQ-VALUE (1) TO D-DAY-START-EQ                               
072200     MOVE D-DAY-START-EQ  TO D-DAY-RUNMAX                                 
072300     MOVE ZERO             TO D-DAY-MAXDD-PCT                             
072400     PERFORM P510-WALK-EQUITY                                             
072500          VARYING BT-EQ-IX FROM 1 BY 1                                    
072600          UNTIL BT-EQ-IX > BT-EQ-COUNT                                    
072700     MOVE D-DAY-END-EQ TO EQ-VALUE                                        
072800     IF D-DAY-START-EQ > ZERO                                             
072900        COMPUTE D-DAY-RETURN-PCT ROUNDED =                                
073000            (D-DAY-END-EQ / D-DAY-START-EQ - 1) * 100                     
073100     ELSE                                                                 
073200        MOVE ZERO TO D-DAY-RETURN-PCT                                     
073300     END-IF                                                               
073400     PERFORM P520-TRADE-SUMMARY                                           
073500     MOVE ZERO TO DR-MAX-DRAWDOWN-PCT                                     
073600     MOVE W-GROUP-TICKER   TO DR-TICKER                                   
073700     MOVE W-GROUP-DATE     TO DR-TRADE-DATE                               
073800     MOVE D-DAY-RETURN-PCT TO DR-TOTAL-RETURN-PCT                         
073900     MOVE D-DAY-MAXDD-PCT  TO DR-MAX-DRAWDOWN-PCT                         
074000     MOVE D-DAY-WIN-RATE-PCT TO DR-WIN-RATE-PCT                           
074100     MOVE BT-TR-COUNT      TO DR-TOTAL-TRADES                             
074200     MOVE D-DAY-PF          TO DR-PROFIT-FACTOR                           
074300     MOVE D-DAY-EXPECTANCY  TO DR-EXPECTANCY                              
074400     MOVE D-DAY-BEST-PCT    TO DR-BEST-TRADE-PCT                          
074500     MOVE D-DAY-WORST-PCT   TO DR-WORST-TRADE-PCT                         
074600     MOVE D-DAY-START-EQ    TO DR-INIT-VALUE                              
074700     MOVE D-DAY-END-EQ      TO DR-END-VALUE                               
074800     WRITE DAYRF                                                          
074900     ADD D-DAY-RETURN-PCT TO D-SUM-RETURN-PCT                             
075000     ADD D-DAY-MAXDD-PCT  TO D-SUM-MAXDD-PCT                              
075100     IF D-DAY-PF > ZERO                                                   
075200        ADD 1 TO C5-PF-DAYS                                               
075300        ADD D-DAY-PF TO D-SUM-PF                                          
075400     END-IF                                                               
075500     COMPUTE D-COMPOUND-FACTOR ROUNDED =                                  
075600         D-COMPOUND-FACTOR * (1 + D-DAY-RETURN-PCT / 100)                 
075700     .                                                                    
075800 P500-99.                                                                 
075900     EXIT.                                                                
076000                                                                          
076100 P510-WALK-EQUITY SECTION.                                                
076200 P510-00.                                                                 
076300     MOVE BT-EQ-VALUE (BT-EQ-IX) TO D-DAY-END-EQ                          
076400     IF D-DAY-END-EQ > D-DAY-RUNMAX                                       
076500        MOVE D-DAY-END-EQ TO D-DAY-RUNMAX                                 
076600     END-IF                                                               
076700     IF D-DAY-RUNMAX > ZERO                                               
076800        COMPUTE D-DAY-DD-PCT ROUNDED =                                    
076900            (D-DAY-END-EQ / D-DAY-RUNMAX - 1) * 100                       
077000     ELSE                                                                 
077100        MOVE ZERO TO D-DAY-DD-PCT                                         
077200     END-IF                                                               
077300     IF D-DAY-DD-PCT < D-DAY-MAXDD-PCT                                    
077400        MOVE D-DAY-DD-PCT TO D-DAY-MAXDD-PCT                              
077500     END-IF                                                               
077600     .                                                                    
077700 P510-99.                                                                 
077800     EXIT.                                                                
077900                                                                          
078000 P520-TRADE-SUMMARY SECTION.                                              
078100 P520-00.                                                                 
078200     MOVE ZERO TO C5-DAY-WIN-CNT                                          
078300     MOVE ZERO TO D-SUM-WIN-PNL D-SUM-LOSS-PNL                            
078400     MOVE ZERO TO D-DAY-BEST-PCT D-DAY-WORST-PCT                          
078500     IF BT-TR-COUNT > ZERO                                                
078600        PERFORM P525-ONE-TRADE-SUMMARY                                    
078700             VARYING BT-TR-IX FROM 1 BY 1                                 
078800             UNTIL BT-TR-IX > BT-TR-COUNT                                 
078900        COMPUTE D-DAY-WIN-RATE-PCT ROUNDED =                              
079000            C5-DAY-WIN-CNT / BT-TR-COUNT * 100                            
079100        COMPUTE D-DAY-EXPECTANCY ROUNDED =                                
079200            (D-SUM-WIN-PNL - D-SUM-LOSS-PNL) / BT-TR-COUNT                
079300     ELSE                                                                 
079400        MOVE ZERO TO D-DAY-WIN-RATE-PCT D-DAY-EXPECTANCY                  
079500     END-IF                                                               
079600     IF D-SUM-LOSS-PNL = ZERO                                             
079700        MOVE ZERO TO D-DAY-PF                                             
079800     ELSE                                                                 
079900        COMPUTE D-DAY-PF ROUNDED =                                        
080000            D-SUM-WIN-PNL / D-SUM-LOSS-PNL                                
080100     END-IF                                                               
080200     .                                                                    
080300 P520-99.                                                                 
080400     EXIT.                                                                
080500                                                                          
080600 P525-ONE-TRADE-SUMMARY SECTION.                                          
080700 P525-00.                                                                 
080800     IF BT-TR-PNL (BT-TR-IX) > ZERO                                       
080900        ADD 1 TO C5-DAY-WIN-CNT                                           
081000        ADD BT-TR-PNL (BT-TR-IX) TO D-SUM-WIN-PNL                         
081100     ELSE                                                                 
081200        COMPUTE D-ABS-TMP = BT-TR-PNL (BT-TR-IX)                          
081300        IF D-ABS-TMP < ZERO                                               
081400           COMPUTE D-ABS-TMP = ZERO - D-ABS-TMP                           
081500        END-IF                                                            
081600        ADD D-ABS-TMP TO D-SUM-LOSS-PNL                                   
081700     END-IF                                                               
081800     IF BT-TR-IX = 1                                                      
081900        MOVE BT-TR-RETURN-PCT (BT-TR-IX) TO D-DAY-BEST-PCT                
082000        MOVE BT-TR-RETURN-PCT (BT-TR-IX) TO D-DAY-WORST-PCT               
082100     ELSE                                                                 
082200        IF BT-TR-RETURN-PCT (BT-TR-IX) > D-DAY-BEST-PCT                   
082300           MOVE BT-TR-RETURN-PCT (BT-TR-IX) TO D-DAY-BEST-PCT             
082400        END-IF                                                            
082500        IF BT-TR-RETURN-PCT (BT-TR-IX) < D-DAY-WORST-PCT                  
082600           MOVE BT-TR-RETURN-PCT (BT-TR-IX) TO D-DAY-WORST-PCT            
082700        END-IF                                                            
082800     END-IF                                                               
082900     .                                                                    
083000 P525-99.                                                                 
083100     EXIT.                                                                
083200                                                                          
083300*----------------------------------------------------------------*        
083400* Globale Equity-Kette: Tageskurve an die bisherige Kette                 
083500* anhaengen (Offset-Formel), EQTYF schreiben.                             
083600*----------------------------------------------------------------*        
083700 P700-APPEND-DAY-EQUITY SECTION.                                          
083800 P700-00.                                                                 
083900     IF C5-DAY-COUNT = 1                                                  
084000        COMPUTE D-OFFSET = ZERO - BT-EQ-VALUE (1) + K-INITIAL-CASH        
084100     ELSE                                                                 
084200        COMPUTE D-OFFSET = D-GLOBAL-CARRY - BT-EQ-VALUE (1)               
084300     END-IF                                                               
084400     PERFORM P710-SHIFT-ONE-POINT                                         
084500          VARYING BT-EQ-IX FROM 1 BY 1                                    
084600          UNTIL BT-EQ-IX > BT-EQ-COUNT                                    
084700     .                                                                    
084800 P700-99.                                                                 
084900     EXIT.                                                                
085000                                                                          
085100 P710-SHIFT-ONE-POINT SECTION.                                            
085200 P710-00.                                                                 
085300     COMPUTE D-SHIFTED-VALUE ROUNDED =                                    
085400         BT-EQ-VALUE (BT-EQ-IX) + D-OFFSET                                
085500     MOVE D-SHIFTED-VALUE TO D-GLOBAL-CARRY                               
085600     IF D-SHIFTED-VALUE > D-GLOBAL-RUNMAX                                 
085700        MOVE D-SHIFTED-VALUE TO D-GLOBAL-RUNMAX                           
085800     END-IF                                                               
085900     IF D-GLOBAL-RUNMAX > ZERO                                            
086000        COMPUTE D-GLOBAL-DD-PCT ROUNDED =                                 
086100            (D-SHIFTED-VALUE / D-GLOBAL-RUNMAX - 1) * 100                 
086200     ELSE                                                                 
086300        MOVE ZERO TO D-GLOBAL-DD-PCT                                      
086400     END-IF                                                               
086500     ADD 1 TO C7-GLB-SEQ                                                  
086600     MOVE C7-GLB-SEQ      TO EQ-SEQ                                       
086700     MOVE D-SHIFTED-VALUE TO EQ-VALUE                                     
086800     MOVE D-GLOBAL-DD-PCT TO EQ-DRAWDOWN-PCT                              
086900     WRITE EQTYF                                                          
087000     .                                                                    
087100 P710-99.                                                                 
087200     EXIT.                                                                
087300                                                                          
087400*----------------------------------------------------------------*        
087500* Aggregatkennzahlen ueber alle verarbeiteten Tage und Trades.            
087600*----------------------------------------------------------------*        
087700 P800-AGGREGATE SECTION.                                                  
087800 P800-00.                                                                 
087900     MOVE C5-DAY-COUNT TO AG-TOTAL-DAYS                                   
088000     MOVE C7-TR-TOTAL  TO AG-TOTAL-TRADES                                 
088100     IF C7-TR-TOTAL > ZERO                                                
088200        COMPUTE AG-WIN-RATE-PCT ROUNDED =                                 
088300            C7-WIN-TOTAL / C7-TR-TOTAL * 100                              
088400        COMPUTE AG-AVG-PNL ROUNDED =                                      
088500            D-SUM-PNL-ALL / C7-TR-TOTAL                                   
088600     ELSE                                                                 
088700        MOVE ZERO TO AG-WIN-RATE-PCT AG-AVG-PNL                           
088800     END-IF                                                               
088900     IF C5-DAY-COUNT > ZERO                                               
089000        COMPUTE AG-AVG-RETURN-DAY-PCT ROUNDED =                           
089100            D-SUM-RETURN-PCT / C5-DAY-COUNT                               
089200        COMPUTE AG-AVG-MAX-DD-PCT ROUNDED =                               
089300            D-SUM-MAXDD-PCT / C5-DAY-COUNT                                
089400     ELSE                                                                 
089500        MOVE ZERO TO AG-AVG-RETURN-DAY-PCT AG-AVG-MAX-DD-PCT              
089600     END-IF                                                               
089700     IF C5-PF-DAYS > ZERO                                                 
089800        COMPUTE AG-AVG-PROFIT-FACTOR ROUNDED =                            
089900            D-SUM-PF / C5-PF-DAYS                                         
090000     ELSE                                                                 
090100        MOVE ZERO TO AG-AVG-PROFIT-FACTOR                                 
090200     END-IF                                                               
090300     COMPUTE AG-TOTAL-RETURN-PCT ROUNDED =                                
090400         (D-COMPOUND-FACTOR * 100) - 100                                  
090500     MOVE D-SUM-PNL-ALL TO AG-TOTAL-PNL                                   
090600     .                                                                    
090700 P800-99.                                                                 
090800     EXIT.                                                                
090900                                                                          
091000*----------------------------------------------------------------*        
091100* Monte-Carlo-Analyse anfordern (BTMTC0M liest BT-PNL-POOL selbst)        
091200*----------------------------------------------------------------*        
091300 P850-RUN-MONTECARLO SECTION.                                             
091400 P850-00.                                                                 
091500     IF BT-MC-REQUESTED = "J" AND BT-PNL-COUNT > ZERO                     
091600        MOVE ZERO TO LINK-MTC-RC                                          
091700        CALL "BTMTC0M" USING LINK-MTC-REC                                 
091800     END-IF                                                               
091900     .                                                                    
092000 P850-99.                                                                 
092100     EXIT.                                                                
092200                                                                          
092300******************************************************************        
092400* Abschlussreport -- RPTF.  Abschnitt 1 (Tagesuebersicht mit              
092500* Ticker-Zwischentotalen) und Abschnitt 2 (Tradeliste) lesen              
092600* DAYRF bzw. TRADEF ein zweites Mal sequentiell ein; Abschnitt 3          
092700* (Gesamttotale + Monte Carlo) kommt aus AG-AGGREGATE-RECORD und          
092800* MC-MONTECARLO-RECORD, die im Hauptlauf schon gefuellt wurden.           
092900******************************************************************        
093000 P900-PRINT-REPORT SECTION.                                               
093100 P900-00.                                                                 
093200     OPEN OUTPUT RPTF                                                     
093300     PERFORM P910-PRINT-TITLE-PAGE                                        
093400     PERFORM P920-PRINT-DAY-SECTION                                       
093500     PERFORM P930-PRINT-TRADE-SECTION                                     
093600     PERFORM P940-PRINT-TOTALS                                            
093700     PERFORM P950-PRINT-MONTECARLO                                        
093800     CLOSE RPTF                                                           
093900     .                                                                    
094000 P900-99.                                                                 
094100     EXIT.                                                                
094200                                                                          
094300 P910-PRINT-TITLE-PAGE SECTION.                                           
094400 P910-00.                                                                 
094500     MOVE SPACES TO W-RPT-LINE                                            
094600     STRING "BTDRV0O  --  INTRADAY-STRATEGIE-BACKTEST  REPORT"            
094700            DELIMITED BY SIZE INTO W-RPT-LINE                             
094800     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
094900     MOVE SPACES TO W-RPT-LINE                                            
095000     STRING "STRATEGIE: " DELIMITED BY SIZE                               
095100            BT-ST-NAME     DELIMITED BY SIZE                              
095200            INTO W-RPT-LINE                                               
095300     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
095400     MOVE SPACES TO W-RPT-LINE                                            
095500     STRING "BIAS: " DELIMITED BY SIZE                                    
095600            BT-ST-BIAS     DELIMITED BY SIZE                              
095700            INTO W-RPT-LINE                                               
095800     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
095900     MOVE SPACES TO W-RPT-LINE                                            
096000     MOVE K-INITIAL-CASH TO D-MONEY-ED                                    
096100     STRING "STARTKAPITAL: " DELIMITED BY SIZE                            
096200            D-MONEY-ED     DELIMITED BY SIZE                              
096300            "   GEBUEHR-SATZ: " DELIMITED BY SIZE                         
096400            K-FEE-RATE     DELIMITED BY SIZE                              
096500            "   SLIPPAGE-SATZ: " DELIMITED BY SIZE                        
096600            K-SLIP-RATE    DELIMITED BY SIZE                              
096700            INTO W-RPT-LINE                                               
096800     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
096900     MOVE SPACES TO RPTF-RECORD                                           
097000     WRITE RPTF-RECORD                                                    
097100     .                                                                    
097200 P910-99.                                                                 
097300     EXIT.                                                                
097400                                                                          
097500*----------------------------------------------------------------*        
097600* Abschnitt 1: Tagesuebersicht, Zwischentotal je Ticker.                  
097700*----------------------------------------------------------------*        
097800 P920-PRINT-DAY-SECTION SECTION.                                          
097900 P920-00.                                                                 
098000     MOVE SPACES TO W-RPT-LINE                                            
098100     STRING "ABSCHNITT 1 -- TAGESUEBERSICHT" DELIMITED BY SIZE            
098200            INTO W-RPT-LINE                                               
098300     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
098400     MOVE SPACES TO RPTF-RECORD                                           
098500     WRITE RPTF-RECORD                                                    
098600     OPEN INPUT DAYRF                                                     
098700     MOVE SPACES TO W-PREV-TICKER                                         
098800     MOVE "J" TO W-FIRST-TICKER                                           
098900     MOVE ZERO TO C5-SUB-DAYS C7-SUB-TRADES D-SUB-PNL                     
099000     MOVE ZERO TO D-GRAND-PNL                                             
099100     READ DAYRF AT END SET DAYRF-EOF TO TRUE END-READ                     
099200     PERFORM P922-PRINT-ONE-DAY-LINE                                      
099300          UNTIL DAYRF-EOF                                                 
099400     IF W-FIRST-TICKER NOT = "J"                                          
099500        PERFORM P928-PRINT-TICKER-SUBTOTAL                                
099600     END-IF                                                               
099700     CLOSE DAYRF                                                          
099800     .                                                                    
099900 P920-99.                                                                 
100000     EXIT.                                                                
100100                                                                          
100200 P922-PRINT-ONE-DAY-LINE SECTION.                                         
100300 P922-00.                                                                 
100400     IF DR-TICKER NOT = W-PREV-TICKER                                     
100500        IF W-FIRST-TICKER NOT = "J"                                       
100600           PERFORM P928-PRINT-TICKER-SUBTOTAL                             
100700        END-IF                                                            
100800        MOVE DR-TICKER TO W-PREV-TICKER                                   
100900        MOVE "N" TO W-FIRST-TICKER                                        
101000        MOVE ZERO TO C5-SUB-DAYS C7-SUB-TRADES D-SUB-PNL                  
101100     END-IF                                                               
101200     ADD 1 TO C5-SUB-DAYS                                                 
101300     ADD DR-TOTAL-TRADES TO C7-SUB-TRADES                                 
101400     COMPUTE D-SUB-PNL = D-SUB-PNL + DR-END-VALUE - DR-INIT-VALUE         
101500     COMPUTE D-GRAND-PNL =                                                
101600         D-GRAND-PNL + DR-END-VALUE - DR-INIT-VALUE                       
101700     MOVE SPACES TO W-RPT-LINE                                            
101800     MOVE DR-TOTAL-RETURN-PCT TO D-PCT-ED                                 
101900     STRING DR-TICKER       DELIMITED BY SIZE                             
102000            " " DELIMITED BY SIZE                                         
102100            DR-TRADE-DATE   DELIMITED BY SIZE                             
102200            "  RET%=" DELIMITED BY SIZE                                   
102300            D-PCT-ED        DELIMITED BY SIZE                             
102400            "  TRADES=" DELIMITED BY SIZE                                 
102500            DR-TOTAL-TRADES DELIMITED BY SIZE                             
102600            "  WINRATE%=" DELIMITED BY SIZE                               
102700            DR-WIN-RATE-PCT DELIMITED BY SIZE                             
102800            INTO W-RPT-LINE                                               
102900     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
103000     READ DAYRF AT END SET DAYRF-EOF TO TRUE END-READ                     
103100     .                                                                    
103200 P922-99.                                                                 
103300     EXIT.                                                                
103400                                                                          
103500 P928-PRINT-TICKER-SUBTOTAL SECTION.                                      
103600 P928-00.                                                                 
103700     MOVE SPACES TO W-RPT-LINE                                            
103800     MOVE D-SUB-PNL TO D-MONEY-ED                                         
103900     STRING "     ZWISCHENTOTAL " DELIMITED BY SIZE                       
104000            W-PREV-TICKER  DELIMITED BY SIZE                              
104100            ": TAGE=" DELIMITED BY SIZE                                   
104200            C5-SUB-DAYS    DELIMITED BY SIZE                              
104300            "  TRADES=" DELIMITED BY SIZE                                 
104400            C7-SUB-TRADES  DELIMITED BY SIZE                              
104500            "  PNL=" DELIMITED BY SIZE                                    
104600            D-MONEY-ED     DELIMITED BY SIZE                              
104700            INTO W-RPT-LINE                                               
104800     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
104900     .                                                                    
105000 P928-99.                                                                 
105100     EXIT.                                                                
105200                                                                          
105300*----------------------------------------------------------------*        
105400* Abschnitt 2: Tradeliste.                                                
105500*----------------------------------------------------------------*        
105600 P930-PRINT-TRADE-SECTION SECTION.                                        
105700 P930-00.                                                                 
105800     MOVE SPACES TO RPTF-RECORD                                           
105900     WRITE RPTF-RECORD                                                    
106000     MOVE SPACES TO W-RPT-LINE                                            
106100     STRING "ABSCHNITT 2 -- TRADELISTE" DELIMITED BY SIZE                 
106200            INTO W-RPT-LINE                                               
106300     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
106400     MOVE SPACES TO RPTF-RECORD                                           
106500     WRITE RPTF-RECORD                                                    
106600     OPEN INPUT TRADEF                                                    
106700     READ TRADEF AT END SET TRADEF-EOF TO TRUE END-READ                   
106800     PERFORM P932-PRINT-ONE-TRADE-LINE                                    
106900          UNTIL TRADEF-EOF                                                
107000     CLOSE TRADEF                                                         
107100     .                                                                    
107200 P930-99.                                                                 
107300     EXIT.                                                                
107400                                                                          
107500 P932-PRINT-ONE-TRADE-LINE SECTION.                                       
107600 P932-00.                                                                 
107700     MOVE SPACES TO W-RPT-LINE                                            
107800     MOVE TR-PNL TO D-MONEY-ED                                            
107900     MOVE TR-RETURN-PCT TO D-PCT-ED                                       
108000     STRING TR-TICKER      DELIMITED BY SIZE                              
108100            " " DELIMITED BY SIZE                                         
108200            TR-TRADE-DATE  DELIMITED BY SIZE                              
108300            " " DELIMITED BY SIZE                                         
108400            TR-DIRECTION   DELIMITED BY SIZE                              
108500            "  IN=" DELIMITED BY SIZE                                     
108600            TR-ENTRY-TIME  DELIMITED BY SIZE                              
108700            "  OUT=" DELIMITED BY SIZE                                    
108800            TR-EXIT-TIME   DELIMITED BY SIZE                              
108900            "  PNL=" DELIMITED BY SIZE                                    
109000            D-MONEY-ED     DELIMITED BY SIZE                              
109100            "  RET%=" DELIMITED BY SIZE                                   
109200            D-PCT-ED       DELIMITED BY SIZE                              
109300            "  GRUND=" DELIMITED BY SIZE                                  
109400            TR-EXIT-REASON DELIMITED BY SIZE                              
109500            INTO W-RPT-LINE                                               
109600     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
109700     READ TRADEF AT END SET TRADEF-EOF TO TRUE END-READ                   
109800     .                                                                    
109900 P932-99.                                                                 
110000     EXIT.                                                                
110100                                                                          
110200*----------------------------------------------------------------*        
110300* Abschnitt 3: Gesamttotale (AGGREGATE-METRICS).                          
110400*----------------------------------------------------------------*        
110500 P940-PRINT-TOTALS SECTION.                                               
110600 P940-00.                                                                 
110700     MOVE SPACES TO RPTF-RECORD                                           
110800     WRITE RPTF-RECORD                                                    
110900     MOVE SPACES TO W-RPT-LINE                                            
111000     STRING "ABSCHNITT 3 -- GESAMTTOTALE" DELIMITED BY SIZE               
111100            INTO W-RPT-LINE                                               
111200     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
111300     MOVE SPACES TO W-RPT-LINE                                            
111400     STRING "TAGE=" DELIMITED BY SIZE                                     
111500            AG-TOTAL-DAYS       DELIMITED BY SIZE                         
111600            "  TRADES=" DELIMITED BY SIZE                                 
111700            AG-TOTAL-TRADES     DELIMITED BY SIZE                         
111800            "  WINRATE%=" DELIMITED BY SIZE                               
111900            AG-WIN-RATE-PCT     DELIMITED BY SIZE                         
112000            INTO W-RPT-LINE                                               
112100     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
112200     MOVE SPACES TO W-RPT-LINE                                            
112300     STRING "AVG-RET-TAG%=" DELIMITED BY SIZE                             
112400            AG-AVG-RETURN-DAY-PCT DELIMITED BY SIZE                       
112500            "  TOTAL-RET%=" DELIMITED BY SIZE                             
112600            AG-TOTAL-RETURN-PCT   DELIMITED BY SIZE                       
112700            "  AVG-MAXDD%=" DELIMITED BY SIZE                             
112800            AG-AVG-MAX-DD-PCT     DELIMITED BY SIZE                       
112900            INTO W-RPT-LINE                                               
113000     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
113100     MOVE SPACES TO W-RPT-LINE                                            
113200     MOVE AG-AVG-PNL TO D-MONEY-ED                                        
113300     STRING "AVG-PF=" DELIMITED BY SIZE                                   
113400            AG-AVG-PROFIT-FACTOR  DELIMITED BY SIZE                       
113500            "  AVG-PNL=" DELIMITED BY SIZE                                
113600            D-MONEY-ED            DELIMITED BY SIZE                       
113700            INTO W-RPT-LINE                                               
113800     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
113900     MOVE SPACES TO W-RPT-LINE                                            
114000     MOVE AG-TOTAL-PNL TO D-MONEY-ED                                      
114100     STRING "TOTAL-PNL=" DELIMITED BY SIZE                                
114200            D-MONEY-ED         DELIMITED BY SIZE                          
114300            INTO W-RPT-LINE                                               
114400     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
114500     .                                                                    
114600 P940-99.                                                                 
114700     EXIT.                                                                
114800                                                                          
114900*----------------------------------------------------------------*        
115000* Abschnitt 4: Monte-Carlo-Ergebnis, falls angefordert.                   
115100*----------------------------------------------------------------*        
115200 P950-PRINT-MONTECARLO SECTION.                                           
115300 P950-00.                                                                 
115400     MOVE SPACES TO RPTF-RECORD                                           
115500     WRITE RPTF-RECORD                                                    
115600     MOVE SPACES TO W-RPT-LINE                                            
115700     STRING "ABSCHNITT 4 -- MONTE-CARLO-ANALYSE" DELIMITED BY SIZE        
115800            INTO W-RPT-LINE                                               
115900     WRITE RPTF-RECORD FROM W-RPT-LINE                                    
116000     IF BT-MC-REQUESTED NOT = "J" OR BT-PNL-COUNT = ZERO                  
116100        MOVE SPACES TO W-RPT-LINE                                         
116200        STRING "   NICHT ANGEFORDERT" DELIMITED BY SIZE                   
116300               INTO W-RPT-LINE                                            
116400        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
116500     ELSE                                                                 
116600        MOVE SPACES TO W-RPT-LINE                                         
116700        STRING "   LAEUFE=" DELIMITED BY SIZE                             
116800               BT-MC-RUNS   DELIMITED BY SIZE                             
116900               "  RUINWAHRSCH.%=" DELIMITED BY SIZE                       
117000               MC-RUIN-PROBABILITY-PCT DELIMITED BY SIZE                  
117100               INTO W-RPT-LINE                                            
117200        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
117300        MOVE SPACES TO W-RPT-LINE                                         
117400        STRING "   WORST-DD%=" DELIMITED BY SIZE                          
117500               MC-WORST-DRAWDOWN-PCT  DELIMITED BY SIZE                   
117600               "  MEDIAN-DD%=" DELIMITED BY SIZE                          
117700               MC-MEDIAN-DRAWDOWN-PCT DELIMITED BY SIZE                   
117800               INTO W-RPT-LINE                                            
117900        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
118000        MOVE SPACES TO W-RPT-LINE                                         
118100        MOVE MC-FINAL-BAL-P05 TO D-MONEY-ED                               
118200        STRING "   END-KAPITAL P05=" DELIMITED BY SIZE                    
118300               D-MONEY-ED             DELIMITED BY SIZE                   
118400               INTO W-RPT-LINE                                            
118500        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
118600        MOVE SPACES TO W-RPT-LINE                                         
118700        MOVE MC-FINAL-BAL-P25 TO D-MONEY-ED                               
118800        STRING "   END-KAPITAL P25=" DELIMITED BY SIZE                    
118900               D-MONEY-ED             DELIMITED BY SIZE                   
119000               INTO W-RPT-LINE                                            
119100        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
119200        MOVE SPACES TO W-RPT-LINE                                         
119300        MOVE MC-FINAL-BAL-P50 TO D-MONEY-ED                               
119400        STRING "   END-KAPITAL P50=" DELIMITED BY SIZE                    
119500               D-MONEY-ED             DELIMITED BY SIZE                   
119600               INTO W-RPT-LINE                                            
119700        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
119800        MOVE SPACES TO W-RPT-LINE                                         
119900        MOVE MC-FINAL-BAL-P75 TO D-MONEY-ED                               
120000        STRING "   END-KAPITAL P75=" DELIMITED BY SIZE                    
120100               D-MONEY-ED             DELIMITED BY SIZE                   
120200               INTO W-RPT-LINE                                            
120300        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
120400        MOVE SPACES TO W-RPT-LINE                                         
120500        MOVE MC-FINAL-BAL-P95 TO D-MONEY-ED                               
120600        STRING "   END-KAPITAL P95=" DELIMITED BY SIZE                    
120700               D-MONEY-ED             DELIMITED BY SIZE                   
120800               INTO W-RPT-LINE                                            
120900        WRITE RPTF-RECORD FROM W-RPT-LINE                                 
121000     END-IF                                                               
121100     .                                                                    
121200 P950-99.                                                                 
121300     EXIT.                                                                
