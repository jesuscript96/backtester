000100*--------------------------------------------------------------*          
000200* BTRTRTB  --  per-day trade table, filled by BTSIM0M, read and           
000300*              enriched by BTDRV0O (P610-ENRICH-TRADE) before it          
000400*              is written to TRADEF.  EXTERNAL, same reasoning            
000500*              as BT-BAR-TABLE.                                           
000600*--------------------------------------------------------------*          
000700*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000800*--------------------------------------------------------------*          
000900 01          BT-TRADE-TABLE IS EXTERNAL.                                  
001000     05      BT-TR-COUNT             PIC S9(04) COMP VALUE ZERO.          
001100     05      BT-TR OCCURS 400 TIMES INDEXED BY BT-TR-IX.                  
001200         10  BT-TR-ENTRY-IDX         PIC 9(05).                           
001300         10  BT-TR-EXIT-IDX          PIC 9(05).                           
001400         10  BT-TR-ENTRY-TIME        PIC 9(04).                           
001500         10  BT-TR-EXIT-TIME         PIC 9(04).                           
001600         10  BT-TR-ENTRY-PRICE       PIC S9(07)V9(04).                    
001700         10  BT-TR-EXIT-PRICE        PIC S9(07)V9(04).                    
001800         10  BT-TR-SIZE              PIC S9(09)V9(04).                    
001900         10  BT-TR-PNL               PIC S9(09)V9(02).                    
002000         10  BT-TR-RETURN-PCT        PIC S9(05)V9(04).                    
002100         10  BT-TR-DIRECTION         PIC X(05).                           
002200         10  BT-TR-EXIT-REASON       PIC X(08).                           
002300         10  BT-TR-ENTRY-FEE         PIC S9(09)V9(02).                    
