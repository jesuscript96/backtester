000100*--------------------------------------------------------------*          
000200* BTRTRAD  --  TRADEF record (TRADE-RECORD, one per closed                
000300*              trade) and the per-day trade table BTSIM0M                 
000400*              fills and BTDRV0O enriches/writes from.                    
000500*--------------------------------------------------------------*          
000600*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000700*B.00.00|1990-11-15| rjh | exit-reason / R-multiple columns               
000800*--------------------------------------------------------------*          
000900 01          TR-TRADE-RECORD.                                             
001000     05      TR-TICKER               PIC X(08).                           
001100     05      TR-TRADE-DATE           PIC X(10).                           
001200     05      TR-ENTRY-IDX            PIC 9(05).                           
001300     05      TR-EXIT-IDX             PIC 9(05).                           
001400     05      TR-ENTRY-TIME           PIC 9(04).                           
001500     05      TR-EXIT-TIME            PIC 9(04).                           
001600     05      TR-ENTRY-PRICE          PIC S9(07)V9(04).                    
001700     05      TR-EXIT-PRICE           PIC S9(07)V9(04).                    
001800     05      TR-SIZE                 PIC S9(09)V9(04).                    
001900     05      TR-PNL                  PIC S9(09)V9(02).                    
002000     05      TR-RETURN-PCT           PIC S9(05)V9(04).                    
002100     05      TR-DIRECTION            PIC X(05).                           
002200         88  TR-DIR-LONG                      VALUE "LONG ".              
002300         88  TR-DIR-SHORT                     VALUE "SHORT".              
002400     05      TR-EXIT-REASON          PIC X(08).                           
002500     05      TR-R-MULTIPLE           PIC S9(05)V9(02).                    
002600     05      TR-R-MULTIPLE-SET       PIC X(01).                           
002700     05      TR-ENTRY-HOUR           PIC 9(02).                           
002800     05      FILLER                  PIC X(08).                           
