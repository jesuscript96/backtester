000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. BTSTR0M.                                                     
001000                                                                          
001100 AUTHOR. R. HOLZINGER.                                                    
001200                                                                          
001300 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
001400                                                                          
001500 DATE-WRITTEN. 1991-03-04.                                                
001600                                                                          
001700 DATE-COMPILED.                                                           
001800                                                                          
001900 SECURITY. NUR BATCH-AUFRUF DURCH BTDRV0O -- KEIN TERMINAL.               
002000                                                                          
002100*****************************************************************         
002200* Letzte Aenderung :: 1999-08-11                                          
002300* Letzte Version   :: B.00.07                                             
002400* Kurzbeschreibung :: Strategie-Engine fuer den Backtest: wertet          
002500*                      Entry-/Exit-Bedingungsliste je Balken aus          
002600*                      und leitet SL/Trail/TP aus den Risikodaten         
002700*                      ab.  Aufgerufen je Handelstag aus BTDRV0O.         
002800*                                                                         
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003100*----------------------------------------------------------------*        
003200* Vers. | Datum    | von | Kommentar                             *        
003300*-------|----------|-----|---------------------------------------*        
003400*A.00.00|1991-03-04| rjh | Neuerstellung                                  
003500*A.00.01|1991-09-17| rjh | Preislagen-Bedingung (PL) ergaenzt             
003600*B.00.00|1994-04-12| dtw | Kerzenmuster-Bedingung (CP) ergaenzt           
003700*B.00.01|1996-08-02| glh | CROSSES_ABOVE / CROSSES_BELOW ergaenzt         
003800*B.00.02|1998-11-09| glh | Y2K: Datumsfelder CCYY-MM-DD bestaetigt        
003900*B.00.03|1999-02-08| glh | Y2K-Ueberpruefung Risikoableitung              
004000*B.00.04|1999-06-09| glh | Bannerfeld K-PROG-START zerlegbar (DBA         
004100*                        | verlangt Versionsstempel je Baustein)          
004200*B.00.05|1999-07-14| kl  | Exit-Zeile: Indikatorkatalog C216-X            
004300*                        | komplettiert, Preislage C255-X um VWAP         
004400*                        | ergaenzt, Kerzenmuster C260-X zaehlt           
004500*                        | CONSEC-COUNT wie Entry-Zeile                   
004600*B.00.06|1999-07-29| kl  | C265-STEP-AT-CONSEC-E/X pruefte nur            
004700*                        | GRUEN/ROT-VOL/DOJI im Fenster; die             
004800*                        | restlichen 4 Muster ergaenzt (sonst            
004900*                        | wirkte CONSEC-COUNT dort nie)                  
005000*B.00.07|1999-08-11| kl  | Exit-Zeile: CROSSES_ABOVE/BELOW fehlte         
005100*                        | in C230-X (fiel auf GREATER_THAN durch)        
005200*                        | C235-PREV-BAR-VALUES-X neu wie Entry           
005300*----------------------------------------------------------------*        
005400*                                                                         
005500* Programmbeschreibung                                                    
005600* ---------------------                                                   
005700*                                                                         
005800* Wertet die in BT-COND-TABLE flach abgelegte Entry- und Exit-            
005900* Bedingungsliste je Balken aus und setzt BT-ENTRY-FLAG bzw.              
006000* BT-EXIT-FLAG in BT-BAR-TABLE.  Die Quelle haelt die Bedingungen         
006100* als verschachtelte UND/ODER-Gruppen; hier wird je Seite eine            
006200* flache, in Dateireihenfolge gehaltene Liste von links nach              
006300* rechts mit dem je Zeile mitgefuehrten GROUP-OPERATOR gegen das          
006400* bisherige Ergebnis verknuepft (vereinfachte, aber in sich               
006500* konsistente Auswertung -- keine echte Gruppenschachtelung).             
006600*                                                                         
006700* D100-DERIVE-RISK leitet aus den Risikodaten (BT-STRATEGY) die           
006800* SL-/Trail-/TP-Werte fuer den aktuellen Handelstag ab (ATR-MULT          
006900* braucht den Mittelwert des Tages-ATR(14)).                              
007000*                                                                         
007100******************************************************************        
007200                                                                          
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500 SPECIAL-NAMES.                                                           
007600     CLASS ALPHNUM IS "0123456789"                                        
007700                      "abcdefghijklmnopqrstuvwxyz"                        
007800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007900                      " .,;-_!$%&/=*+".                                   
008000                                                                          
008100 INPUT-OUTPUT SECTION.                                                    
008200 FILE-CONTROL.                                                            
008300                                                                          
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800*-----------------------------------------------------------------        
008900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009000*-----------------------------------------------------------------        
009100 01          COMP-FELDER.                                                 
009200     05      C4-IX                PIC S9(04) COMP.                        
009300     05      C4-SIDE-CNT          PIC S9(04) COMP.                        
009400     05      C4-SRC-IX            PIC S9(04) COMP.                        
009500     05      C4-TGT-IX            PIC S9(04) COMP.                        
009600     05      C4-EFF-IX            PIC S9(04) COMP.                        
009700     05      C4-CONSEC-IX         PIC S9(04) COMP.                        
009800     05      C4-ATR-CNT           PIC S9(04) COMP.                        
009900                                                                          
010000 01          DISPLAY-FELDER.                                              
010100     05      D-RUNNING            PIC X(01).                              
010200     05      D-COND-RESULT        PIC X(01).                              
010300     05      D-PAT-RESULT         PIC X(01).                              
010400     05      D-SRC-VAL            PIC S9(09)V9(04).                       
010500     05      D-SRC-DEF            PIC X(01).                              
010600     05      D-SRC-VAL-PREV       PIC S9(09)V9(04).                       
010700     05      D-SRC-DEF-PREV       PIC X(01).                              
010800     05      D-TGT-VAL            PIC S9(09)V9(04).                       
010900     05      D-TGT-DEF            PIC X(01).                              
011000     05      D-TGT-VAL-PREV       PIC S9(09)V9(04).                       
011100     05      D-TGT-DEF-PREV       PIC X(01).                              
011200     05      D-LEVEL-VAL          PIC S9(09)V9(04).                       
011300     05      D-LEVEL-DEF          PIC X(01).                              
011400     05      D-DIST-PCT           PIC S9(07)V9(04).                       
011500     05      D-DIST-DIFF          PIC S9(09)V9(04).                       
011600     05      D-ATR-SUM            PIC S9(11)V9(04).                       
011700     05      D-ATR-MEAN           PIC S9(07)V9(04).                       
011800     05      D-ATR-MEAN-R REDEFINES D-ATR-MEAN.                           
011900         10  D-ATR-MEAN-INT       PIC S9(07).                             
012000         10  D-ATR-MEAN-FRAC      PIC 9(04).                              
012100                                                                          
012200 01          KONSTANTE-FELDER.                                            
012300     05      K-PROG-START         PIC X(40) VALUE                         
012400             "BTSTR0M  Vers. B.00.07  vom 1999-08-11".                    
012500     05      K-PROG-START-R REDEFINES K-PROG-START.                       
012600         10  K-PR-NAME            PIC X(09).                              
012700         10  K-PR-VERS-TXT        PIC X(13).                              
012800         10  K-PR-VERS-NUM        PIC X(08).                              
012900         10  K-PR-DATE-TXT        PIC X(10).                              
013000                                                                          
013100     COPY BTRSWCH.                                                        
013200     COPY BTRBARS.                                                        
013300     COPY BTRSTTB.                                                        
013400     COPY BTRSTGY.                                                        
013500                                                                          
013600 LINKAGE SECTION.                                                         
013700 01          LINK-STR-REC.                                                
013800     05      LINK-STR-HDR.                                                
013900         10  LINK-STR-RC          PIC S9(04) COMP.                        
014000                                                                          
014100 PROCEDURE DIVISION USING LINK-STR-REC.                                   
014200                                                                          
014300******************************************************************        
014400* Steuerung                                                               
014500******************************************************************        
014600 A100-STEUERUNG SECTION.                                                  
014700 A100-00.                                                                 
014800     MOVE ZERO TO LINK-STR-RC                                             
014900     PERFORM B000-VORLAUF                                                 
015000     PERFORM B100-VERARBEITUNG                                            
015100     PERFORM B090-ENDE                                                    
015200     GOBACK                                                               
015300     .                                                                    
015400 A100-99.                                                                 
015500     EXIT.                                                                
015600                                                                          
015700 B000-VORLAUF SECTION.                                                    
015800 B000-00.                                                                 
015900     PERFORM D100-DERIVE-RISK                                             
016000     .                                                                    
016100 B000-99.                                                                 
016200     EXIT.                                                                
016300                                                                          
016400 B090-ENDE SECTION.                                                       
016500 B090-00.                                                                 
016600     CONTINUE                                                             
016700     .                                                                    
016800 B090-99.                                                                 
016900     EXIT.                                                                
017000                                                                          
017100******************************************************************        
017200* Verarbeitung -- Entry- und Exit-Baum je Balken auswerten                
017300******************************************************************        
017400 B100-VERARBEITUNG SECTION.                                               
017500 B100-00.                                                                 
017600     PERFORM B100-EVAL-ENTRY-TREE                                         
017700          VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-BAR-COUNT            
017800     PERFORM B200-EVAL-EXIT-TREE                                          
017900          VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-BAR-COUNT            
018000     .                                                                    
018100 B100-99.                                                                 
018200     EXIT.                                                                
018300                                                                          
018400******************************************************************        
018500* Entry-Baum fuer Balken C4-IX                                            
018600******************************************************************        
018700 B100-EVAL-ENTRY-TREE SECTION.                                            
018800 B100E-00.                                                                
018900     MOVE "J" TO D-RUNNING                                                
019000     IF BT-CE-COUNT > ZERO                                                
019100        PERFORM C100-EVAL-GROUP-ENTRY                                     
019200             VARYING BT-CE-IX FROM 1 BY 1                                 
019300             UNTIL BT-CE-IX > BT-CE-COUNT                                 
019400     END-IF                                                               
019500     IF D-RUNNING = "J"                                                   
019600        SET BT-ENTRY-ON (C4-IX) TO TRUE                                   
019700     ELSE                                                                 
019800        MOVE "N" TO BT-ENTRY-FLAG (C4-IX)                                 
019900     END-IF                                                               
020000     .                                                                    
020100 B100E-99.                                                                
020200     EXIT.                                                                
020300                                                                          
020400 C100-EVAL-GROUP-ENTRY SECTION.                                           
020500 C100E-00.                                                                
020600     PERFORM C200-EVAL-COND-ENTRY                                         
020700     IF BT-CE-OPER (BT-CE-IX) = "OR "                                     
020800        IF D-RUNNING = "J" OR D-COND-RESULT = "J"                         
020900           MOVE "J" TO D-RUNNING                                          
021000        ELSE                                                              
021100           MOVE "N" TO D-RUNNING                                          
021200        END-IF                                                            
021300     ELSE                                                                 
021400        IF D-RUNNING = "J" AND D-COND-RESULT = "J"                        
021500           MOVE "J" TO D-RUNNING                                          
021600        ELSE                                                              
021700           MOVE "N" TO D-RUNNING                                          
021800        END-IF                                                            
021900     END-IF                                                               
022000     .                                                                    
022100 C100E-99.                                                                
022200     EXIT.                                                                
022300                                                                          
022400******************************************************************        
022500* Exit-Baum fuer Balken C4-IX                                             
022600******************************************************************        
022700 B200-EVAL-EXIT-TREE SECTION.                                             
022800 B200-00.                                                                 
022900     MOVE "J" TO D-RUNNING                                                
023000     IF BT-CX-COUNT > ZERO                                                
023100        PERFORM C100-EVAL-GROUP-EXIT                                      
023200             VARYING BT-CX-IX FROM 1 BY 1                                 
023300             UNTIL BT-CX-IX > BT-CX-COUNT                                 
023400     END-IF                                                               
023500     IF D-RUNNING = "J"                                                   
023600        SET BT-EXIT-ON (C4-IX) TO TRUE                                    
023700     ELSE                                                                 
023800        MOVE "N" TO BT-EXIT-FLAG (C4-IX)                                  
023900     END-IF                                                               
024000     .                                                                    
024100 B200-99.                                                                 
024200     EXIT.                                                                
024300                                                                          
024400 C100-EVAL-GROUP-EXIT SECTION.                                            
024500 C100X-00.                                                                
024600     PERFORM C200-EVAL-COND-EXIT                                          
024700     IF BT-CX-OPER (BT-CX-IX) = "OR "                                     
024800        IF D-RUNNING = "J" OR D-COND-RESULT = "J"                         
024900           MOVE "J" TO D-RUNNING                                          
025000        ELSE                                                              
025100           MOVE "N" TO D-RUNNING                                          
025200        END-IF                                                            
025300     ELSE                                                                 
025400        IF D-RUNNING = "J" AND D-COND-RESULT = "J"                        
025500           MOVE "J" TO D-RUNNING                                          
025600        ELSE                                                              
025700           MOVE "N" TO D-RUNNING                                          
025800        END-IF                                                            
025900     END-IF                                                               
026000     .                                                                    
026100 C100X-99.                                                                
026200     EXIT.                                                                
026300                                                                          
026400******************************************************************        
026500* Einzelbedingung Entry-Seite (Zeile BT-CE-IX, Balken C4-IX)              
026600******************************************************************        
026700 C200-EVAL-COND-ENTRY SECTION.                                            
026800 C200E-00.                                                                
026900     EVALUATE BT-CE-TYPE (BT-CE-IX)                                       
027000        WHEN "IC"                                                         
027100           PERFORM C210-RESOLVE-SOURCE-E                                  
027200           PERFORM C220-RESOLVE-TARGET-E                                  
027300           PERFORM C230-APPLY-COMPARATOR-E                                
027400        WHEN "PL"                                                         
027500           PERFORM C250-EVAL-PRICE-LEVEL-E                                
027600        WHEN "CP"                                                         
027700           PERFORM C260-EVAL-PATTERN-E                                    
027800           MOVE D-PAT-RESULT TO D-COND-RESULT                             
027900        WHEN OTHER                                                        
028000           MOVE "N" TO D-COND-RESULT                                      
028100     END-EVALUATE                                                         
028200     .                                                                    
028300 C200E-99.                                                                
028400     EXIT.                                                                
028500                                                                          
028600******************************************************************        
028700* Einzelbedingung Exit-Seite (Zeile BT-CX-IX, Balken C4-IX)               
028800******************************************************************        
028900 C200-EVAL-COND-EXIT SECTION.                                             
029000 C200X-00.                                                                
029100     EVALUATE BT-CX-TYPE (BT-CX-IX)                                       
029200        WHEN "IC"                                                         
029300           PERFORM C210-RESOLVE-SOURCE-X                                  
029400           PERFORM C220-RESOLVE-TARGET-X                                  
029500           PERFORM C230-APPLY-COMPARATOR-X                                
029600        WHEN "PL"                                                         
029700           PERFORM C250-EVAL-PRICE-LEVEL-X                                
029800        WHEN "CP"                                                         
029900           PERFORM C260-EVAL-PATTERN-X                                    
030000           MOVE D-PAT-RESULT TO D-COND-RESULT                             
030100        WHEN OTHER                                                        
030200           MOVE "N" TO D-COND-RESULT                                      
030300     END-EVALUATE                                                         
030400     .                                                                    
030500 C200X-99.                                                                
030600     EXIT.                                                                
030700                                                                          
030800******************************************************************        
030900* Indikator-Quelle aufloesen (Entry-Zeile)                                
031000******************************************************************        
031100 C210-RESOLVE-SOURCE-E SECTION.                                           
031200 C210E-00.                                                                
031300     COMPUTE C4-SRC-IX = C4-IX - BT-CE-SOURCE-OFFSET (BT-CE-IX)           
031400     PERFORM C215-RESOLVE-BY-NAME                                         
031500     MOVE D-SRC-VAL TO D-SRC-VAL                                          
031600     .                                                                    
031700 C210E-99.                                                                
031800     EXIT.                                                                
031900                                                                          
032000 C210-RESOLVE-SOURCE-X SECTION.                                           
032100 C210X-00.                                                                
032200     COMPUTE C4-SRC-IX = C4-IX - BT-CX-SOURCE-OFFSET (BT-CX-IX)           
032300     PERFORM C215-RESOLVE-BY-NAME-X                                       
032400     .                                                                    
032500 C210X-99.                                                                
032600     EXIT.                                                                
032700                                                                          
032800******************************************************************        
032900* Namensaufloesung -- gemeinsamer Katalog der Indikatornamen              
033000* (fuer Entry-Zeile; Groesse BT-CE-SOURCE-IND)                            
033100******************************************************************        
033200 C215-RESOLVE-BY-NAME SECTION.                                            
033300 C215-00.                                                                 
033400     IF C4-SRC-IX < 1                                                     
033500        MOVE ZERO TO D-SRC-VAL                                            
033600        MOVE "N" TO D-SRC-DEF                                             
033700     ELSE                                                                 
033800        PERFORM C216-LOOKUP-FIELD                                         
033900             WITH TEST BEFORE                                             
034000     END-IF                                                               
034100     .                                                                    
034200 C215-99.                                                                 
034300     EXIT.                                                                
034400                                                                          
034500 C216-LOOKUP-FIELD SECTION.                                               
034600 C216-00.                                                                 
034700     EVALUATE BT-CE-SOURCE-IND (BT-CE-IX)                                 
034800        WHEN "CLOSE"                                                      
034900           MOVE BT-CLOSE (C4-SRC-IX) TO D-SRC-VAL                         
035000           MOVE "J" TO D-SRC-DEF                                          
035100        WHEN "OPEN"                                                       
035200           MOVE BT-OPEN (C4-SRC-IX) TO D-SRC-VAL                          
035300           MOVE "J" TO D-SRC-DEF                                          
035400        WHEN "HIGH"                                                       
035500           MOVE BT-HIGH (C4-SRC-IX) TO D-SRC-VAL                          
035600           MOVE "J" TO D-SRC-DEF                                          
035700        WHEN "LOW"                                                        
035800           MOVE BT-LOW (C4-SRC-IX) TO D-SRC-VAL                           
035900           MOVE "J" TO D-SRC-DEF                                          
036000        WHEN "VOLUME"                                                     
036100           MOVE BT-VOLUME (C4-SRC-IX) TO D-SRC-VAL                        
036200           MOVE "J" TO D-SRC-DEF                                          
036300        WHEN "SMA"                                                        
036400           MOVE BT-SMA (C4-SRC-IX) TO D-SRC-VAL                           
036500           MOVE BT-SMA-DEF (C4-SRC-IX) TO D-SRC-DEF                       
036600        WHEN "EMA"                                                        
036700           MOVE BT-EMA (C4-SRC-IX) TO D-SRC-VAL                           
036800           MOVE BT-EMA-DEF (C4-SRC-IX) TO D-SRC-DEF                       
036900        WHEN "RSI"                                                        
037000           MOVE BT-RSI (C4-SRC-IX) TO D-SRC-VAL                           
037100           MOVE BT-RSI-DEF (C4-SRC-IX) TO D-SRC-DEF                       
037200        WHEN "ATR"                                                        
037300           MOVE BT-ATR (C4-SRC-IX) TO D-SRC-VAL                           
037400           MOVE BT-ATR-DEF (C4-SRC-IX) TO D-SRC-DEF                       
037500        WHEN "VWAP"                                                       
037600           MOVE BT-VWAP (C4-SRC-IX) TO D-SRC-VAL                          
037700           MOVE BT-VWAP-DEF (C4-SRC-IX) TO D-SRC-DEF                      
037800        WHEN "HOD"                                                        
037900           MOVE BT-HOD (C4-SRC-IX) TO D-SRC-VAL                           
038000           MOVE "J" TO D-SRC-DEF                                          
038100        WHEN "LOD"                                                        
038200           MOVE BT-LOD (C4-SRC-IX) TO D-SRC-VAL                           
038300           MOVE "J" TO D-SRC-DEF                                          
038400        WHEN "ACCVOL"                                                     
038500           MOVE BT-ACCVOL (C4-SRC-IX) TO D-SRC-VAL                        
038600           MOVE "J" TO D-SRC-DEF                                          
038700        WHEN "CONSEC_RED"                                                 
038800           MOVE BT-CONSEC-RED (C4-SRC-IX) TO D-SRC-VAL                    
038900           MOVE "J" TO D-SRC-DEF                                          
039000        WHEN "CONSEC_HH"                                                  
039100           MOVE BT-CONSEC-HH (C4-SRC-IX) TO D-SRC-VAL                     
039200           MOVE "J" TO D-SRC-DEF                                          
039300        WHEN "CONSEC_LL"                                                  
039400           MOVE BT-CONSEC-LL (C4-SRC-IX) TO D-SRC-VAL                     
039500           MOVE "J" TO D-SRC-DEF                                          
039600        WHEN "RET_PM"                                                     
039700           MOVE BT-RET-PM (C4-SRC-IX) TO D-SRC-VAL                        
039800           MOVE BT-RET-PM-DEF (C4-SRC-IX) TO D-SRC-DEF                    
039900        WHEN "RET_RTH"                                                    
040000           MOVE BT-RET-RTH (C4-SRC-IX) TO D-SRC-VAL                       
040100           MOVE BT-RET-RTH-DEF (C4-SRC-IX) TO D-SRC-DEF                   
040200        WHEN "RET_AM"                                                     
040300           MOVE BT-RET-RTH (C4-SRC-IX) TO D-SRC-VAL                       
040400           MOVE BT-RET-RTH-DEF (C4-SRC-IX) TO D-SRC-DEF                   
040500        WHEN "TOD"                                                        
040600           MOVE BT-TOD (C4-SRC-IX) TO D-SRC-VAL                           
040700           MOVE "J" TO D-SRC-DEF                                          
040800        WHEN "BAR_INDEX"                                                  
040900           COMPUTE D-SRC-VAL = C4-SRC-IX - 1                              
041000           MOVE "J" TO D-SRC-DEF                                          
041100        WHEN "PM_HIGH"                                                    
041200           MOVE BT-DS-PM-HIGH TO D-SRC-VAL                                
041300           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
041400        WHEN "PM_LOW"                                                     
041500           MOVE BT-DS-PM-LOW TO D-SRC-VAL                                 
041600           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
041700        WHEN "YESTERDAY_HIGH"                                             
041800           MOVE BT-DS-YESTERDAY-HIGH TO D-SRC-VAL                         
041900           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
042000        WHEN "YESTERDAY_LOW"                                              
042100           MOVE BT-DS-YESTERDAY-LOW TO D-SRC-VAL                          
042200           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
042300        WHEN "PREV_CLOSE"                                                 
042400           MOVE BT-DS-PREV-CLOSE TO D-SRC-VAL                             
042500           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
042600        WHEN OTHER                                                        
042700           MOVE ZERO TO D-SRC-VAL                                         
042800           MOVE "N" TO D-SRC-DEF                                          
042900     END-EVALUATE                                                         
043000     .                                                                    
043100 C216-99.                                                                 
043200     EXIT.                                                                
043300                                                                          
043400******************************************************************        
043500* Namensaufloesung fuer Exit-Zeile (gleicher Katalog)                     
043600******************************************************************        
043700 C215-RESOLVE-BY-NAME-X SECTION.                                          
043800 C215X-00.                                                                
043900     IF C4-SRC-IX < 1                                                     
044000        MOVE ZERO TO D-SRC-VAL                                            
044100        MOVE "N" TO D-SRC-DEF                                             
044200     ELSE                                                                 
044300        PERFORM C216-LOOKUP-FIELD-X                                       
044400     END-IF                                                               
044500     .                                                                    
044600 C215X-99.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 C216-LOOKUP-FIELD-X SECTION.                                             
045000 C216X-00.                                                                
045100     EVALUATE BT-CX-SOURCE-IND (BT-CX-IX)                                 
045200        WHEN "CLOSE"                                                      
045300           MOVE BT-CLOSE (C4-SRC-IX) TO D-SRC-VAL                         
045400           MOVE "J" TO D-SRC-DEF                                          
045500        WHEN "OPEN"                                                       
045600           MOVE BT-OPEN (C4-SRC-IX) TO D-SRC-VAL                          
045700           MOVE "J" TO D-SRC-DEF                                          
045800        WHEN "HIGH"                                                       
045900           MOVE BT-HIGH (C4-SRC-IX) TO D-SRC-VAL                          
046000           MOVE "J" TO D-SRC-DEF                                          
046100        WHEN "LOW"                                                        
046200           MOVE BT-LOW (C4-SRC-IX) TO D-SRC-VAL                           
046300           MOVE "J" TO D-SRC-DEF                                          
046400        WHEN "SMA"                                                        
046500           MOVE BT-SMA (C4-SRC-IX) TO D-SRC-VAL                           
046600           MOVE BT-SMA-DEF (C4-SRC-IX) TO D-SRC-DEF                       
046700        WHEN "EMA"                                                        
046800           MOVE BT-EMA (C4-SRC-IX) TO D-SRC-VAL                           
046900           MOVE BT-EMA-DEF (C4-SRC-IX) TO D-SRC-DEF                       
047000        WHEN "RSI"                                                        
047100           MOVE BT-RSI (C4-SRC-IX) TO D-SRC-VAL                           
047200           MOVE BT-RSI-DEF (C4-SRC-IX) TO D-SRC-DEF                       
047300        WHEN "ATR"                                                        
047400           MOVE BT-ATR (C4-SRC-IX) TO D-SRC-VAL                           
047500           MOVE BT-ATR-DEF (C4-SRC-IX) TO D-SRC-DEF                       
047600        WHEN "VWAP"                                                       
047700           MOVE BT-VWAP (C4-SRC-IX) TO D-SRC-VAL                          
047800           MOVE BT-VWAP-DEF (C4-SRC-IX) TO D-SRC-DEF                      
047900        WHEN "HOD"                                                        
048000           MOVE BT-HOD (C4-SRC-IX) TO D-SRC-VAL                           
048100           MOVE "J" TO D-SRC-DEF                                          
048200        WHEN "LOD"                                                        
048300           MOVE BT-LOD (C4-SRC-IX) TO D-SRC-VAL                           
048400           MOVE "J" TO D-SRC-DEF                                          
048500        WHEN "VOLUME"                                                     
048600           MOVE BT-VOLUME (C4-SRC-IX) TO D-SRC-VAL                        
048700           MOVE "J" TO D-SRC-DEF                                          
048800        WHEN "ACCVOL"                                                     
048900           MOVE BT-ACCVOL (C4-SRC-IX) TO D-SRC-VAL                        
049000           MOVE "J" TO D-SRC-DEF                                          
049100        WHEN "CONSEC_RED"                                                 
049200           MOVE BT-CONSEC-RED (C4-SRC-IX) TO D-SRC-VAL                    
049300           MOVE "J" TO D-SRC-DEF                                          
049400        WHEN "CONSEC_HH"                                                  
049500           MOVE BT-CONSEC-HH (C4-SRC-IX) TO D-SRC-VAL                     
049600           MOVE "J" TO D-SRC-DEF                                          
049700        WHEN "CONSEC_LL"                                                  
049800           MOVE BT-CONSEC-LL (C4-SRC-IX) TO D-SRC-VAL                     
049900           MOVE "J" TO D-SRC-DEF                                          
050000        WHEN "RET_PM"                                                     
050100           MOVE BT-RET-PM (C4-SRC-IX) TO D-SRC-VAL                        
050200           MOVE BT-RET-PM-DEF (C4-SRC-IX) TO D-SRC-DEF                    
050300        WHEN "RET_RTH"                                                    
050400           MOVE BT-RET-RTH (C4-SRC-IX) TO D-SRC-VAL                       
050500           MOVE BT-RET-RTH-DEF (C4-SRC-IX) TO D-SRC-DEF                   
050600        WHEN "RET_AM"                                                     
050700           MOVE BT-RET-RTH (C4-SRC-IX) TO D-SRC-VAL                       
050800           MOVE BT-RET-RTH-DEF (C4-SRC-IX) TO D-SRC-DEF                   
050900        WHEN "TOD"                                                        
051000           MOVE BT-TOD (C4-SRC-IX) TO D-SRC-VAL                           
051100           MOVE "J" TO D-SRC-DEF                                          
051200        WHEN "BAR_INDEX"                                                  
051300           COMPUTE D-SRC-VAL = C4-SRC-IX - 1                              
051400           MOVE "J" TO D-SRC-DEF                                          
051500        WHEN "PM_HIGH"                                                    
051600           MOVE BT-DS-PM-HIGH TO D-SRC-VAL                                
051700           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
051800        WHEN "PM_LOW"                                                     
051900           MOVE BT-DS-PM-LOW TO D-SRC-VAL                                 
052000           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
052100        WHEN "YESTERDAY_HIGH"                                             
052200           MOVE BT-DS-YESTERDAY-HIGH TO D-SRC-VAL                         
052300           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
052400        WHEN "YESTERDAY_LOW"                                              
052500           MOVE BT-DS-YESTERDAY-LOW TO D-SRC-VAL                          
052600           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
052700        WHEN "PREV_CLOSE"                                                 
052800           MOVE BT-DS-PREV-CLOSE TO D-SRC-VAL                             
052900           MOVE BT-DS-FOUND TO D-SRC-DEF                                  
053000        WHEN OTHER                                                        
053100           MOVE ZERO TO D-SRC-VAL                                         
053200           MOVE "N" TO D-SRC-DEF                                          
053300     END-EVALUATE                                                         
053400     .                                                                    
053500 C216X-99.                                                                
053600     EXIT.                                                                
053700                                                                          
053800******************************************************************        
053900* Zielwert aufloesen (Konstante oder Indikator) -- Entry-Zeile            
054000******************************************************************        
054100 C220-RESOLVE-TARGET-E SECTION.                                           
054200 C220E-00.                                                                
054300     IF BT-CE-TARGET-KIND (BT-CE-IX) = "C"                                
054400        MOVE BT-CE-TARGET-CONST (BT-CE-IX) TO D-TGT-VAL                   
054500        MOVE "J" TO D-TGT-DEF                                             
054600     ELSE                                                                 
054700        COMPUTE C4-TGT-IX = C4-IX                                         
054800        MOVE D-SRC-VAL TO D-SRC-VAL-PREV                                  
054900        MOVE D-SRC-DEF TO D-SRC-DEF-PREV                                  
055000        PERFORM C216-LOOKUP-FIELD                                         
055100        MOVE D-SRC-VAL TO D-TGT-VAL                                       
055200        MOVE D-SRC-DEF TO D-TGT-DEF                                       
055300        MOVE D-SRC-VAL-PREV TO D-SRC-VAL                                  
055400        MOVE D-SRC-DEF-PREV TO D-SRC-DEF                                  
055500     END-IF                                                               
055600     .                                                                    
055700 C220E-99.                                                                
055800     EXIT.                                                                
055900                                                                          
056000 C220-RESOLVE-TARGET-X SECTION.                                           
056100 C220X-00.                                                                
056200     IF BT-CX-TARGET-KIND (BT-CX-IX) = "C"                                
056300        MOVE BT-CX-TARGET-CONST (BT-CX-IX) TO D-TGT-VAL                   
056400        MOVE "J" TO D-TGT-DEF                                             
056500     ELSE                                                                 
056600        COMPUTE C4-TGT-IX = C4-IX                                         
056700        MOVE D-SRC-VAL TO D-SRC-VAL-PREV                                  
056800        MOVE D-SRC-DEF TO D-SRC-DEF-PREV                                  
056900        PERFORM C216-LOOKUP-FIELD-X                                       
057000        MOVE D-SRC-VAL TO D-TGT-VAL                                       
057100        MOVE D-SRC-DEF TO D-TGT-DEF                                       
057200        MOVE D-SRC-VAL-PREV TO D-SRC-VAL                                  
057300        MOVE D-SRC-DEF-PREV TO D-SRC-DEF                                  
057400     END-IF                                                               
057500     .                                                                    
057600 C220X-99.                                                                
057700     EXIT.                                                                
057800                                                                          
057900******************************************************************        
058000* Komparator anwenden -- Entry-Zeile                                      
058100******************************************************************        
058200 C230-APPLY-COMPARATOR-E SECTION.                                         
058300 C230E-00.                                                                
058400     IF D-SRC-DEF NOT = "J" OR D-TGT-DEF NOT = "J"                        
058500        MOVE "N" TO D-COND-RESULT                                         
058600     ELSE                                                                 
058700        EVALUATE BT-CE-COMPARATOR (BT-CE-IX)                              
058800           WHEN "LESS_THAN"                                               
058900              IF D-SRC-VAL < D-TGT-VAL                                    
059000                 MOVE "J" TO D-COND-RESULT                                
059100              ELSE                                                        
059200                 MOVE "N" TO D-COND-RESULT                                
059300              END-IF                                                      
059400           WHEN "GREATER_THAN_OR_EQUAL"                                   
059500              IF D-SRC-VAL >= D-TGT-VAL                                   
059600                 MOVE "J" TO D-COND-RESULT                                
059700              ELSE                                                        
059800                 MOVE "N" TO D-COND-RESULT                                
059900              END-IF                                                      
060000           WHEN "LESS_THAN_OR_EQUAL"                                      
060100              IF D-SRC-VAL <= D-TGT-VAL                                   
060200                 MOVE "J" TO D-COND-RESULT                                
060300              ELSE                                                        
060400                 MOVE "N" TO D-COND-RESULT                                
060500              END-IF                                                      
060600           WHEN "EQUAL"                                                   
060700              IF D-SRC-VAL = D-TGT-VAL                                    
060800                 MOVE "J" TO D-COND-RESULT                                
060900              ELSE                                                        
061000                 MOVE "N" TO D-COND-RESULT                                
061100              END-IF                                                      
061200           WHEN "CROSSES_ABOVE"                                           
061300              PERFORM C235-PREV-BAR-VALUES-E                              
061400              IF D-SRC-VAL-PREV <= D-TGT-VAL-PREV                         
061500                    AND D-SRC-VAL > D-TGT-VAL                             
061600                 MOVE "J" TO D-COND-RESULT                                
061700              ELSE                                                        
061800                 MOVE "N" TO D-COND-RESULT                                
061900              END-IF                                                      
062000           WHEN "CROSSES_BELOW"                                           
062100              PERFORM C235-PREV-BAR-VALUES-E                              
062200              IF D-SRC-VAL-PREV >= D-TGT-VAL-PREV                         
062300                    AND D-SRC-VAL < D-TGT-VAL                             
062400                 MOVE "J" TO D-COND-RESULT                                
062500              ELSE                                                        
062600                 MOVE "N" TO D-COND-RESULT                                
062700              END-IF                                                      
062800           WHEN OTHER                                                     
062900              IF D-SRC-VAL > D-TGT-VAL                                    
063000                 MOVE "J" TO D-COND-RESULT                                
063100              ELSE                                                        
063200                 MOVE "N" TO D-COND-RESULT                                
063300              END-IF                                                      
063400        END-EVALUATE                                                      
063500     END-IF                                                               
063600     .                                                                    
063700 C230E-99.                                                                
063800     EXIT.                                                                
063900                                                                          
064000 C235-PREV-BAR-VALUES-E SECTION.                                          
064100 C235E-00.                                                                
064200     IF C4-IX = 1                                                         
064300        MOVE ZERO TO D-SRC-VAL-PREV                                       
064400        MOVE ZERO TO D-TGT-VAL-PREV                                       
064500        MOVE "N"  TO D-SRC-DEF-PREV                                       
064600     ELSE                                                                 
064700        COMPUTE C4-SRC-IX =                                               
064800            (C4-IX - 1) - BT-CE-SOURCE-OFFSET (BT-CE-IX)                  
064900        PERFORM C215-RESOLVE-BY-NAME                                      
065000        MOVE D-SRC-VAL TO D-SRC-VAL-PREV                                  
065100        IF BT-CE-TARGET-KIND (BT-CE-IX) = "C"                             
065200           MOVE BT-CE-TARGET-CONST (BT-CE-IX) TO D-TGT-VAL-PREV           
065300        ELSE                                                              
065400           COMPUTE C4-SRC-IX = C4-IX - 1                                  
065500           PERFORM C216-LOOKUP-FIELD                                      
065600           MOVE D-SRC-VAL TO D-TGT-VAL-PREV                               
065700        END-IF                                                            
065800        COMPUTE C4-SRC-IX = C4-IX - BT-CE-SOURCE-OFFSET (BT-CE-IX)        
065900        PERFORM C215-RESOLVE-BY-NAME                                      
066000     END-IF                                                               
066100     .                                                                    
066200 C235E-99.                                                                
066300     EXIT.                                                                
066400                                                                          
066500******************************************************************        
066600* Komparator anwenden -- Exit-Zeile                                       
066700******************************************************************        
066800 C230-APPLY-COMPARATOR-X SECTION.                                         
066900 C230X-00.                                                                
067000     IF D-SRC-DEF NOT = "J" OR D-TGT-DEF NOT = "J"                        
067100        MOVE "N" TO D-COND-RESULT                                         
067200     ELSE                                                                 
067300        EVALUATE BT-CX-COMPARATOR (BT-CX-IX)                              
067400           WHEN "LESS_THAN"                                               
067500              IF D-SRC-VAL < D-TGT-VAL                                    
067600                 MOVE "J" TO D-COND-RESULT                                
067700              ELSE                                                        
067800                 MOVE "N" TO D-COND-RESULT                                
067900              END-IF                                                      
068000           WHEN "GREATER_THAN_OR_EQUAL"                                   
068100              IF D-SRC-VAL >= D-TGT-VAL                                   
068200                 MOVE "J" TO D-COND-RESULT                                
068300              ELSE                                                        
068400                 MOVE "N" TO D-COND-RESULT                                
068500              END-IF                                                      
068600           WHEN "LESS_THAN_OR_EQUAL"                                      
068700              IF D-SRC-VAL <= D-TGT-VAL                                   
068800                 MOVE "J" TO D-COND-RESULT                                
068900              ELSE                                                        
069000                 MOVE "N" TO D-COND-RESULT                                
069100              END-IF                                                      
069200           WHEN "EQUAL"                                                   
069300              IF D-SRC-VAL = D-TGT-VAL                                    
069400                 MOVE "J" TO D-COND-RESULT                                
069500              ELSE                                                        
069600                 MOVE "N" TO D-COND-RESULT                                
069700              END-IF                                                      
069800           WHEN "CROSSES_ABOVE"                                           
069900              PERFORM C235-PREV-BAR-VALUES-X                              
070000              IF D-SRC-VAL-PREV <= D-TGT-VAL-PREV                         
070100                    AND D-SRC-VAL > D-TGT-VAL                             
070200                 MOVE "J" TO D-COND-RESULT                                
070300              ELSE                                                        
070400                 MOVE "N" TO D-COND-RESULT                                
070500              END-IF                                                      
070600           WHEN "CROSSES_BELOW"                                           
070700              PERFORM C235-PREV-BAR-VALUES-X                              
070800              IF D-SRC-VAL-PREV >= D-TGT-VAL-PREV                         
070900                    AND D-SRC-VAL < D-TGT-VAL                             
071000                 MOVE "J" TO D-COND-RESULT                                
071100              ELSE                                                        
071200                 MOVE "N" TO D-COND-RESULT                                
071300              END-IF                                                      
071400           WHEN OTHER                                                     
071500              IF D-SRC-VAL > D-TGT-VAL                                    
071600                 MOVE "J" TO D-COND-RESULT                                
071700              ELSE                                                        
071800                 MOVE "N" TO D-COND-RESULT                                
071900              END-IF                                                      
072000        END-EVALUATE                                                      
072100     END-IF                                                               
072200     .                                                                    
072300 C230X-99.                                                                
072400     EXIT.                                                                
072500                                                                          
072600 C235-PREV-BAR-VALUES-X SECTION.                                          
072700 C235X-00.                                                                
072800     IF C4-IX = 1                                                         
072900        MOVE ZERO TO D-SRC-VAL-PREV                                       
073000        MOVE ZERO TO D-TGT-VAL-PREV                                       
073100        MOVE "N"  TO D-SRC-DEF-PREV                                       
073200     ELSE                                                                 
073300        COMPUTE C4-SRC-IX =                                               
073400            (C4-IX - 1) - BT-CX-SOURCE-OFFSET (BT-CX-IX)                  
073500        PERFORM C215-RESOLVE-BY-NAME-X                                    
073600        MOVE D-SRC-VAL TO D-SRC-VAL-PREV                                  
073700        IF BT-CX-TARGET-KIND (BT-CX-IX) = "C"                             
073800           MOVE BT-CX-TARGET-CONST (BT-CX-IX) TO D-TGT-VAL-PREV           
073900        ELSE                                                              
074000           COMPUTE C4-SRC-IX = C4-IX - 1                                  
074100           PERFORM C216-LOOKUP-FIELD-X                                    
074200           MOVE D-SRC-VAL TO D-TGT-VAL-PREV                               
074300        END-IF                                                            
074400        COMPUTE C4-SRC-IX = C4-IX - BT-CX-SOURCE-OFFSET (BT-CX-IX)        
074500        PERFORM C215-RESOLVE-BY-NAME-X                                    
074600     END-IF                                                               
074700     .                                                                    
074800 C235X-99.                                                                
074900     EXIT.                                                                
075000                                                                          
075100******************************************************************        
075200* Preislagen-Bedingung (PL) -- Entry-Zeile                                
075300******************************************************************        
075400 C250-EVAL-PRICE-LEVEL-E SECTION.                                         
075500 C250E-00.                                                                
075600     COMPUTE C4-SRC-IX = C4-IX - BT-CE-SOURCE-OFFSET (BT-CE-IX)           
075700     PERFORM C215-RESOLVE-BY-NAME                                         
075800     PERFORM C255-RESOLVE-LEVEL-E                                         
075900     IF D-SRC-DEF NOT = "J" OR D-LEVEL-DEF NOT = "J"                      
076000            OR D-LEVEL-VAL = ZERO                                         
076100        MOVE "N" TO D-COND-RESULT                                         
076200     ELSE                                                                 
076300        COMPUTE D-DIST-DIFF = D-SRC-VAL - D-LEVEL-VAL                     
076400        IF D-DIST-DIFF < ZERO                                             
076500           COMPUTE D-DIST-DIFF = ZERO - D-DIST-DIFF                       
076600        END-IF                                                            
076700        COMPUTE D-DIST-PCT ROUNDED =                                      
076800            D-DIST-DIFF / D-LEVEL-VAL * 100                               
076900        IF BT-CE-COMPARATOR (BT-CE-IX) = "DISTANCE_GREATER_THAN"          
077000           IF D-DIST-PCT >= BT-CE-VALUE-PCT (BT-CE-IX)                    
077100              MOVE "J" TO D-COND-RESULT                                   
077200           ELSE                                                           
077300              MOVE "N" TO D-COND-RESULT                                   
077400           END-IF                                                         
077500        ELSE                                                              
077600           IF D-DIST-PCT <= BT-CE-VALUE-PCT (BT-CE-IX)                    
077700              MOVE "J" TO D-COND-RESULT                                   
077800           ELSE                                                           
077900              MOVE "N" TO D-COND-RESULT                                   
078000           END-IF                                                         
078100        END-IF                                                            
078200     END-IF                                                               
078300     .                                                                    
078400 C250E-99.                                                                
078500     EXIT.                                                                
078600                                                                          
078700 C255-RESOLVE-LEVEL-E SECTION.                                            
078800 C255E-00.                                                                
078900     EVALUATE BT-CE-LEVEL-NAME (BT-CE-IX)                                 
079000        WHEN "PM_HIGH"                                                    
079100           MOVE BT-DS-PM-HIGH TO D-LEVEL-VAL                              
079200           MOVE BT-DS-FOUND   TO D-LEVEL-DEF                              
079300        WHEN "PM_LOW"                                                     
079400           MOVE BT-DS-PM-LOW TO D-LEVEL-VAL                               
079500           MOVE BT-DS-FOUND  TO D-LEVEL-DEF                               
079600        WHEN "YESTERDAY_HIGH"                                             
079700           MOVE BT-DS-YESTERDAY-HIGH TO D-LEVEL-VAL                       
079800           MOVE BT-DS-FOUND          TO D-LEVEL-DEF                       
079900        WHEN "YESTERDAY_LOW"                                              
080000           MOVE BT-DS-YESTERDAY-LOW TO D-LEVEL-VAL                        
080100           MOVE BT-DS-FOUND         TO D-LEVEL-DEF                        
080200        WHEN "PREV_CLOSE"                                                 
080300           MOVE BT-DS-PREV-CLOSE TO D-LEVEL-VAL                           
080400           MOVE BT-DS-FOUND      TO D-LEVEL-DEF                           
080500        WHEN "VWAP"                                                       
080600           MOVE BT-VWAP (C4-IX) TO D-LEVEL-VAL                            
080700           MOVE BT-VWAP-DEF (C4-IX) TO D-LEVEL-DEF                        
080800        WHEN OTHER                                                        
080900           MOVE ZERO TO D-LEVEL-VAL                                       
081000           MOVE "N"  TO D-LEVEL-DEF                                       
081100     END-EVALUATE                                                         
081200     .                                                                    
081300 C255E-99.                                                                
081400     EXIT.                                                                
081500                                                                          
081600******************************************************************        
081700* Preislagen-Bedingung (PL) -- Exit-Zeile                                 
081800******************************************************************        
081900 C250-EVAL-PRICE-LEVEL-X SECTION.                                         
082000 C250X-00.                                                                
082100     COMPUTE C4-SRC-IX = C4-IX - BT-CX-SOURCE-OFFSET (BT-CX-IX)           
082200     PERFORM C215-RESOLVE-BY-NAME-X                                       
082300     PERFORM C255-RESOLVE-LEVEL-X                                         
082400     IF D-SRC-DEF NOT = "J" OR D-LEVEL-DEF NOT = "J"                      
082500            OR D-LEVEL-VAL = ZERO                                         
082600        MOVE "N" TO D-COND-RESULT                                         
082700     ELSE                                                                 
082800        COMPUTE D-DIST-DIFF = D-SRC-VAL - D-LEVEL-VAL                     
082900        IF D-DIST-DIFF < ZERO                                             
083000           COMPUTE D-DIST-DIFF = ZERO - D-DIST-DIFF                       
083100        END-IF                                                            
083200        COMPUTE D-DIST-PCT ROUNDED =                                      
083300            D-DIST-DIFF / D-LEVEL-VAL * 100                               
083400        IF BT-CX-COMPARATOR (BT-CX-IX) = "DISTANCE_GREATER_THAN"          
083500           IF D-DIST-PCT >= BT-CX-VALUE-PCT (BT-CX-IX)                    
083600              MOVE "J" TO D-COND-RESULT                                   
083700           ELSE                                                           
083800              MOVE "N" TO D-COND-RESULT                                   
083900           END-IF                                                         
084000        ELSE                                                              
084100           IF D-DIST-PCT <= BT-CX-VALUE-PCT (BT-CX-IX)                    
084200              MOVE "J" TO D-COND-RESULT                                   
084300           ELSE                                                           
084400              MOVE "N" TO D-COND-RESULT                                   
084500           END-IF                                                         
084600        END-IF                                                            
084700     END-IF                                                               
084800     .                                                                    
084900 C250X-99.                                                                
085000     EXIT.                                                                
085100                                                                          
085200 C255-RESOLVE-LEVEL-X SECTION.                                            
085300 C255X-00.                                                                
085400     EVALUATE BT-CX-LEVEL-NAME (BT-CX-IX)                                 
085500        WHEN "PM_HIGH"                                                    
085600           MOVE BT-DS-PM-HIGH TO D-LEVEL-VAL                              
085700           MOVE BT-DS-FOUND   TO D-LEVEL-DEF                              
085800        WHEN "PM_LOW"                                                     
085900           MOVE BT-DS-PM-LOW TO D-LEVEL-VAL                               
086000           MOVE BT-DS-FOUND  TO D-LEVEL-DEF                               
086100        WHEN "YESTERDAY_HIGH"                                             
086200           MOVE BT-DS-YESTERDAY-HIGH TO D-LEVEL-VAL                       
086300           MOVE BT-DS-FOUND          TO D-LEVEL-DEF                       
086400        WHEN "YESTERDAY_LOW"                                              
086500           MOVE BT-DS-YESTERDAY-LOW TO D-LEVEL-VAL                        
086600           MOVE BT-DS-FOUND         TO D-LEVEL-DEF                        
086700        WHEN "PREV_CLOSE"                                                 
086800           MOVE BT-DS-PREV-CLOSE TO D-LEVEL-VAL                           
086900           MOVE BT-DS-FOUND      TO D-LEVEL-DEF                           
087000        WHEN "VWAP"                                                       
087100           MOVE BT-VWAP (C4-IX) TO D-LEVEL-VAL                            
087200           MOVE BT-VWAP-DEF (C4-IX) TO D-LEVEL-DEF                        
087300        WHEN OTHER                                                        
087400           MOVE ZERO TO D-LEVEL-VAL                                       
087500           MOVE "N"  TO D-LEVEL-DEF                                       
087600     END-EVALUATE                                                         
087700     .                                                                    
087800 C255X-99.                                                                
087900     EXIT.                                                                
088000                                                                          
088100******************************************************************        
088200* Kerzenmuster-Bedingung (CP) -- Entry-Zeile                              
088300******************************************************************        
088400 C260-EVAL-PATTERN-E SECTION.                                             
088500 C260E-00.                                                                
088600     COMPUTE C4-EFF-IX = C4-IX - BT-CE-LOOKBACK (BT-CE-IX)                
088700     IF C4-EFF-IX < 1                                                     
088800        MOVE "N" TO D-PAT-RESULT                                          
088900     ELSE                                                                 
089000        IF BT-CE-CONSEC-COUNT (BT-CE-IX) <= 1                             
089100           PERFORM C265-PATTERN-AT-E                                      
089200        ELSE                                                              
089300           MOVE "J" TO D-PAT-RESULT                                       
089400           COMPUTE C4-CONSEC-IX =                                         
089500               C4-EFF-IX - BT-CE-CONSEC-COUNT (BT-CE-IX) + 1              
089600           IF C4-CONSEC-IX < 1                                            
089700              MOVE "N" TO D-PAT-RESULT                                    
089800           ELSE                                                           
089900              PERFORM C266-PATTERN-CONSEC-E                               
090000                   VARYING C4-CONSEC-IX FROM C4-CONSEC-IX BY 1            
090100                   UNTIL C4-CONSEC-IX > C4-EFF-IX                         
090200           END-IF                                                         
090300        END-IF                                                            
090400     END-IF                                                               
090500     .                                                                    
090600 C260E-99.                                                                
090700     EXIT.                                                                
090800                                                                          
090900 C265-PATTERN-AT-E SECTION.                                               
091000 C265E-00.                                                                
091100     EVALUATE BT-CE-PATTERN (BT-CE-IX)                                    
091200        WHEN "GREEN_VOLUME"                                               
091300           MOVE BT-PAT-GREEN-VOL (C4-EFF-IX) TO D-PAT-RESULT              
091400        WHEN "GREEN_VOLUME_PLUS"                                          
091500           MOVE BT-PAT-GREEN-VOL-PLUS (C4-EFF-IX) TO D-PAT-RESULT         
091600        WHEN "RED_VOLUME"                                                 
091700           MOVE BT-PAT-RED-VOL (C4-EFF-IX) TO D-PAT-RESULT                
091800        WHEN "RED_VOLUME_PLUS"                                            
091900           MOVE BT-PAT-RED-VOL-PLUS (C4-EFF-IX) TO D-PAT-RESULT           
092000        WHEN "DOJI"                                                       
092100           MOVE BT-PAT-DOJI (C4-EFF-IX) TO D-PAT-RESULT                   
092200        WHEN "HAMMER"                                                     
092300           MOVE BT-PAT-HAMMER (C4-EFF-IX) TO D-PAT-RESULT                 
092400        WHEN "SHOOTING_STAR"                                              
092500           MOVE BT-PAT-SHOOT-STAR (C4-EFF-IX) TO D-PAT-RESULT             
092600        WHEN OTHER                                                        
092700           MOVE "N" TO D-PAT-RESULT                                       
092800     END-EVALUATE                                                         
092900     .                                                                    
093000 C265E-99.                                                                
093100     EXIT.                                                                
093200                                                                          
093300 C266-PATTERN-CONSEC-E SECTION.                                           
093400 C266E-00.                                                                
093500     PERFORM C265-STEP-AT-CONSEC-E                                        
093600     IF D-PAT-RESULT NOT = "J"                                            
093700        MOVE "N" TO D-PAT-RESULT                                          
093800     END-IF                                                               
093900     .                                                                    
094000 C266E-99.                                                                
094100     EXIT.                                                                
094200                                                                          
094300 C265-STEP-AT-CONSEC-E SECTION.                                           
094400 C265EC-00.                                                               
094500     EVALUATE BT-CE-PATTERN (BT-CE-IX)                                    
094600        WHEN "GREEN_VOLUME"                                               
094700           IF BT-PAT-GREEN-VOL (C4-CONSEC-IX) NOT = "J"                   
094800              MOVE "N" TO D-PAT-RESULT                                    
094900           END-IF                                                         
095000        WHEN "GREEN_VOLUME_PLUS"                                          
095100           IF BT-PAT-GREEN-VOL-PLUS (C4-CONSEC-IX) NOT = "J"              
095200              MOVE "N" TO D-PAT-RESULT                                    
095300           END-IF                                                         
095400        WHEN "RED_VOLUME"                                                 
095500           IF BT-PAT-RED-VOL (C4-CONSEC-IX) NOT = "J"                     
095600              MOVE "N" TO D-PAT-RESULT                                    
095700           END-IF                                                         
095800        WHEN "RED_VOLUME_PLUS"                                            
095900           IF BT-PAT-RED-VOL-PLUS (C4-CONSEC-IX) NOT = "J"                
096000              MOVE "N" TO D-PAT-RESULT                                    
096100           END-IF                                                         
096200        WHEN "DOJI"                                                       
096300           IF BT-PAT-DOJI (C4-CONSEC-IX) NOT = "J"                        
096400              MOVE "N" TO D-PAT-RESULT                                    
096500           END-IF                                                         
096600        WHEN "HAMMER"                                                     
096700           IF BT-PAT-HAMMER (C4-CONSEC-IX) NOT = "J"                      
096800              MOVE "N" TO D-PAT-RESULT                                    
096900           END-IF                                                         
097000        WHEN "SHOOTING_STAR"                                              
097100           IF BT-PAT-SHOOT-STAR (C4-CONSEC-IX) NOT = "J"                  
097200              MOVE "N" TO D-PAT-RESULT                                    
097300           END-IF                                                         
097400        WHEN OTHER                                                        
097500           MOVE "N" TO D-PAT-RESULT                                       
097600     END-EVALUATE                                                         
097700     .                                                                    
097800 C265EC-99.                                                               
097900     EXIT.                                                                
098000                                                                          
098100******************************************************************        
098200* Kerzenmuster-Bedingung (CP) -- Exit-Zeile (gleiche Logik)               
098300******************************************************************        
098400 C260-EVAL-PATTERN-X SECTION.                                             
098500 C260X-00.                                                                
098600     COMPUTE C4-EFF-IX = C4-IX - BT-CX-LOOKBACK (BT-CX-IX)                
098700     IF C4-EFF-IX < 1                                                     
098800        MOVE "N" TO D-PAT-RESULT                                          
098900     ELSE                                                                 
099000        IF BT-CX-CONSEC-COUNT (BT-CX-IX) <= 1                             
099100           PERFORM C265-PATTERN-AT-X                                      
099200        ELSE                                                              
099300           MOVE "J" TO D-PAT-RESULT                                       
099400           COMPUTE C4-CONSEC-IX =                                         
099500               C4-EFF-IX - BT-CX-CONSEC-COUNT (BT-CX-IX) + 1              
099600           IF C4-CONSEC-IX < 1                                            
099700              MOVE "N" TO D-PAT-RESULT                                    
099800           ELSE                                                           
099900              PERFORM C266-PATTERN-CONSEC-X                               
100000                   VARYING C4-CONSEC-IX FROM C4-CONSEC-IX BY 1            
100100                   UNTIL C4-CONSEC-IX > C4-EFF-IX                         
100200           END-IF                                                         
100300        END-IF                                                            
100400     END-IF                                                               
100500     .                                                                    
100600 C260X-99.                                                                
100700     EXIT.                                                                
100800                                                                          
100900 C265-PATTERN-AT-X SECTION.                                               
101000 C265X-00.                                                                
101100     EVALUATE BT-CX-PATTERN (BT-CX-IX)                                    
101200        WHEN "GREEN_VOLUME"                                               
101300           MOVE BT-PAT-GREEN-VOL (C4-EFF-IX) TO D-PAT-RESULT              
101400        WHEN "GREEN_VOLUME_PLUS"                                          
101500           MOVE BT-PAT-GREEN-VOL-PLUS (C4-EFF-IX) TO D-PAT-RESULT         
101600        WHEN "RED_VOLUME"                                                 
101700           MOVE BT-PAT-RED-VOL (C4-EFF-IX) TO D-PAT-RESULT                
101800        WHEN "RED_VOLUME_PLUS"                                            
101900           MOVE BT-PAT-RED-VOL-PLUS (C4-EFF-IX) TO D-PAT-RESULT           
102000        WHEN "DOJI"                                                       
102100           MOVE BT-PAT-DOJI (C4-EFF-IX) TO D-PAT-RESULT                   
102200        WHEN "HAMMER"                                                     
102300           MOVE BT-PAT-HAMMER (C4-EFF-IX) TO D-PAT-RESULT                 
102400        WHEN "SHOOTING_STAR"                                              
102500           MOVE BT-PAT-SHOOT-STAR (C4-EFF-IX) TO D-PAT-RESULT             
102600        WHEN OTHER                                                        
102700           MOVE "N" TO D-PAT-RESULT                                       
102800     END-EVALUATE                                                         
102900     .                                                                    
103000 C265X-99.                                                                
103100     EXIT.                                                                
103200                                                                          
103300 C266-PATTERN-CONSEC-X SECTION.                                           
103400 C266X-00.                                                                
103500     PERFORM C265-STEP-AT-CONSEC-X                                        
103600     IF D-PAT-RESULT NOT = "J"                                            
103700        MOVE "N" TO D-PAT-RESULT                                          
103800     END-IF                                                               
103900     .                                                                    
104000 C266X-99.                                                                
104100     EXIT.                                                                
104200                                                                          
104300 C265-STEP-AT-CONSEC-X SECTION.                                           
104400 C265XC-00.                                                               
104500     EVALUATE BT-CX-PATTERN (BT-CX-IX)                                    
104600        WHEN "GREEN_VOLUME"                                               
104700           IF BT-PAT-GREEN-VOL (C4-CONSEC-IX) NOT = "J"                   
104800              MOVE "N" TO D-PAT-RESULT                                    
104900           END-IF                                                         
105000        WHEN "GREEN_VOLUME_PLUS"                                          
105100           IF BT-PAT-GREEN-VOL-PLUS (C4-CONSEC-IX) NOT = "J"              
105200              MOVE "N" TO D-PAT-RESULT                                    
105300           END-IF                                                         
105400        WHEN "RED_VOLUME"                                                 
105500           IF BT-PAT-RED-VOL (C4-CONSEC-IX) NOT = "J"                     
105600              MOVE "N" TO D-PAT-RESULT                                    
105700           END-IF                                                         
105800        WHEN "RED_VOLUME_PLUS"                                            
105900           IF BT-PAT-RED-VOL-PLUS (C4-CONSEC-IX) NOT = "J"                
106000              MOVE "N" TO D-PAT-RESULT                                    
106100           END-IF                                                         
106200        WHEN "DOJI"                                                       
106300           IF BT-PAT-DOJI (C4-CONSEC-IX) NOT = "J"                        
106400              MOVE "N" TO D-PAT-RESULT                                    
106500           END-IF                                                         
106600        WHEN "HAMMER"                                                     
106700           IF BT-PAT-HAMMER (C4-CONSEC-IX) NOT = "J"                      
106800              MOVE "N" TO D-PAT-RESULT                                    
106900           END-IF                                                         
107000        WHEN "SHOOTING_STAR"                                              
107100           IF BT-PAT-SHOOT-STAR (C4-CONSEC-IX) NOT = "J"                  
107200              MOVE "N" TO D-PAT-RESULT                                    
107300           END-IF                                                         
107400        WHEN OTHER                                                        
107500           MOVE "N" TO D-PAT-RESULT                                       
107600     END-EVALUATE                                                         
107700     .                                                                    
107800 C265XC-99.                                                               
107900     EXIT.                                                                
108000                                                                          
108100******************************************************************        
108200* Risikoableitung je Handelstag (SL-Stop/Trail/TP)                        
108300******************************************************************        
108400 D100-DERIVE-RISK SECTION.                                                
108500 D100-00.                                                                 
108600     MOVE "N" TO BT-ST-SL-STOP-SET                                        
108700     MOVE "N" TO BT-ST-SL-TRAIL                                           
108800     MOVE "N" TO BT-ST-TP-STOP-SET                                        
108900     MOVE ZERO TO BT-ST-SL-STOP                                           
109000     MOVE ZERO TO BT-ST-TP-STOP                                           
109100                                                                          
109200     IF BT-ST-USE-HARD-STOP = "Y"                                         
109300        EVALUATE BT-ST-HARD-STOP-TYPE                                     
109400           WHEN "PERCENTAGE"                                              
109500              COMPUTE BT-ST-SL-STOP ROUNDED =                             
109600                  BT-ST-HARD-STOP-VALUE / 100                             
109700              MOVE "J" TO BT-ST-SL-STOP-SET                               
109800           WHEN "FIXED-AMOUNT"                                            
109900              IF BT-BAR-COUNT > ZERO AND BT-CLOSE (1) > ZERO              
110000                 COMPUTE BT-ST-SL-STOP ROUNDED =                          
110100                     BT-ST-HARD-STOP-VALUE / BT-CLOSE (1)                 
110200                 MOVE "J" TO BT-ST-SL-STOP-SET                            
110300              END-IF                                                      
110400           WHEN "ATR-MULT"                                                
110500              PERFORM D150-MEAN-ATR                                       
110600              IF BT-BAR-COUNT > ZERO AND BT-CLOSE (1) > ZERO              
110700                    AND D-ATR-MEAN > ZERO                                 
110800                 COMPUTE BT-ST-SL-STOP ROUNDED =                          
110900                     (D-ATR-MEAN * BT-ST-HARD-STOP-VALUE)                 
111000                        / BT-CLOSE (1)                                    
111100                 MOVE "J" TO BT-ST-SL-STOP-SET                            
111200              END-IF                                                      
111300           WHEN OTHER                                                     
111400              CONTINUE                                                    
111500        END-EVALUATE                                                      
111600     END-IF                                                               
111700                                                                          
111800     IF BT-ST-TRAIL-ACTIVE = "Y"                                          
111900        MOVE "J" TO BT-ST-SL-TRAIL                                        
112000        IF BT-ST-TRAIL-TYPE = "PERCENTAGE"                                
112100              AND BT-ST-TRAIL-BUFFER-PCT NOT = ZERO                       
112200           COMPUTE BT-ST-SL-STOP ROUNDED =                                
112300               BT-ST-TRAIL-BUFFER-PCT / 100                               
112400           MOVE "J" TO BT-ST-SL-STOP-SET                                  
112500        END-IF                                                            
112600     END-IF                                                               
112700                                                                          
112800     IF BT-ST-USE-TAKE-PROFIT = "Y" AND BT-ST-TAKE-PROFIT-TYPE            
112900           = "PERCENTAGE"                                                 
113000        COMPUTE BT-ST-TP-STOP ROUNDED =                                   
113100            BT-ST-TAKE-PROFIT-VALUE / 100                                 
113200        MOVE "J" TO BT-ST-TP-STOP-SET                                     
113300     END-IF                                                               
113400     .                                                                    
113500 D100-99.                                                                 
113600     EXIT.                                                                
113700                                                                          
113800******************************************************************        
113900* Mittelwert ATR(14) ueber definierte Werte des Tages                     
114000******************************************************************        
114100 D150-MEAN-ATR SECTION.                                                   
114200 D150-00.                                                                 
114300     MOVE ZERO TO D-ATR-SUM                                               
114400     MOVE ZERO TO C4-ATR-CNT                                              
114500     IF BT-BAR-COUNT > ZERO                                               
114600        PERFORM D160-SUM-ATR                                              
114700             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-BAR-COUNT         
114800     END-IF                                                               
114900     IF C4-ATR-CNT > ZERO                                                 
115000        COMPUTE D-ATR-MEAN ROUNDED = D-ATR-SUM / C4-ATR-CNT               
115100     ELSE                                                                 
115200        MOVE ZERO TO D-ATR-MEAN                                           
115300     END-IF                                                               
115400     .                                                                    
115500 D150-99.                                                                 
115600     EXIT.                                                                
115700                                                                          
115800 D160-SUM-ATR SECTION.                                                    
115900 D160-00.                                                                 
116000     IF BT-ATR-DEF (C4-IX) = "J"                                          
116100        ADD BT-ATR (C4-IX) TO D-ATR-SUM                                   
116200        ADD 1 TO C4-ATR-CNT                                               
116300     END-IF                                                               
116400     .                                                                    
116500 D160-99.                                                                 
116600     EXIT.                                                                
