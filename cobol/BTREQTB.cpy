000100*--------------------------------------------------------------*          
000200* BTREQTB  --  per-day bar-by-bar equity table, filled by                 
000300*              BTSIM0M.  BTDRV0O chains it into the global                
000400*              equity series in P700-GLOBAL-EQUITY.  EXTERNAL,            
000500*              same reasoning as BT-BAR-TABLE.                            
000600*--------------------------------------------------------------*          
000700*A.00.00|2018-04-14| kl  | Neuerstellung (SSFNEW-7)                       
000800*--------------------------------------------------------------*          
000900 01          BT-EQUITY-TABLE IS EXTERNAL.                                 
001000     05      BT-EQ-COUNT             PIC S9(04) COMP VALUE ZERO.          
001100     05      BT-EQ OCCURS 600 TIMES INDEXED BY BT-EQ-IX.                  
001200         10  BT-EQ-VALUE             PIC S9(11)V9(02).                    
