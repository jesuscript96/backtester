000100*--------------------------------------------------------------*          
000200* BTRSTRD  --  STRATF record (STRATEGY-DEFINITION).  The file             
000300*              carries three record types multiplexed on                  
000400*              SD-REC-TYPE:  'H' header, 'R' risk management,             
000500*              'C' condition.  Conditions are read into                   
000600*              BT-COND-TABLE, in file order, separately for               
000700*              COND-SIDE 'E' (entry) and 'X' (exit); the nested           
000800*              entry/exit groups are flattened to one ordered             
000900*              list per side -- BTSTR0M folds it left to right            
001000*              using each row's own GROUP-OPERATOR against the            
001100*              running result.                                            
001200*--------------------------------------------------------------*          
001300*A.00.00|2018-04-13| kl  | Neuerstellung (SSFNEW-7)                       
001400*B.00.00|1990-11-12| rjh | risk-mgmt + condition layout added             
001500*B.00.01|1998-10-02| glh | Y2K: TRADE-DATE kept as CCYY-MM-DD             
001600*--------------------------------------------------------------*          
001700 01          SD-STRATF-RECORD.                                            
001800     05      SD-REC-TYPE             PIC X(01).                           
001900         88  SD-IS-HEADER                     VALUE "H".                  
002000         88  SD-IS-RISK                       VALUE "R".                  
002100         88  SD-IS-COND                       VALUE "C".                  
002200     05      SD-REC-DATA             PIC X(158).                          
002300     05      SD-HEADER-R REDEFINES SD-REC-DATA.                           
002400         10  SD-STRAT-ID             PIC X(36).                           
002500         10  SD-STRAT-NAME           PIC X(40).                           
002600         10  SD-BIAS                 PIC X(05).                           
002700             88 SD-BIAS-LONG                  VALUE "LONG ".              
002800             88 SD-BIAS-SHORT                 VALUE "SHORT".              
002900         10  FILLER                  PIC X(77).                           
003000     05      SD-RISK-R REDEFINES SD-REC-DATA.                             
003100         10  SD-USE-HARD-STOP        PIC X(01).                           
003200         10  SD-HARD-STOP-TYPE       PIC X(12).                           
003300         10  SD-HARD-STOP-VALUE      PIC S9(05)V9(04).                    
003400         10  SD-TRAIL-ACTIVE         PIC X(01).                           
003500         10  SD-TRAIL-TYPE           PIC X(12).                           
003600         10  SD-TRAIL-BUFFER-PCT     PIC S9(05)V9(04).                    
003700         10  SD-USE-TAKE-PROFIT      PIC X(01).                           
003800         10  SD-TAKE-PROFIT-TYPE     PIC X(12).                           
003900         10  SD-TAKE-PROFIT-VALUE    PIC S9(05)V9(04).                    
004000         10  SD-ACCEPT-REENTRIES     PIC X(01).                           
004100         10  FILLER                  PIC X(91).                           
004200     05      SD-COND-R REDEFINES SD-REC-DATA.                             
004300         10  SD-COND-SIDE            PIC X(01).                           
004400             88 SD-SIDE-ENTRY                 VALUE "E".                  
004500             88 SD-SIDE-EXIT                  VALUE "X".                  
004600         10  SD-COND-TYPE            PIC X(02).                           
004700         10  SD-GROUP-OPERATOR       PIC X(03).                           
004800         10  SD-SOURCE-IND           PIC X(24).                           
004900         10  SD-SOURCE-PERIOD        PIC 9(03).                           
005000         10  SD-SOURCE-OFFSET        PIC 9(03).                           
005100         10  SD-TARGET-KIND          PIC X(01).                           
005200         10  SD-TARGET-IND           PIC X(24).                           
005300         10  SD-TARGET-PERIOD        PIC 9(03).                           
005400         10  SD-TARGET-CONST         PIC S9(09)V9(04).                    
005500         10  SD-COMPARATOR           PIC X(24).                           
005600         10  SD-LEVEL-NAME           PIC X(24).                           
005700         10  SD-VALUE-PCT            PIC S9(05)V9(04).                    
005800         10  SD-PATTERN              PIC X(18).                           
005900         10  SD-LOOKBACK             PIC 9(03).                           
006000         10  SD-CONSEC-COUNT         PIC 9(03).                           
