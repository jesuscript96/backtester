000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. BTMTC0M.                                                     
001000                                                                          
001100 AUTHOR. W. HAUSER.                                                       
001200                                                                          
001300 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
001400                                                                          
001500 DATE-WRITTEN. 1992-09-30.                                                
001600                                                                          
001700 DATE-COMPILED.                                                           
001800                                                                          
001900 SECURITY. NUR BATCH-AUFRUF DURCH BTDRV0O -- KEIN TERMINAL.               
002000                                                                          
002100*****************************************************************         
002200* Letzte Aenderung :: 1999-08-11                                          
002300* Letzte Version   :: B.00.06                                             
002400* Kurzbeschreibung :: Monte-Carlo-Analyse: mischt den Pool aller          
002500*                      Trade-PnL-Werte BT-MC-RUNS mal, baut je            
002600*                      Lauf eine Kapitalkurve ab Startkapital und         
002700*                      verdichtet die Laeufe zu Ruinwahrschein-           
002800*                      lichkeit, Drawdown- und Endstand-Perzen-           
002900*                      tilen.  Aufgerufen einmal am Ende aus              
003000*                      BTDRV0O.                                           
003100*                                                                         
003200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003400*----------------------------------------------------------------*        
003500* Vers. | Datum    | von | Kommentar                             *        
003600*-------|----------|-----|---------------------------------------*        
003700*A.00.00|1992-09-30| rjh | Neuerstellung                                  
003800*A.00.01|1993-02-11| rjh | Perzentil-Interpolation ergaenzt               
003900*B.00.00|1994-09-08| dtw | Ruin-Kriterium (10% Startkapital) korr.        
004000*B.00.01|1996-02-14| rjh | Zufallsgenerator auf U200 umgestellt           
004100*B.00.02|1998-11-02| glh | Y2K: Datumsfelder CCYY-MM-DD bestaetigt        
004200*B.00.03|1999-03-22| glh | Median-Drawdown bei gerader Laufzahl           
004300*B.00.04|1999-06-09| glh | Bannerfeld und Endstaende zerlegbar            
004400*                        | (DBA verlangt Versionsstempel/Cent-            
004500*                        | Aufspaltung je Baustein)                       
004600*B.00.05|1999-07-29| kl  | W530-SWAP-ROWS benutzte Platz 10000 als        
004700*                        | Tausch; bei BT-MC-RUNS=10000 wurde der         
004800*                        | letzte Lauf ueberschrieben -- jetzt            
004900*                        | eigenes Feld W00-SWAP-ROW; Kommentar-          
005000*                        | Verweis auf SRCCOMPE entfernt (dort            
005100*                        | gibt es keinen Bubble-Sort)                    
005200*B.00.06|1999-08-11| kl  | WORST/MEDIAN-DRAWDOWN lasen W00-MAX-DD         
005300*                        | in der nach Endstand sortierten Reihen-        
005400*                        | folge -- Drawdown wird NICHT mitsort.          
005500*                        | (W520-SORT-COMPARE prueft nur den End-         
005600*                        | stand); eigene Tabelle W01-DD-TABLE und        
005700*                        | eigener Bubble-Sort (W600-W630) fuer           
005800*                        | den Drawdown ergaenzt                          
005900*----------------------------------------------------------------*        
006000*                                                                         
006100* Programmbeschreibung                                                    
006200* ---------------------                                                   
006300*                                                                         
006400* Je Lauf wird der PnL-Pool (BT-PNL-POOL, von BTDRV0O ueber den           
006500* ganzen Batch gefuellt) nach Fisher-Yates gemischt (U200-SHUFFLE,        
006600* vgl. den Zeitstempel-Abschnitt U200-TIMESTAMP der Treiber-              
006700* Programme -- hier fuer den Pseudozufall zweckentfremdet ueber           
006800* die Systemzeit als Saatwert) und daraus eine Kapitalkurve ab            
006900* BT-INITIAL-CASH aufgebaut.  Endstand und maximaler Drawdown             
007000* des Laufs werden in W00-RUN-TABLE abgelegt; ein Lauf gilt als           
007100* Ruin, wenn die Kurve je unter 10% des Startkapitals faellt.             
007200* Nach allen Laeufen werden die Endstaende in W00-RUN-TABLE durch         
007300* Sortieren (W500-SORT-RUNS, schlichter Bubble-Sort) zu Perzen-           
007400* tilen verdichtet; der Drawdown wird dabei NICHT mitsortiert             
007500* (nur die Zeile wandert mit) und deshalb in einer eigenen                
007600* Tabelle W01-DD-TABLE unabhaengig sortiert (W600-SORT-DD-RUNS).          
007700*                                                                         
007800******************************************************************        
007900                                                                          
008000 ENVIRONMENT DIVISION.                                                    
008100 CONFIGURATION SECTION.                                                   
008200 SPECIAL-NAMES.                                                           
008300     CLASS ALPHNUM IS "0123456789"                                        
008400                      "abcdefghijklmnopqrstuvwxyz"                        
008500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
008600                      " .,;-_!$%&/=*+".                                   
008700                                                                          
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400 WORKING-STORAGE SECTION.                                                 
009500*-----------------------------------------------------------------        
009600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009700*-----------------------------------------------------------------        
009800 01          COMP-FELDER.                                                 
009900     05      C5-RUN                PIC S9(05) COMP.                       
010000     05      C5-J                  PIC S9(05) COMP.                       
010100     05      C5-K                  PIC S9(05) COMP.                       
010200     05      C5-SWAP-IX            PIC S9(05) COMP.                       
010300     05      C5-RUIN-COUNT         PIC S9(05) COMP.                       
010400     05      C5-DJ                 PIC S9(05) COMP.                       
010500     05      C5-DK                 PIC S9(05) COMP.                       
010600     05      C9-SEED               PIC S9(09) COMP.                       
010700                                                                          
010800 01          DISPLAY-FELDER.                                              
010900     05      D-SWAP-VALUE          PIC S9(09)V9(02).                      
011000     05      D-SWAP-SCRATCH        PIC S9(09)V9(02).                      
011100     05      D-BALANCE             PIC S9(11)V9(02).                      
011200     05      D-BALANCE-R REDEFINES D-BALANCE.                             
011300         10  D-BALANCE-WHOLE       PIC S9(11).                            
011400         10  D-BALANCE-CENTS       PIC 9(02).                             
011500     05      D-RUN-MAX             PIC S9(11)V9(02).                      
011600     05      D-RUN-DD              PIC S9(05)V9(04).                      
011700     05      D-WORST-DD            PIC S9(05)V9(04).                      
011800     05      D-RUIN-LEVEL          PIC S9(11)V9(02).                      
011900     05      D-RAND-FRAC           PIC V9(09).                            
012000     05      D-MID                 PIC S9(05) COMP.                       
012100     05      D-LO-WEIGHT           PIC S9(03)V9(04).                      
012200     05      D-HI-WEIGHT           PIC S9(03)V9(04).                      
012300     05      D-PCT-POS             PIC S9(07)V9(04).                      
012400     05      D-PCT-LO              PIC S9(05) COMP.                       
012500     05      D-PCT-HI              PIC S9(05) COMP.                       
012600     05      D-PCT-EXACT           PIC S9(07)V9(04).                      
012700     05      D-MOD-TMP             PIC S9(11) COMP.                       
012800     05      D-MOD-DIV             PIC S9(11) COMP.                       
012900                                                                          
013000 01          KONSTANTE-FELDER.                                            
013100     05      K-PROG-START          PIC X(40) VALUE                        
013200             "BTMTC0M  Vers. B.00.06  vom 1999-08-11".                    
013300     05      K-PROG-START-R REDEFINES K-PROG-START.                       
013400         10  K-PR-NAME             PIC X(09).                             
013500         10  K-PR-VERS-TXT         PIC X(13).                             
013600         10  K-PR-VERS-NUM         PIC X(08).                             
013700         10  K-PR-DATE-TXT         PIC X(10).                             
013800     05      K-RUIN-FACTOR         PIC V9(02) VALUE .10.                  
013900     05      K-RAND-MULT           PIC S9(09) COMP VALUE 31.              
014000     05      K-RAND-INCR           PIC S9(09) COMP VALUE 7.               
014100     05      K-RAND-MOD           PIC S9(09) COMP VALUE 999999937.        
014200                                                                          
014300     COPY BTRSWCH.                                                        
014400     COPY BTRMCAR.                                                        
014500                                                                          
014600*-----------------------------------------------------------------        
014700* W00-RUN-TABLE -- je Lauf Endstand und maximaler Drawdown; nach          
014800* W500-SORT-RUNS fuer die Perzentilbildung aufsteigend sortiert.          
014900*-----------------------------------------------------------------        
015000 01          W00-RUN-TABLE.                                               
015100     05      W00-ENTRY OCCURS 10000 TIMES INDEXED BY W00-IX.              
015200         10  W00-FINAL-BAL         PIC S9(11)V9(02).                      
015300         10  W00-FINAL-BAL-R REDEFINES W00-FINAL-BAL.                     
015400             15 W00-FINAL-BAL-WHOLE PIC S9(11).                           
015500             15 W00-FINAL-BAL-CENTS PIC 9(02).                            
015600         10  W00-MAX-DD            PIC S9(05)V9(04).                      
015700                                                                          
015800*-----------------------------------------------------------------        
015900* W00-SWAP-ROW -- eigenstaendiges Tauschfeld fuer W530-SWAP-ROWS;         
016000* NICHT ein Tabellenplatz, da W00-ENTRY bei BT-MC-RUNS = 10000            
016100* keinen ungenutzten Tauschplatz mehr uebrig laesst.                      
016200*-----------------------------------------------------------------        
016300 01          W00-SWAP-ROW.                                                
016400     05      W00-SWAP-FINAL-BAL    PIC S9(11)V9(02).                      
016500     05      W00-SWAP-MAX-DD       PIC S9(05)V9(04).                      
016600                                                                          
016700*-----------------------------------------------------------------        
016800* W01-DD-TABLE -- Drawdown-Werte aller Laeufe, unabhaengig von            
016900* W00-RUN-TABLE sortiert (der Endstand-Sort bewegt den Drawdown           
017000* nur mit, nicht danach -- siehe W600-SORT-DD-RUNS).                      
017100*-----------------------------------------------------------------        
017200 01          W01-DD-TABLE.                                                
017300     05      W01-DD-ENTRY OCCURS 10000 TIMES                              
017400             INDEXED BY W01-IX  PIC S9(05)V9(04).                         
017500                                                                          
017600 01          W01-SWAP-DD           PIC S9(05)V9(04).                      
017700                                                                          
017800*-----------------------------------------------------------------        
017900* W10-SHUFFLE-BUFFER -- Arbeitskopie des PnL-Pools fuer den               
018000* aktuellen Lauf (BT-PNL-ENTRY bleibt unveraendert fuer den               
018100* naechsten Lauf).                                                        
018200*-----------------------------------------------------------------        
018300 01          W10-SHUFFLE-BUFFER.                                          
018400     05      W10-ENTRY PIC S9(09)V9(02) OCCURS 20000 TIMES                
018500                 INDEXED BY W10-IX.                                       
018600                                                                          
018700 LINKAGE SECTION.                                                         
018800 01          LINK-MTC-REC.                                                
018900     05      LINK-MTC-HDR.                                                
019000         10  LINK-MTC-RC          PIC S9(04) COMP.                        
019100                                                                          
019200 PROCEDURE DIVISION USING LINK-MTC-REC.                                   
019300                                                                          
019400******************************************************************        
019500* Steuerung                                                               
019600******************************************************************        
019700 A100-STEUERUNG SECTION.                                                  
019800 A100-00.                                                                 
019900     MOVE ZERO TO LINK-MTC-RC                                             
020000     PERFORM B000-VORLAUF                                                 
020100     IF BT-PNL-COUNT > ZERO AND BT-MC-RUNS > ZERO                         
020200        PERFORM B100-VERARBEITUNG                                         
020300     END-IF                                                               
020400     PERFORM B090-ENDE                                                    
020500     GOBACK                                                               
020600     .                                                                    
020700 A100-99.                                                                 
020800     EXIT.                                                                
020900                                                                          
021000 B000-VORLAUF SECTION.                                                    
021100 B000-00.                                                                 
021200     PERFORM C000-INIT                                                    
021300     .                                                                    
021400 B000-99.                                                                 
021500     EXIT.                                                                
021600                                                                          
021700 B090-ENDE SECTION.                                                       
021800 B090-00.                                                                 
021900     IF BT-PNL-COUNT > ZERO AND BT-MC-RUNS > ZERO                         
022000        PERFORM D100-FINISH-RESULTS                                       
022100     END-IF                                                               
022200     .                                                                    
022300 B090-99.                                                                 
022400     EXIT.                                                                
022500                                                                          
022600 C000-INIT SECTION.                                                       
022700 C000-00.                                                                 
022800     MOVE ZERO TO MC-RUIN-PROBABILITY-PCT                                 
022900     MOVE ZERO TO MC-WORST-DRAWDOWN-PCT                                   
023000     MOVE ZERO TO MC-MEDIAN-DRAWDOWN-PCT                                  
023100     MOVE ZERO TO MC-FINAL-BAL-P05                                        
023200     MOVE ZERO TO MC-FINAL-BAL-P25                                        
023300     MOVE ZERO TO MC-FINAL-BAL-P50                                        
023400     MOVE ZERO TO MC-FINAL-BAL-P75                                        
023500     MOVE ZERO TO MC-FINAL-BAL-P95                                        
023600     MOVE ZERO TO C5-RUIN-COUNT                                           
023700     COMPUTE D-RUIN-LEVEL = BT-INITIAL-CASH * K-RUIN-FACTOR               
023800     PERFORM U200-SEED-RANDOM                                             
023900     .                                                                    
024000 C000-99.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300******************************************************************        
024400* Verarbeitung -- BT-MC-RUNS Laeufe ueber den PnL-Pool                    
024500******************************************************************        
024600 B100-VERARBEITUNG SECTION.                                               
024700 B100-00.                                                                 
024800     PERFORM C100-ONE-RUN                                                 
024900          VARYING C5-RUN FROM 1 BY 1 UNTIL C5-RUN > BT-MC-RUNS            
025000     .                                                                    
025100 B100-99.                                                                 
025200     EXIT.                                                                
025300                                                                          
025400 C100-ONE-RUN SECTION.                                                    
025500 C100-00.                                                                 
025600     PERFORM C150-COPY-POOL                                               
025700          VARYING C5-J FROM 1 BY 1 UNTIL C5-J > BT-PNL-COUNT              
025800     PERFORM C200-SHUFFLE-POOL                                            
025900     PERFORM C300-BUILD-CURVE                                             
026000     MOVE D-BALANCE TO W00-FINAL-BAL (C5-RUN)                             
026100     MOVE D-WORST-DD TO W00-MAX-DD (C5-RUN)                               
026200     .                                                                    
026300 C100-99.                                                                 
026400     EXIT.                                                                
026500                                                                          
026600 C150-COPY-POOL SECTION.                                                  
026700 C150-00.                                                                 
026800     SET W10-IX TO C5-J                                                   
026900     SET BT-PNL-IX TO C5-J                                                
027000     MOVE BT-PNL-ENTRY (BT-PNL-IX) TO W10-ENTRY (W10-IX)                  
027100     .                                                                    
027200 C150-99.                                                                 
027300     EXIT.                                                                
027400                                                                          
027500******************************************************************        
027600* Fisher-Yates-Mischung der Arbeitskopie                                  
027700******************************************************************        
027800 C200-SHUFFLE-POOL SECTION.                                               
027900 C200-00.                                                                 
028000     IF BT-PNL-COUNT > 1                                                  
028100        PERFORM C250-SHUFFLE-STEP                                         
028200             VARYING C5-J FROM BT-PNL-COUNT BY -1                         
028300             UNTIL C5-J < 2                                               
028400     END-IF                                                               
028500     .                                                                    
028600 C200-99.                                                                 
028700     EXIT.                                                                
028800                                                                          
028900 C250-SHUFFLE-STEP SECTION.                                               
029000 C250-00.                                                                 
029100     PERFORM U210-NEXT-RANDOM                                             
029200     COMPUTE C5-K ROUNDED = D-RAND-FRAC * C5-J + 1                        
029300     IF C5-K > C5-J                                                       
029400        MOVE C5-J TO C5-K                                                 
029500     END-IF                                                               
029600     IF C5-K < 1                                                          
029700        MOVE 1 TO C5-K                                                    
029800     END-IF                                                               
029900     SET W10-IX TO C5-J                                                   
030000     MOVE W10-ENTRY (W10-IX) TO D-SWAP-VALUE                              
030100     SET C5-SWAP-IX TO C5-K                                               
030200     SET W10-IX TO C5-SWAP-IX                                             
030300     MOVE W10-ENTRY (W10-IX) TO D-SWAP-SCRATCH                            
030400     MOVE D-SWAP-VALUE TO W10-ENTRY (W10-IX)                              
030500     SET W10-IX TO C5-J                                                   
030600     MOVE D-SWAP-SCRATCH TO W10-ENTRY (W10-IX)                            
030700     .                                                                    
030800 C250-99.                                                                 
030900     EXIT.                                                                
031000                                                                          
031100******************************************************************        
031200* Kapitalkurve des Laufs aufbauen; Endstand, max. DD, Ruin                
031300******************************************************************        
031400 C300-BUILD-CURVE SECTION.                                                
031500 C300-00.                                                                 
031600     MOVE BT-INITIAL-CASH TO D-BALANCE                                    
031700     MOVE BT-INITIAL-CASH TO D-RUN-MAX                                    
031800     MOVE ZERO TO D-WORST-DD                                              
031900     IF D-BALANCE < D-RUIN-LEVEL                                          
032000        ADD 1 TO C5-RUIN-COUNT                                            
032100     END-IF                                                               
032200     PERFORM C350-CURVE-STEP                                              
032300          VARYING C5-J FROM 1 BY 1 UNTIL C5-J > BT-PNL-COUNT              
032400     .                                                                    
032500 C300-99.                                                                 
032600     EXIT.                                                                
032700                                                                          
032800 C350-CURVE-STEP SECTION.                                                 
032900 C350-00.                                                                 
033000     SET W10-IX TO C5-J                                                   
033100     ADD W10-ENTRY (W10-IX) TO D-BALANCE                                  
033200     IF D-BALANCE > D-RUN-MAX                                             
033300        MOVE D-BALANCE TO D-RUN-MAX                                       
033400     END-IF                                                               
033500     IF D-RUN-MAX > ZERO                                                  
033600        COMPUTE D-RUN-DD ROUNDED =                                        
033700            (D-BALANCE / D-RUN-MAX - 1) * 100                             
033800     ELSE                                                                 
033900        MOVE ZERO TO D-RUN-DD                                             
034000     END-IF                                                               
034100     IF D-RUN-DD < D-WORST-DD                                             
034200        MOVE D-RUN-DD TO D-WORST-DD                                       
034300     END-IF                                                               
034400     IF D-BALANCE < D-RUIN-LEVEL                                          
034500        ADD 1 TO C5-RUIN-COUNT                                            
034600     END-IF                                                               
034700     .                                                                    
034800 C350-99.                                                                 
034900     EXIT.                                                                
035000                                                                          
035100******************************************************************        
035200* Drawdown-Spalte aus W00-RUN-TABLE in eine eigene, unabhaengig           
035300* zu sortierende Tabelle uebertragen (vor dem Endstand-Sort oder          
035400* danach -- alle BT-MC-RUNS Zeilen sind in jedem Fall noch da,            
035500* nur in anderer Reihenfolge).                                            
035600******************************************************************        
035700 D050-COPY-DRAWDOWNS SECTION.                                             
035800 D050-00.                                                                 
035900     PERFORM D060-COPY-ONE-DD                                             
036000          VARYING C5-RUN FROM 1 BY 1                                      
036100          UNTIL C5-RUN > BT-MC-RUNS                                       
036200     .                                                                    
036300 D050-99.                                                                 
036400     EXIT.                                                                
036500                                                                          
036600 D060-COPY-ONE-DD SECTION.                                                
036700 D060-00.                                                                 
036800     MOVE W00-MAX-DD (C5-RUN) TO W01-DD-ENTRY (C5-RUN)                    
036900     .                                                                    
037000 D060-99.                                                                 
037100     EXIT.                                                                
037200                                                                          
037300******************************************************************        
037400* Ergebnisse verdichten -- Sortieren, Perzentile, Mittelwerte             
037500******************************************************************        
037600 D100-FINISH-RESULTS SECTION.                                             
037700 D100-00.                                                                 
037800     PERFORM W500-SORT-RUNS                                               
037900     PERFORM D050-COPY-DRAWDOWNS                                          
038000     PERFORM W600-SORT-DD-RUNS                                            
038100     COMPUTE MC-RUIN-PROBABILITY-PCT ROUNDED =                            
038200         C5-RUIN-COUNT / BT-MC-RUNS * 100                                 
038300     COMPUTE MC-WORST-DRAWDOWN-PCT ROUNDED = W01-DD-ENTRY (1)             
038400     PERFORM D200-MEDIAN-DRAWDOWN                                         
038500     MOVE 5 TO D-PCT-POS                                                  
038600     PERFORM D300-PERCENTILE-BAL                                          
038700     MOVE 25 TO D-PCT-POS                                                 
038800     PERFORM D300-PERCENTILE-BAL                                          
038900     MOVE 50 TO D-PCT-POS                                                 
039000     PERFORM D300-PERCENTILE-BAL                                          
039100     MOVE 75 TO D-PCT-POS                                                 
039200     PERFORM D300-PERCENTILE-BAL                                          
039300     MOVE 95 TO D-PCT-POS                                                 
039400     PERFORM D300-PERCENTILE-BAL                                          
039500     .                                                                    
039600 D100-99.                                                                 
039700     EXIT.                                                                
039800                                                                          
039900 D200-MEDIAN-DRAWDOWN SECTION.                                            
040000 D200-00.                                                                 
040100     COMPUTE D-MID = BT-MC-RUNS / 2                                       
040200     COMPUTE D-MOD-TMP = BT-MC-RUNS - D-MID * 2                           
040300     IF D-MOD-TMP = 1                                                     
040400        COMPUTE MC-MEDIAN-DRAWDOWN-PCT ROUNDED =                          
040500            W01-DD-ENTRY (D-MID + 1)                                      
040600     ELSE                                                                 
040700        COMPUTE MC-MEDIAN-DRAWDOWN-PCT ROUNDED =                          
040800            (W01-DD-ENTRY (D-MID) + W01-DD-ENTRY (D-MID + 1)) / 2         
040900     END-IF                                                               
041000     .                                                                    
041100 D200-99.                                                                 
041200     EXIT.                                                                
041300                                                                          
041400******************************************************************        
041500* Perzentil der Endstaende mit linearer Interpolation                     
041600******************************************************************        
041700 D300-PERCENTILE-BAL SECTION.                                             
041800 D300-00.                                                                 
041900     COMPUTE D-PCT-EXACT =                                                
042000         D-PCT-POS / 100 * (BT-MC-RUNS - 1) + 1                           
042100     IF D-PCT-EXACT < 1                                                   
042200        MOVE 1 TO D-PCT-EXACT                                             
042300     END-IF                                                               
042400     IF D-PCT-EXACT > BT-MC-RUNS                                          
042500        MOVE BT-MC-RUNS TO D-PCT-EXACT                                    
042600     END-IF                                                               
042700     COMPUTE D-PCT-LO = D-PCT-EXACT                                       
042800     COMPUTE D-PCT-HI = D-PCT-LO + 1                                      
042900     IF D-PCT-HI > BT-MC-RUNS                                             
043000        MOVE BT-MC-RUNS TO D-PCT-HI                                       
043100     END-IF                                                               
043200     COMPUTE D-HI-WEIGHT = D-PCT-EXACT - D-PCT-LO                         
043300     COMPUTE D-LO-WEIGHT = 1 - D-HI-WEIGHT                                
043400     COMPUTE D-BALANCE ROUNDED =                                          
043500         W00-FINAL-BAL (D-PCT-LO) * D-LO-WEIGHT                           
043600            + W00-FINAL-BAL (D-PCT-HI) * D-HI-WEIGHT                      
043700     EVALUATE D-PCT-POS                                                   
043800        WHEN 5                                                            
043900           MOVE D-BALANCE TO MC-FINAL-BAL-P05                             
044000        WHEN 25                                                           
044100           MOVE D-BALANCE TO MC-FINAL-BAL-P25                             
044200        WHEN 50                                                           
044300           MOVE D-BALANCE TO MC-FINAL-BAL-P50                             
044400        WHEN 75                                                           
044500           MOVE D-BALANCE TO MC-FINAL-BAL-P75                             
044600        WHEN 95                                                           
044700           MOVE D-BALANCE TO MC-FINAL-BAL-P95                             
044800        WHEN OTHER                                                        
044900           CONTINUE                                                       
045000     END-EVALUATE                                                         
045100     .                                                                    
045200 D300-99.                                                                 
045300     EXIT.                                                                
045400                                                                          
045500******************************************************************        
045600* Bubble-Sort von W00-RUN-TABLE aufsteigend nach Endstand; der            
045700* Drawdown in derselben Zeile wandert beim Tausch nur mit und             
045800* ist danach NICHT sortiert -- fuer Drawdown-Kennzahlen gilt              
045900* W600-SORT-DD-RUNS, nicht diese Reihenfolge.                             
046000******************************************************************        
046100 W500-SORT-RUNS SECTION.                                                  
046200 W500-00.                                                                 
046300     IF BT-MC-RUNS > 1                                                    
046400        PERFORM W510-SORT-PASS                                            
046500             VARYING C5-J FROM 1 BY 1                                     
046600             UNTIL C5-J > BT-MC-RUNS - 1                                  
046700     END-IF                                                               
046800     .                                                                    
046900 W500-99.                                                                 
047000     EXIT.                                                                
047100                                                                          
047200 W510-SORT-PASS SECTION.                                                  
047300 W510-00.                                                                 
047400     PERFORM W520-SORT-COMPARE                                            
047500          VARYING C5-K FROM 1 BY 1                                        
047600          UNTIL C5-K > BT-MC-RUNS - C5-J                                  
047700     .                                                                    
047800 W510-99.                                                                 
047900     EXIT.                                                                
048000                                                                          
048100 W520-SORT-COMPARE SECTION.                                               
048200 W520-00.                                                                 
048300     IF W00-FINAL-BAL (C5-K) > W00-FINAL-BAL (C5-K + 1)                   
048400        PERFORM W530-SWAP-ROWS                                            
048500     END-IF                                                               
048600     .                                                                    
048700 W520-99.                                                                 
048800     EXIT.                                                                
048900                                                                          
049000 W530-SWAP-ROWS SECTION.                                                  
049100 W530-00.                                                                 
049200     MOVE W00-ENTRY (C5-K) TO W00-SWAP-ROW                                
049300     MOVE W00-ENTRY (C5-K + 1) TO W00-ENTRY (C5-K)                        
049400     MOVE W00-SWAP-ROW TO W00-ENTRY (C5-K + 1)                            
049500     .                                                                    
049600 W530-99.                                                                 
049700     EXIT.                                                                
049800                                                                          
049900******************************************************************        
050000* Bubble-Sort von W01-DD-TABLE aufsteigend nach Drawdown, voellig         
050100* unabhaengig vom Endstand-Sort oben -- liefert MC-WORST- und             
050200* MC-MEDIAN-DRAWDOWN-PCT die tatsaechliche Drawdown-Reihenfolge.          
050300******************************************************************        
050400 W600-SORT-DD-RUNS SECTION.                                               
050500 W600-00.                                                                 
050600     IF BT-MC-RUNS > 1                                                    
050700        PERFORM W610-DD-SORT-PASS                                         
050800             VARYING C5-DJ FROM 1 BY 1                                    
050900             UNTIL C5-DJ > BT-MC-RUNS - 1                                 
051000     END-IF                                                               
051100     .                                                                    
051200 W600-99.                                                                 
051300     EXIT.                                                                
051400                                                                          
051500 W610-DD-SORT-PASS SECTION.                                               
051600 W610-00.                                                                 
051700     PERFORM W620-DD-COMPARE                                              
051800          VARYING C5-DK FROM 1 BY 1                                       
051900          UNTIL C5-DK > BT-MC-RUNS - C5-DJ                                
052000     .                                                                    
052100 W610-99.                                                                 
052200     EXIT.                                                                
052300                                                                          
052400 W620-DD-COMPARE SECTION.                                                 
052500 W620-00.                                                                 
052600     IF W01-DD-ENTRY (C5-DK) > W01-DD-ENTRY (C5-DK + 1)                   
052700        PERFORM W630-DD-SWAP                                              
052800     END-IF                                                               
052900     .                                                                    
053000 W620-99.                                                                 
053100     EXIT.                                                                
053200                                                                          
053300 W630-DD-SWAP SECTION.                                                    
053400 W630-00.                                                                 
053500     MOVE W01-DD-ENTRY (C5-DK) TO W01-SWAP-DD                             
053600     MOVE W01-DD-ENTRY (C5-DK + 1) TO W01-DD-ENTRY (C5-DK)                
053700     MOVE W01-SWAP-DD TO W01-DD-ENTRY (C5-DK + 1)                         
053800     .                                                                    
053900 W630-99.                                                                 
054000     EXIT.                                                                
054100                                                                          
054200******************************************************************        
054300* Pseudozufallsgenerator -- linear-kongruent, mit der Systemzeit          
054400* als Saatwert; liefert D-RAND-FRAC im Bereich 0 <= x < 1.                
054500******************************************************************        
054600 U200-SEED-RANDOM SECTION.                                                
054700 U200-00.                                                                 
054800     ACCEPT C9-SEED FROM TIME                                             
054900     COMPUTE D-MOD-DIV = C9-SEED / K-RAND-MOD                             
055000     COMPUTE C9-SEED = C9-SEED - D-MOD-DIV * K-RAND-MOD                   
055100     IF C9-SEED = ZERO                                                    
055200        MOVE 1 TO C9-SEED                                                 
055300     END-IF                                                               
055400     .                                                                    
055500 U200-99.                                                                 
055600     EXIT.                                                                
055700                                                                          
055800*-----------------------------------------------------------------        
055900* Linear-kongruenter Generator (A=31, C=7, M=999999937); liefert          
056000* D-RAND-FRAC als Bruchteil von C9-SEED / K-RAND-MOD.                     
056100*-----------------------------------------------------------------        
056200 U210-NEXT-RANDOM SECTION.                                                
056300 U210-00.                                                                 
056400     COMPUTE D-MOD-TMP = C9-SEED * K-RAND-MULT + K-RAND-INCR              
056500     COMPUTE D-MOD-DIV = D-MOD-TMP / K-RAND-MOD                           
056600     COMPUTE C9-SEED = D-MOD-TMP - D-MOD-DIV * K-RAND-MOD                 
056700     COMPUTE D-RAND-FRAC = C9-SEED / K-RAND-MOD                           
056800     .                                                                    
056900 U210-99.                                                                 
057000     EXIT.                                                                
