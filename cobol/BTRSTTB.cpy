000100*--------------------------------------------------------------*          
000200* BTRSTTB  --  in-memory DAILY-STATS lookup table, loaded once            
000300*              from STATSF by BTDRV0O paragraph B010-LOAD-STATS,          
000400*              and the single-day broadcast record BTIND0M fills          
000500*              from it for the day currently in BT-BAR-TABLE.             
000600*              EXTERNAL, same reasoning as BT-BAR-TABLE.                  
000700*--------------------------------------------------------------*          
000800*A.00.00|2018-04-12| kl  | Neuerstellung (SSFNEW-7)                       
000900*--------------------------------------------------------------*          
001000 01          ST-STATS-TABLE IS EXTERNAL.                                  
001100     05      ST-TABLE-COUNT          PIC S9(05) COMP VALUE ZERO.          
001200     05      ST-ENTRY OCCURS 0 TO 20000 TIMES                             
001300                 DEPENDING ON ST-TABLE-COUNT                              
001400                 ASCENDING KEY IS ST-E-TICKER ST-E-TRADE-DATE             
001500                 INDEXED BY ST-IX.                                        
001600         10  ST-E-TICKER             PIC X(08).                           
001700         10  ST-E-TRADE-DATE         PIC X(10).                           
001800         10  ST-E-PM-HIGH            PIC S9(07)V9(04).                    
001900         10  ST-E-PM-LOW             PIC S9(07)V9(04).                    
002000         10  ST-E-PREV-CLOSE         PIC S9(07)V9(04).                    
002100         10  ST-E-YESTERDAY-HIGH     PIC S9(07)V9(04).                    
002200         10  ST-E-YESTERDAY-LOW      PIC S9(07)V9(04).                    
002300*--------------------------------------------------------------*          
002400* Broadcast-Satz fuer den Tag, der gerade in BT-BAR-TABLE steht.          
002500*--------------------------------------------------------------*          
002600 01          BT-DAY-STATS IS EXTERNAL.                                    
002700     05      BT-DS-FOUND             PIC X(01) VALUE "N".                 
002800         88  BT-DS-AVAILABLE                  VALUE "J".                  
002900         88  BT-DS-NOT-AVAILABLE              VALUE "N".                  
003000     05      BT-DS-PM-HIGH           PIC S9(07)V9(04).                    
003100     05      BT-DS-PM-LOW            PIC S9(07)V9(04).                    
003200     05      BT-DS-PREV-CLOSE        PIC S9(07)V9(04).                    
003300     05      BT-DS-YESTERDAY-HIGH    PIC S9(07)V9(04).                    
003400     05      BT-DS-YESTERDAY-LOW     PIC S9(07)V9(04).                    
