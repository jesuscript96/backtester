000100*--------------------------------------------------------------*          
000200* BTRSWCH  --  common switches for the backtest program family            
000300*              (BTDRV0O, BTIND0M, BTSTR0M, BTSIM0M, BTMTC0M)              
000400*--------------------------------------------------------------*          
000500* Aenderungen:                                                            
000600*A.00.00|2018-04-11| kl  | Neuerstellung (SSFNEW-7)                       
000700*B.00.00|1991-02-06| rjh | adapted for backtest driver family             
000800*B.00.01|1994-08-19| dtw | added SW-MC-STATUS, SW-STRAT-STATUS            
000900*B.00.02|1996-03-11| rjh | EOF-levels for TRADEF/DAYRF (Report            
001000*                        | liest beide Dateien ein 2. Mal ein)            
001100*--------------------------------------------------------------*          
001200 01          SCHALTER.                                                    
001300     05      CANDLF-STATUS       PIC X(02).                               
001400         88  CANDLF-OK                       VALUE "00".                  
001500         88  CANDLF-EOF                      VALUE "10".                  
001600     05      STATSF-STATUS       PIC X(02).                               
001700         88  STATSF-OK                       VALUE "00".                  
001800         88  STATSF-EOF                      VALUE "10".                  
001900     05      STRATF-STATUS       PIC X(02).                               
002000         88  STRATF-OK                       VALUE "00".                  
002100         88  STRATF-EOF                      VALUE "10".                  
002200     05      TRADEF-STATUS       PIC X(02).                               
002300         88  TRADEF-OK                       VALUE "00".                  
002400         88  TRADEF-EOF                      VALUE "10".                  
002500     05      DAYRF-STATUS        PIC X(02).                               
002600         88  DAYRF-OK                        VALUE "00".                  
002700         88  DAYRF-EOF                       VALUE "10".                  
002800     05      EQTYF-STATUS        PIC X(02).                               
002900         88  EQTYF-OK                        VALUE "00".                  
003000     05      RPTF-STATUS         PIC X(02).                               
003100         88  RPTF-OK                         VALUE "00".                  
003200*                                                                         
003300     05      PRG-STATUS          PIC 9.                                   
003400         88  PRG-OK                          VALUE ZERO.                  
003500         88  PRG-NOK                         VALUE 1 THRU 9.              
003600         88  PRG-ENDE                        VALUE 1.                     
003700         88  PRG-ABBRUCH                     VALUE 2.                     
003800*                                                                         
003900     05      SW-ERSTER-BAR       PIC X(01) VALUE "J".                     
004000         88  ERSTER-BAR                      VALUE "J".                   
004100         88  NICHT-ERSTER-BAR                VALUE "N".                   
004200     05      SW-LETZTER-BAR      PIC X(01) VALUE "N".                     
004300         88  LETZTER-BAR                     VALUE "J".                   
004400         88  NICHT-LETZTER-BAR               VALUE "N".                   
004500     05      SW-IN-POSITION      PIC X(01) VALUE "N".                     
004600         88  IN-POSITION                     VALUE "J".                   
004700         88  FLAT                            VALUE "N".                   
004800     05      SW-DAY-SKIP         PIC X(01) VALUE "N".                     
004900         88  DAY-SKIP                        VALUE "J".                   
005000         88  DAY-KEEP                        VALUE "N".                   
005100     05      SW-STATS-FOUND      PIC X(01) VALUE "N".                     
005200         88  STATS-FOUND                     VALUE "J".                   
005300         88  STATS-NOT-FOUND                 VALUE "N".                   
005400     05      SW-MC-STATUS        PIC X(01) VALUE "N".                     
005500         88  MC-REQUESTED                    VALUE "J".                   
005600         88  MC-NOT-REQUESTED                VALUE "N".                   
005700     05      SW-STRAT-STATUS     PIC X(01) VALUE "N".                     
005800         88  STRAT-BIAS-LONG                 VALUE "J".                   
005900         88  STRAT-BIAS-SHORT                VALUE "N".                   
