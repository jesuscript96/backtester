000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. BTIND0M.                                                     
001000                                                                          
001100 AUTHOR. K. LOHRMANN.                                                     
001200                                                                          
001300 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
001400                                                                          
001500 DATE-WRITTEN. 1991-02-11.                                                
001600                                                                          
001700 DATE-COMPILED.                                                           
001800                                                                          
001900 SECURITY. NUR BATCH-AUFRUF DURCH BTDRV0O -- KEIN TERMINAL.               
002000                                                                          
002100*****************************************************************         
002200* Letzte Aenderung :: 1999-06-09                                          
002300* Letzte Version   :: B.00.03                                             
002400* Kurzbeschreibung :: Indikatoren-Engine fuer den Backtest (SMA,          
002500*                      EMA, RSI, ATR, VWAP, Tagesmarken, Zaehler,         
002600*                      Kerzenmuster) -- aufgerufen je Handelstag          
002700*                      aus BTDRV0O, arbeitet auf BT-BAR-TABLE.            
002800*                                                                         
002900* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003100*----------------------------------------------------------------*        
003200* Vers. | Datum    | von | Kommentar                             *        
003300*-------|----------|-----|---------------------------------------*        
003400*A.00.00|1991-02-11| kl  | Neuerstellung                                  
003500*A.00.01|1991-06-03| rjh | VWAP und Tagesmarken (HOD/LOD/ACCVOL)          
003600*A.00.02|1992-09-21| rjh | Konsekutiv-Zaehler rot/HH/LL ergaenzt          
003700*B.00.00|1994-03-30| dtw | Kerzenmuster (DOJI/HAMMER/SHOOT-STAR)          
003800*B.00.01|1998-11-02| glh | Y2K: Datumsfelder CCYY-MM-DD bestaetigt        
003900*B.00.02|1999-01-14| glh | Y2K-Ueberpruefung aller Zaehlerfelder          
004000*B.00.03|1999-06-09| glh | Bannerfeld K-PROG-START zerlegbar (DBA         
004100*                        | verlangt Versionsstempel je Baustein)          
004200*----------------------------------------------------------------*        
004300*                                                                         
004400* Programmbeschreibung                                                    
004500* ---------------------                                                   
004600*                                                                         
004700* Errechnet fuer jeden Balken (1-Minuten-Kerze) eines Handelstags         
004800* die Indikatorenreihe, die die Strategie-Engine (BTSTR0M) fuer           
004900* ihre Bedingungen braucht.  Eingabe und Ausgabe liegen beide in          
005000* der externen Tabelle BT-BAR-TABLE; BT-DAY-STATS liefert die             
005100* Marken aus den Daily-Stats (PM-Hoch/-Tief, Vortagesschluss,             
005200* Vortageshoch/-tief), falls fuer den Tag vorhanden.                      
005300*                                                                         
005400* Vereinfachung ggue. der Quelle: SMA/EMA/RSI/ATR werden nur in           
005500* der hausueblichen Standardperiode gefuehrt (20/20/14/14) -- je          
005600* Bedingung individuelle Perioden (SOURCE-PERIOD) wertet BTSTR0M          
005700* nicht gesondert aus.  Mehrperiodige Reihen waeren eine eigene           
005800* Tabelle je Periode; nicht Bestandteil dieser Ablage.                    
005900*                                                                         
006000******************************************************************        
006100                                                                          
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     CLASS ALPHNUM IS "0123456789"                                        
006600                      "abcdefghijklmnopqrstuvwxyz"                        
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006800                      " .,;-_!$%&/=*+".                                   
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*-----------------------------------------------------------------        
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007900*-----------------------------------------------------------------        
008000 01          COMP-FELDER.                                                 
008100     05      C4-IX                PIC S9(04) COMP.                        
008200     05      C4-J                 PIC S9(04) COMP.                        
008300     05      C4-P                 PIC S9(04) COMP.                        
008400     05      C4-CNT                PIC S9(04) COMP.                       
008500     05      C9-SUM-VOL           PIC S9(09) COMP.                        
008600                                                                          
008700 01          DISPLAY-FELDER.                                              
008800     05      D-SMA-SUM            PIC S9(11)V9(04).                       
008900     05      D-EMA-MULT           PIC S9(03)V9(08).                       
009000     05      D-EMA-PREV           PIC S9(07)V9(04).                       
009100     05      D-GAIN               PIC S9(07)V9(04).                       
009200     05      D-LOSS               PIC S9(07)V9(04).                       
009300     05      D-AVG-GAIN           PIC S9(07)V9(04).                       
009400     05      D-AVG-LOSS           PIC S9(07)V9(04).                       
009500     05      D-RS                 PIC S9(07)V9(04).                       
009600     05      D-TR                 PIC S9(07)V9(04).                       
009700     05      D-TR1                PIC S9(07)V9(04).                       
009800     05      D-TR2                PIC S9(07)V9(04).                       
009900     05      D-TR3                PIC S9(07)V9(04).                       
010000     05      D-ATR-SUM            PIC S9(11)V9(04).                       
010100     05      D-TYPICAL            PIC S9(07)V9(04).                       
010200     05      D-CUM-TYPVOL         PIC S9(15)V9(04).                       
010300     05      D-BODY               PIC S9(07)V9(04).                       
010400     05      D-RANGE               PIC S9(07)V9(04).                      
010500     05      D-LOWER-WICK         PIC S9(07)V9(04).                       
010600     05      D-UPPER-WICK         PIC S9(07)V9(04).                       
010700     05      D-FIRST-OPEN         PIC S9(07)V9(04).                       
010800     05      D-EMA-PREV-R REDEFINES D-EMA-PREV.                           
010900         10  D-EMA-PREV-INT       PIC S9(07).                             
011000         10  D-EMA-PREV-FRAC      PIC 9(04).                              
011100                                                                          
011200 01          KONSTANTE-FELDER.                                            
011300     05      K-PROG-START         PIC X(40) VALUE                         
011400             "BTIND0M  Vers. B.00.03  vom 1999-06-09".                    
011500     05      K-PROG-START-R REDEFINES K-PROG-START.                       
011600         10  K-PR-NAME            PIC X(09).                              
011700         10  K-PR-VERS-TXT        PIC X(13).                              
011800         10  K-PR-VERS-NUM        PIC X(08).                              
011900         10  K-PR-DATE-TXT        PIC X(10).                              
012000     05      K-PERIOD-SMA         PIC 9(03) COMP VALUE 20.                
012100     05      K-PERIOD-EMA         PIC 9(03) COMP VALUE 20.                
012200     05      K-PERIOD-RSI         PIC 9(03) COMP VALUE 14.                
012300     05      K-PERIOD-ATR         PIC 9(03) COMP VALUE 14.                
012400                                                                          
012500     COPY BTRSWCH.                                                        
012600     COPY BTRBARS.                                                        
012700     COPY BTRSTTB.                                                        
012800                                                                          
012900 LINKAGE SECTION.                                                         
013000 01          LINK-IND-REC.                                                
013100     05      LINK-IND-HDR.                                                
013200         10  LINK-IND-RC          PIC S9(04) COMP.                        
013300                                                                          
013400 PROCEDURE DIVISION USING LINK-IND-REC.                                   
013500                                                                          
013600******************************************************************        
013700* Steuerung                                                               
013800******************************************************************        
013900 A100-STEUERUNG SECTION.                                                  
014000 A100-00.                                                                 
014100     MOVE ZERO TO LINK-IND-RC                                             
014200     PERFORM B000-VORLAUF                                                 
014300     PERFORM B100-VERARBEITUNG                                            
014400     PERFORM B090-ENDE                                                    
014500     GOBACK                                                               
014600     .                                                                    
014700 A100-99.                                                                 
014800     EXIT.                                                                
014900                                                                          
015000 B000-VORLAUF SECTION.                                                    
015100 B000-00.                                                                 
015200     PERFORM C000-INIT                                                    
015300     .                                                                    
015400 B000-99.                                                                 
015500     EXIT.                                                                
015600                                                                          
015700 B090-ENDE SECTION.                                                       
015800 B090-00.                                                                 
015900     CONTINUE                                                             
016000     .                                                                    
016100 B090-99.                                                                 
016200     EXIT.                                                                
016300                                                                          
016400******************************************************************        
016500* Verarbeitung -- einmal ueber alle Balken des Handelstages               
016600******************************************************************        
016700 B100-VERARBEITUNG SECTION.                                               
016800 B100-00.                                                                 
016900     IF BT-BAR-COUNT > ZERO                                               
017000        MOVE BT-OPEN (1) TO D-FIRST-OPEN                                  
017100        PERFORM C100-CALC-MA-SERIES                                       
017200             VARYING C4-IX FROM 1 BY 1                                    
017300             UNTIL C4-IX > BT-BAR-COUNT                                   
017400        PERFORM C200-CALC-RSI                                             
017500             VARYING C4-IX FROM 1 BY 1                                    
017600             UNTIL C4-IX > BT-BAR-COUNT                                   
017700        PERFORM C300-CALC-ATR                                             
017800             VARYING C4-IX FROM 1 BY 1                                    
017900             UNTIL C4-IX > BT-BAR-COUNT                                   
018000        PERFORM C400-CALC-VWAP                                            
018100             VARYING C4-IX FROM 1 BY 1                                    
018200             UNTIL C4-IX > BT-BAR-COUNT                                   
018300        PERFORM C600-CALC-COUNTERS                                        
018400             VARYING C4-IX FROM 1 BY 1                                    
018500             UNTIL C4-IX > BT-BAR-COUNT                                   
018600        PERFORM C700-CALC-PATTERNS                                        
018700             VARYING C4-IX FROM 1 BY 1                                    
018800             UNTIL C4-IX > BT-BAR-COUNT                                   
018900        PERFORM C500-CALC-LEVELS                                          
019000             VARYING C4-IX FROM 1 BY 1                                    
019100             UNTIL C4-IX > BT-BAR-COUNT                                   
019200     END-IF                                                               
019300     .                                                                    
019400 B100-99.                                                                 
019500     EXIT.                                                                
019600                                                                          
019700******************************************************************        
019800* Initialisierung                                                         
019900******************************************************************        
020000 C000-INIT SECTION.                                                       
020100 C000-00.                                                                 
020200     MOVE ZERO TO C9-SUM-VOL                                              
020300     MOVE ZERO TO D-CUM-TYPVOL                                            
020400     MOVE ZERO TO D-EMA-PREV                                              
020500     MOVE ZERO TO D-AVG-GAIN                                              
020600     MOVE ZERO TO D-AVG-LOSS                                              
020700     MOVE ZERO TO D-ATR-SUM                                               
020800     COMPUTE D-EMA-MULT ROUNDED = 2 / (K-PERIOD-EMA + 1)                  
020900     .                                                                    
021000 C000-99.                                                                 
021100     EXIT.                                                                
021200                                                                          
021300******************************************************************        
021400* SMA(20) und EMA(20) je Balken                                           
021500******************************************************************        
021600 C100-CALC-MA-SERIES SECTION.                                             
021700 C100-00.                                                                 
021800     IF C4-IX >= K-PERIOD-SMA                                             
021900        MOVE ZERO TO D-SMA-SUM                                            
022000        PERFORM C150-SUM-SMA-WINDOW                                       
022100             VARYING C4-J FROM C4-IX BY -1                                
022200             UNTIL C4-J <= C4-IX - K-PERIOD-SMA                           
022300        COMPUTE BT-SMA (C4-IX) ROUNDED = D-SMA-SUM / K-PERIOD-SMA         
022400        MOVE "J" TO BT-SMA-DEF (C4-IX)                                    
022500     ELSE                                                                 
022600        MOVE ZERO TO BT-SMA (C4-IX)                                       
022700        MOVE "N" TO BT-SMA-DEF (C4-IX)                                    
022800     END-IF                                                               
022900                                                                          
023000     IF C4-IX = 1                                                         
023100        MOVE BT-CLOSE (1) TO BT-EMA (1)                                   
023200     ELSE                                                                 
023300        COMPUTE BT-EMA (C4-IX) ROUNDED =                                  
023400             (BT-CLOSE (C4-IX) * D-EMA-MULT) +                            
023500             (D-EMA-PREV * (1 - D-EMA-MULT))                              
023600     END-IF                                                               
023700     MOVE BT-EMA (C4-IX) TO D-EMA-PREV                                    
023800     MOVE "J" TO BT-EMA-DEF (C4-IX)                                       
023900     .                                                                    
024000 C100-99.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300 C150-SUM-SMA-WINDOW SECTION.                                             
024400 C150-00.                                                                 
024500     ADD BT-CLOSE (C4-J) TO D-SMA-SUM                                     
024600     .                                                                    
024700 C150-99.                                                                 
024800     EXIT.                                                                
024900                                                                          
025000******************************************************************        
025100* RSI(14) nach Wilder                                                     
025200******************************************************************        
025300 C200-CALC-RSI SECTION.                                                   
025400 C200-00.                                                                 
025500     IF C4-IX = 1                                                         
025600        MOVE ZERO TO BT-RSI (1)                                           
025700        MOVE "N" TO BT-RSI-DEF (1)                                        
025800     ELSE                                                                 
025900        COMPUTE D-GAIN = BT-CLOSE (C4-IX) - BT-CLOSE (C4-IX - 1)          
026000        IF D-GAIN > ZERO                                                  
026100           MOVE D-GAIN TO D-GAIN                                          
026200           MOVE ZERO   TO D-LOSS                                          
026300        ELSE                                                              
026400           COMPUTE D-LOSS = ZERO - D-GAIN                                 
026500           MOVE ZERO   TO D-GAIN                                          
026600        END-IF                                                            
026700                                                                          
026800        IF C4-IX = K-PERIOD-RSI + 1                                       
026900           PERFORM D200-RSI-SEED                                          
027000        END-IF                                                            
027100                                                                          
027200        IF C4-IX > K-PERIOD-RSI + 1                                       
027300           COMPUTE D-AVG-GAIN ROUNDED =                                   
027400               (D-AVG-GAIN * (K-PERIOD-RSI - 1) + D-GAIN)                 
027500                  / K-PERIOD-RSI                                          
027600           COMPUTE D-AVG-LOSS ROUNDED =                                   
027700               (D-AVG-LOSS * (K-PERIOD-RSI - 1) + D-LOSS)                 
027800                  / K-PERIOD-RSI                                          
027900        END-IF                                                            
028000                                                                          
028100        IF C4-IX > K-PERIOD-RSI                                           
028200           IF D-AVG-LOSS = ZERO                                           
028300              MOVE 100 TO BT-RSI (C4-IX)                                  
028400           ELSE                                                           
028500              COMPUTE D-RS ROUNDED = D-AVG-GAIN / D-AVG-LOSS              
028600              COMPUTE BT-RSI (C4-IX) ROUNDED =                            
028700                  100 - (100 / (1 + D-RS))                                
028800           END-IF                                                         
028900           MOVE "J" TO BT-RSI-DEF (C4-IX)                                 
029000        ELSE                                                              
029100           MOVE ZERO TO BT-RSI (C4-IX)                                    
029200           MOVE "N" TO BT-RSI-DEF (C4-IX)                                 
029300        END-IF                                                            
029400     END-IF                                                               
029500     .                                                                    
029600 C200-99.                                                                 
029700     EXIT.                                                                
029800                                                                          
029900 D200-RSI-SEED SECTION.                                                   
030000 D200-00.                                                                 
030100     MOVE ZERO TO D-AVG-GAIN                                              
030200     MOVE ZERO TO D-AVG-LOSS                                              
030300     PERFORM D250-RSI-SEED-STEP                                           
030400        VARYING C4-J FROM 2 BY 1 UNTIL C4-J > K-PERIOD-RSI + 1            
030500     COMPUTE D-AVG-GAIN ROUNDED = D-AVG-GAIN / K-PERIOD-RSI               
030600     COMPUTE D-AVG-LOSS ROUNDED = D-AVG-LOSS / K-PERIOD-RSI               
030700     .                                                                    
030800 D200-99.                                                                 
030900     EXIT.                                                                
031000                                                                          
031100 D250-RSI-SEED-STEP SECTION.                                              
031200 D250-00.                                                                 
031300     COMPUTE D-GAIN = BT-CLOSE (C4-J) - BT-CLOSE (C4-J - 1)               
031400     IF D-GAIN > ZERO                                                     
031500        ADD D-GAIN TO D-AVG-GAIN                                          
031600     ELSE                                                                 
031700        COMPUTE D-LOSS = ZERO - D-GAIN                                    
031800        ADD D-LOSS TO D-AVG-LOSS                                          
031900     END-IF                                                               
032000     .                                                                    
032100 D250-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500* ATR(14) nach Wilder                                                     
032600******************************************************************        
032700 C300-CALC-ATR SECTION.                                                   
032800 C300-00.                                                                 
032900     IF C4-IX = 1                                                         
033000        COMPUTE D-TR = BT-HIGH (1) - BT-LOW (1)                           
033100     ELSE                                                                 
033200        COMPUTE D-TR1 = BT-HIGH (C4-IX) - BT-LOW (C4-IX)                  
033300        COMPUTE D-TR2 = BT-HIGH (C4-IX) - BT-CLOSE (C4-IX - 1)            
033400        IF D-TR2 < ZERO                                                   
033500           COMPUTE D-TR2 = ZERO - D-TR2                                   
033600        END-IF                                                            
033700        COMPUTE D-TR3 = BT-LOW (C4-IX) - BT-CLOSE (C4-IX - 1)             
033800        IF D-TR3 < ZERO                                                   
033900           COMPUTE D-TR3 = ZERO - D-TR3                                   
034000        END-IF                                                            
034100        MOVE D-TR1 TO D-TR                                                
034200        IF D-TR2 > D-TR                                                   
034300           MOVE D-TR2 TO D-TR                                             
034400        END-IF                                                            
034500        IF D-TR3 > D-TR                                                   
034600           MOVE D-TR3 TO D-TR                                             
034700        END-IF                                                            
034800     END-IF                                                               
034900                                                                          
035000     IF C4-IX < K-PERIOD-ATR                                              
035100        ADD D-TR TO D-ATR-SUM                                             
035200        MOVE ZERO TO BT-ATR (C4-IX)                                       
035300        MOVE "N" TO BT-ATR-DEF (C4-IX)                                    
035400     ELSE                                                                 
035500        IF C4-IX = K-PERIOD-ATR                                           
035600           ADD D-TR TO D-ATR-SUM                                          
035700           COMPUTE BT-ATR (C4-IX) ROUNDED =                               
035800               D-ATR-SUM / K-PERIOD-ATR                                   
035900        ELSE                                                              
036000           COMPUTE BT-ATR (C4-IX) ROUNDED =                               
036100               (BT-ATR (C4-IX - 1) * (K-PERIOD-ATR - 1) + D-TR)           
036200                  / K-PERIOD-ATR                                          
036300        END-IF                                                            
036400        MOVE "J" TO BT-ATR-DEF (C4-IX)                                    
036500     END-IF                                                               
036600     .                                                                    
036700 C300-99.                                                                 
036800     EXIT.                                                                
036900                                                                          
037000******************************************************************        
037100* VWAP kumuliert                                                          
037200******************************************************************        
037300 C400-CALC-VWAP SECTION.                                                  
037400 C400-00.                                                                 
037500     COMPUTE D-TYPICAL ROUNDED =                                          
037600         (BT-HIGH (C4-IX) + BT-LOW (C4-IX) + BT-CLOSE (C4-IX)) / 3        
037700     COMPUTE D-CUM-TYPVOL = D-CUM-TYPVOL +                                
037800         (D-TYPICAL * BT-VOLUME (C4-IX))                                  
037900     ADD BT-VOLUME (C4-IX) TO C9-SUM-VOL                                  
038000     IF C9-SUM-VOL > ZERO                                                 
038100        COMPUTE BT-VWAP (C4-IX) ROUNDED =                                 
038200            D-CUM-TYPVOL / C9-SUM-VOL                                     
038300        MOVE "J" TO BT-VWAP-DEF (C4-IX)                                   
038400     ELSE                                                                 
038500        MOVE ZERO TO BT-VWAP (C4-IX)                                      
038600        MOVE "N" TO BT-VWAP-DEF (C4-IX)                                   
038700     END-IF                                                               
038800     .                                                                    
038900 C400-99.                                                                 
039000     EXIT.                                                                
039100                                                                          
039200******************************************************************        
039300* Tagesmarken, Rueckgabe %, Tageszeit                                     
039400******************************************************************        
039500 C500-CALC-LEVELS SECTION.                                                
039600 C500-00.                                                                 
039700     IF BT-DS-AVAILABLE AND BT-DS-PREV-CLOSE > ZERO                       
039800        COMPUTE BT-RET-PM (C4-IX) ROUNDED =                               
039900            (BT-DS-PM-HIGH - BT-DS-PREV-CLOSE)                            
040000                / BT-DS-PREV-CLOSE * 100                                  
040100        MOVE "J" TO BT-RET-PM-DEF (C4-IX)                                 
040200     ELSE                                                                 
040300        MOVE ZERO TO BT-RET-PM (C4-IX)                                    
040400        MOVE "N" TO BT-RET-PM-DEF (C4-IX)                                 
040500     END-IF                                                               
040600                                                                          
040700     IF D-FIRST-OPEN > ZERO                                               
040800        COMPUTE BT-RET-RTH (C4-IX) ROUNDED =                              
040900            (BT-CLOSE (C4-IX) - D-FIRST-OPEN) / D-FIRST-OPEN * 100        
041000        MOVE "J" TO BT-RET-RTH-DEF (C4-IX)                                
041100     ELSE                                                                 
041200        MOVE ZERO TO BT-RET-RTH (C4-IX)                                   
041300        MOVE "N" TO BT-RET-RTH-DEF (C4-IX)                                
041400     END-IF                                                               
041500                                                                          
041600     COMPUTE BT-TOD (C4-IX) = (BT-HH (C4-IX) * 60) + BT-MI (C4-IX)        
041700     .                                                                    
041800 C500-99.                                                                 
041900     EXIT.                                                                
042000                                                                          
042100******************************************************************        
042200* Tageshoch/-tief, Volumen, Konsekutiv-Zaehler                            
042300******************************************************************        
042400 C600-CALC-COUNTERS SECTION.                                              
042500 C600-00.                                                                 
042600     IF C4-IX = 1                                                         
042700        MOVE BT-HIGH (1) TO BT-HOD (1)                                    
042800        MOVE BT-LOW (1)  TO BT-LOD (1)                                    
042900        MOVE BT-VOLUME (1) TO BT-ACCVOL (1)                               
043000        MOVE ZERO TO BT-CONSEC-RED (1)                                    
043100        MOVE ZERO TO BT-CONSEC-HH (1)                                     
043200        MOVE ZERO TO BT-CONSEC-LL (1)                                     
043300     ELSE                                                                 
043400        MOVE BT-HOD (C4-IX - 1) TO BT-HOD (C4-IX)                         
043500        IF BT-HIGH (C4-IX) > BT-HOD (C4-IX)                               
043600           MOVE BT-HIGH (C4-IX) TO BT-HOD (C4-IX)                         
043700        END-IF                                                            
043800        MOVE BT-LOD (C4-IX - 1) TO BT-LOD (C4-IX)                         
043900        IF BT-LOW (C4-IX) < BT-LOD (C4-IX)                                
044000           MOVE BT-LOW (C4-IX) TO BT-LOD (C4-IX)                          
044100        END-IF                                                            
044200        COMPUTE BT-ACCVOL (C4-IX) =                                       
044300            BT-ACCVOL (C4-IX - 1) + BT-VOLUME (C4-IX)                     
044400                                                                          
044500        IF BT-HIGH (C4-IX) > BT-HIGH (C4-IX - 1)                          
044600           COMPUTE BT-CONSEC-HH (C4-IX) =                                 
044700               BT-CONSEC-HH (C4-IX - 1) + 1                               
044800        ELSE                                                              
044900           MOVE ZERO TO BT-CONSEC-HH (C4-IX)                              
045000        END-IF                                                            
045100        IF BT-LOW (C4-IX) < BT-LOW (C4-IX - 1)                            
045200           COMPUTE BT-CONSEC-LL (C4-IX) =                                 
045300               BT-CONSEC-LL (C4-IX - 1) + 1                               
045400        ELSE                                                              
045500           MOVE ZERO TO BT-CONSEC-LL (C4-IX)                              
045600        END-IF                                                            
045700     END-IF                                                               
045800                                                                          
045900     IF BT-CLOSE (C4-IX) < BT-OPEN (C4-IX)                                
046000        IF C4-IX = 1                                                      
046100           MOVE 1 TO BT-CONSEC-RED (1)                                    
046200        ELSE                                                              
046300           COMPUTE BT-CONSEC-RED (C4-IX) =                                
046400               BT-CONSEC-RED (C4-IX - 1) + 1                              
046500        END-IF                                                            
046600     ELSE                                                                 
046700        MOVE ZERO TO BT-CONSEC-RED (C4-IX)                                
046800     END-IF                                                               
046900     .                                                                    
047000 C600-99.                                                                 
047100     EXIT.                                                                
047200                                                                          
047300******************************************************************        
047400* Kerzenmuster                                                            
047500******************************************************************        
047600 C700-CALC-PATTERNS SECTION.                                              
047700 C700-00.                                                                 
047800     COMPUTE D-BODY = BT-CLOSE (C4-IX) - BT-OPEN (C4-IX)                  
047900     IF D-BODY < ZERO                                                     
048000        COMPUTE D-BODY = ZERO - D-BODY                                    
048100     END-IF                                                               
048200     COMPUTE D-RANGE = BT-HIGH (C4-IX) - BT-LOW (C4-IX)                   
048300     IF D-RANGE = ZERO                                                    
048400        MOVE 0001 TO D-RANGE                                              
048500     END-IF                                                               
048600                                                                          
048700     MOVE "N" TO BT-PAT-GREEN-VOL (C4-IX)                                 
048800     MOVE "N" TO BT-PAT-GREEN-VOL-PLUS (C4-IX)                            
048900     MOVE "N" TO BT-PAT-RED-VOL (C4-IX)                                   
049000     MOVE "N" TO BT-PAT-RED-VOL-PLUS (C4-IX)                              
049100                                                                          
049200     IF BT-CLOSE (C4-IX) > BT-OPEN (C4-IX)                                
049300        MOVE "J" TO BT-PAT-GREEN-VOL (C4-IX)                              
049400        IF C4-IX > 1 AND BT-VOLUME (C4-IX) > BT-VOLUME (C4-IX - 1)        
049500           MOVE "J" TO BT-PAT-GREEN-VOL-PLUS (C4-IX)                      
049600        END-IF                                                            
049700     END-IF                                                               
049800     IF BT-CLOSE (C4-IX) < BT-OPEN (C4-IX)                                
049900        MOVE "J" TO BT-PAT-RED-VOL (C4-IX)                                
050000        IF C4-IX > 1 AND BT-VOLUME (C4-IX) > BT-VOLUME (C4-IX - 1)        
050100           MOVE "J" TO BT-PAT-RED-VOL-PLUS (C4-IX)                        
050200        END-IF                                                            
050300     END-IF                                                               
050400                                                                          
050500     IF (D-BODY / D-RANGE) < 0.1                                          
050600        MOVE "J" TO BT-PAT-DOJI (C4-IX)                                   
050700     ELSE                                                                 
050800        MOVE "N" TO BT-PAT-DOJI (C4-IX)                                   
050900     END-IF                                                               
051000                                                                          
051100     IF BT-OPEN (C4-IX) < BT-CLOSE (C4-IX)                                
051200        COMPUTE D-LOWER-WICK = BT-OPEN (C4-IX) - BT-LOW (C4-IX)           
051300     ELSE                                                                 
051400        COMPUTE D-LOWER-WICK = BT-CLOSE (C4-IX) - BT-LOW (C4-IX)          
051500     END-IF                                                               
051600     IF D-LOWER-WICK >= (2 * D-BODY) AND (D-BODY / D-RANGE) < 0.4         
051700        MOVE "J" TO BT-PAT-HAMMER (C4-IX)                                 
051800     ELSE                                                                 
051900        MOVE "N" TO BT-PAT-HAMMER (C4-IX)                                 
052000     END-IF                                                               
052100                                                                          
052200     IF BT-OPEN (C4-IX) > BT-CLOSE (C4-IX)                                
052300        COMPUTE D-UPPER-WICK = BT-HIGH (C4-IX) - BT-OPEN (C4-IX)          
052400     ELSE                                                                 
052500        COMPUTE D-UPPER-WICK = BT-HIGH (C4-IX) - BT-CLOSE (C4-IX)         
052600     END-IF                                                               
052700     IF D-UPPER-WICK >= (2 * D-BODY) AND (D-BODY / D-RANGE) < 0.4         
052800        MOVE "J" TO BT-PAT-SHOOT-STAR (C4-IX)                             
052900     ELSE                                                                 
053000        MOVE "N" TO BT-PAT-SHOOT-STAR (C4-IX)                             
053100     END-IF                                                               
053200     .                                                                    
053300 C700-99.                                                                 
053400     EXIT.                                                                
