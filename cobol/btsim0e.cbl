000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID. BTSIM0M.                                                     
001000                                                                          
001100 AUTHOR. D. WEISSGERBER.                                                  
001200                                                                          
001300 INSTALLATION. SSF-ANWENDUNGSENTWICKLUNG.                                 
001400                                                                          
001500 DATE-WRITTEN. 1991-04-22.                                                
001600                                                                          
001700 DATE-COMPILED.                                                           
001800                                                                          
001900 SECURITY. NUR BATCH-AUFRUF DURCH BTDRV0O -- KEIN TERMINAL.               
002000                                                                          
002100*****************************************************************         
002200* Letzte Aenderung :: 1999-06-09                                          
002300* Letzte Version   :: B.00.05                                             
002400* Kurzbeschreibung :: Portfolio-Simulator: arbeitet den Balken            
002500*                      eines Handelstages ab, prueft Exit- vor            
002600*                      Entry-Bedingungen je Balken und fuehrt             
002700*                      die Kapitalkurve (Equity) fort.  Aufgerufen        
002800*                      je Handelstag aus BTDRV0O nach BTSTR0M.            
002900*                                                                         
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
003200*----------------------------------------------------------------*        
003300* Vers. | Datum    | von | Kommentar                             *        
003400*-------|----------|-----|---------------------------------------*        
003500*A.00.00|1991-04-22| dtw | Neuerstellung                                  
003600*A.00.01|1991-10-08| dtw | Trailing-Stop-Prioritaet ergaenzt              
003700*B.00.00|1994-05-19| dtw | Re-Entry-Sperre ergaenzt (REENTRIES)           
003800*B.00.01|1996-02-14| rjh | Gebuehren-/Slippage-Saetze ausgelagert         
003900*B.00.02|1997-07-09| glh | Forced-EOD-Exit auf letzt. Balken korr.        
004000*B.00.03|1998-11-02| glh | Y2K: Datumsfelder CCYY-MM-DD bestaetigt        
004100*B.00.04|1999-03-01| glh | Kapital-Basis fuer Entry-Groesse korr.         
004200*B.00.05|1999-06-09| glh | Bannerfeld K-PROG-START zerlegbar; PNL-        
004300*                        | Feld in Ganzzahl/Cent zerlegbar (DBA)          
004400*----------------------------------------------------------------*        
004500*                                                                         
004600* Programmbeschreibung                                                    
004700* ---------------------                                                   
004800*                                                                         
004900* Arbeitet BT-BAR-TABLE Balken fuer Balken ab.  Ist eine Position         
005000* offen, werden die Exit-Pruefungen in der festen Prioritaet              
005100* Trailing-Stop, Fest-Stop, Take-Profit, Signal-Exit, Forced-EOD          
005200* angewandt (C200-CHECK-EXIT); ist die Position flach und das             
005300* Entry-Flag auf dem Balken gesetzt, wird die Fuellung zum Open           
005400* des naechsten Balkens vorbereitet (C400-CHECK-ENTRY).  Nach             
005500* beiden Pruefungen wird die Kapitalkurve fortgeschrieben                 
005600* (C600-MARK-EQUITY).  Gebuehren- und Slippage-Saetze sowie das           
005700* Startkapital stehen fest (K-INITIAL-CASH/K-FEE-RATE/K-SLIP-             
005800* RATE) -- die Quelle uebergibt sie nicht gesondert je Lauf.              
005900*                                                                         
006000******************************************************************        
006100                                                                          
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     CLASS ALPHNUM IS "0123456789"                                        
006600                      "abcdefghijklmnopqrstuvwxyz"                        
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006800                      " .,;-_!$%&/=*+".                                   
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700*-----------------------------------------------------------------        
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007900*-----------------------------------------------------------------        
008000 01          COMP-FELDER.                                                 
008100     05      C4-IX                PIC S9(04) COMP.                        
008200     05      C4-OPEN-TR-IX        PIC S9(04) COMP.                        
008300                                                                          
008400 01          DISPLAY-FELDER.                                              
008500     05      D-EXIT-TRIGGERED     PIC X(01).                              
008600     05      D-REENTRY-BLOCKED    PIC X(01).                              
008700     05      D-REALIZED-PNL       PIC S9(09)V9(02).                       
008800     05      D-ENTRY-PRICE        PIC S9(07)V9(04).                       
008900     05      D-SIZE               PIC S9(09)V9(04).                       
009000     05      D-ENTRY-FEE          PIC S9(09)V9(02).                       
009100     05      D-TRAIL-EXTREME      PIC S9(07)V9(04).                       
009200     05      D-AVAIL-CASH         PIC S9(09)V9(02).                       
009300     05      D-LEVEL              PIC S9(07)V9(04).                       
009400     05      D-EXIT-PRICE         PIC S9(07)V9(04).                       
009500     05      D-EXIT-REASON        PIC X(08).                              
009600     05      D-SLIP               PIC S9(07)V9(04).                       
009700     05      D-NET-EXIT           PIC S9(07)V9(04).                       
009800     05      D-EXIT-FEE           PIC S9(09)V9(02).                       
009900     05      D-PNL                PIC S9(09)V9(02).                       
010000     05      D-CAP-AT-RISK        PIC S9(09)V9(04).                       
010100     05      D-RETURN-PCT         PIC S9(05)V9(04).                       
010200     05      D-UNREAL             PIC S9(09)V9(02).                       
010300     05      D-EQUITY             PIC S9(11)V9(02).                       
010400     05      D-FILL-PRICE         PIC S9(07)V9(04).                       
010500     05      D-ABS-TMP            PIC S9(11)V9(04).                       
010600     05      D-REALIZED-PNL-R REDEFINES D-REALIZED-PNL.                   
010700         10  D-REALIZED-PNL-WHOLE PIC S9(09).                             
010800         10  D-REALIZED-PNL-CENTS PIC 9(02).                              
010900                                                                          
011000 01          KONSTANTE-FELDER.                                            
011100     05      K-PROG-START         PIC X(40) VALUE                         
011200             "BTSIM0M  Vers. B.00.05  vom 1999-06-09".                    
011300     05      K-PROG-START-R REDEFINES K-PROG-START.                       
011400         10  K-PR-NAME            PIC X(09).                              
011500         10  K-PR-VERS-TXT        PIC X(13).                              
011600         10  K-PR-VERS-NUM        PIC X(08).                              
011700         10  K-PR-DATE-TXT        PIC X(10).                              
011800     05      K-INITIAL-CASH       PIC S9(09)V9(02) VALUE 10000.00.        
011900     05      K-FEE-RATE           PIC S9(03)V9(06) VALUE .001000.         
012000     05      K-SLIP-RATE          PIC S9(03)V9(06) VALUE .000500.         
012100                                                                          
012200     COPY BTRSWCH.                                                        
012300     COPY BTRBARS.                                                        
012400     COPY BTRSTGY.                                                        
012500     COPY BTRTRTB.                                                        
012600     COPY BTREQTB.                                                        
012700                                                                          
012800 LINKAGE SECTION.                                                         
012900 01          LINK-SIM-REC.                                                
013000     05      LINK-SIM-HDR.                                                
013100         10  LINK-SIM-RC          PIC S9(04) COMP.                        
013200                                                                          
013300 PROCEDURE DIVISION USING LINK-SIM-REC.                                   
013400                                                                          
013500******************************************************************        
013600* Steuerung                                                               
013700******************************************************************        
013800 A100-STEUERUNG SECTION.                                                  
013900 A100-00.                                                                 
014000     MOVE ZERO TO LINK-SIM-RC                                             
014100     PERFORM B000-VORLAUF                                                 
014200     PERFORM B100-VERARBEITUNG                                            
014300     PERFORM B090-ENDE                                                    
014400     GOBACK                                                               
014500     .                                                                    
014600 A100-99.                                                                 
014700     EXIT.                                                                
014800                                                                          
014900 B000-VORLAUF SECTION.                                                    
015000 B000-00.                                                                 
015100     PERFORM C000-INIT                                                    
015200     .                                                                    
015300 B000-99.                                                                 
015400     EXIT.                                                                
015500                                                                          
015600 B090-ENDE SECTION.                                                       
015700 B090-00.                                                                 
015800     CONTINUE                                                             
015900     .                                                                    
016000 B090-99.                                                                 
016100     EXIT.                                                                
016200                                                                          
016300******************************************************************        
016400* Startzustand je Handelstag -- keine offene Position, keine              
016500* Trades, keine Equity-Punkte; Bias aus BT-STRATEGY uebernehmen.          
016600******************************************************************        
016700 C000-INIT SECTION.                                                       
016800 C000-00.                                                                 
016900     SET FLAT TO TRUE                                                     
017000     MOVE ZERO TO D-REALIZED-PNL                                          
017100     MOVE ZERO TO D-ENTRY-PRICE                                           
017200     MOVE ZERO TO D-SIZE                                                  
017300     MOVE ZERO TO D-ENTRY-FEE                                             
017400     MOVE ZERO TO D-TRAIL-EXTREME                                         
017500     MOVE ZERO TO C4-OPEN-TR-IX                                           
017600     MOVE "N" TO D-REENTRY-BLOCKED                                        
017700     MOVE ZERO TO BT-TR-COUNT                                             
017800     MOVE ZERO TO BT-EQ-COUNT                                             
017900     IF BT-ST-BIAS = "LONG "                                              
018000        SET STRAT-BIAS-LONG TO TRUE                                       
018100     ELSE                                                                 
018200        SET STRAT-BIAS-SHORT TO TRUE                                      
018300     END-IF                                                               
018400     .                                                                    
018500 C000-99.                                                                 
018600     EXIT.                                                                
018700                                                                          
018800******************************************************************        
018900* Verarbeitung -- Balken des Tages nacheinander abarbeiten                
019000******************************************************************        
019100 B100-VERARBEITUNG SECTION.                                               
019200 B100-00.                                                                 
019300     IF BT-BAR-COUNT > ZERO                                               
019400        PERFORM C100-PROCESS-BAR                                          
019500             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > BT-BAR-COUNT         
019600     END-IF                                                               
019700     .                                                                    
019800 B100-99.                                                                 
019900     EXIT.                                                                
020000                                                                          
020100 C100-PROCESS-BAR SECTION.                                                
020200 C100-00.                                                                 
020300     IF C4-IX = BT-BAR-COUNT                                              
020400        SET LETZTER-BAR TO TRUE                                           
020500     ELSE                                                                 
020600        SET NICHT-LETZTER-BAR TO TRUE                                     
020700     END-IF                                                               
020800     IF IN-POSITION                                                       
020900        PERFORM C200-CHECK-EXIT                                           
021000     END-IF                                                               
021100     IF FLAT AND BT-ENTRY-ON (C4-IX) AND NICHT-LETZTER-BAR                
021200           AND D-REENTRY-BLOCKED NOT = "J"                                
021300        PERFORM C400-CHECK-ENTRY                                          
021400     END-IF                                                               
021500     PERFORM C600-MARK-EQUITY                                             
021600     .                                                                    
021700 C100-99.                                                                 
021800     EXIT.                                                                
021900                                                                          
022000******************************************************************        
022100* Exit-Pruefung in fester Prioritaet: Trailing, Fest-Stop,                
022200* Take-Profit, Signal, Forced-EOD                                         
022300******************************************************************        
022400 C200-CHECK-EXIT SECTION.                                                 
022500 C200-00.                                                                 
022600     MOVE "N" TO D-EXIT-TRIGGERED                                         
022700     IF BT-ST-SL-STOP-SET = "J" AND BT-ST-SL-TRAIL = "J"                  
022800        PERFORM C210-CHECK-TRAILING                                       
022900     END-IF                                                               
023000     IF D-EXIT-TRIGGERED NOT = "J" AND BT-ST-SL-STOP-SET = "J"            
023100           AND BT-ST-SL-TRAIL NOT = "J"                                   
023200        PERFORM C220-CHECK-FIXED-STOP                                     
023300     END-IF                                                               
023400     IF D-EXIT-TRIGGERED NOT = "J" AND BT-ST-TP-STOP-SET = "J"            
023500        PERFORM C230-CHECK-TAKE-PROFIT                                    
023600     END-IF                                                               
023700     IF D-EXIT-TRIGGERED NOT = "J" AND BT-EXIT-ON (C4-IX)                 
023800        PERFORM C240-CHECK-SIGNAL-EXIT                                    
023900     END-IF                                                               
024000     IF D-EXIT-TRIGGERED NOT = "J" AND LETZTER-BAR                        
024100        PERFORM C250-CHECK-EOD-EXIT                                       
024200     END-IF                                                               
024300     IF D-EXIT-TRIGGERED = "J"                                            
024400        PERFORM C260-DO-EXIT                                              
024500     END-IF                                                               
024600     .                                                                    
024700 C200-99.                                                                 
024800     EXIT.                                                                
024900                                                                          
025000 C210-CHECK-TRAILING SECTION.                                             
025100 C210-00.                                                                 
025200     IF STRAT-BIAS-LONG                                                   
025300        IF BT-HIGH (C4-IX) > D-TRAIL-EXTREME                              
025400           MOVE BT-HIGH (C4-IX) TO D-TRAIL-EXTREME                        
025500        END-IF                                                            
025600        COMPUTE D-LEVEL ROUNDED =                                         
025700            D-TRAIL-EXTREME * (1 - BT-ST-SL-STOP)                         
025800        IF BT-LOW (C4-IX) <= D-LEVEL                                      
025900           IF D-LEVEL > BT-LOW (C4-IX)                                    
026000              MOVE D-LEVEL TO D-EXIT-PRICE                                
026100           ELSE                                                           
026200              MOVE BT-LOW (C4-IX) TO D-EXIT-PRICE                         
026300           END-IF                                                         
026400           MOVE "TRAILING" TO D-EXIT-REASON                               
026500           MOVE "J" TO D-EXIT-TRIGGERED                                   
026600        END-IF                                                            
026700     ELSE                                                                 
026800        IF D-TRAIL-EXTREME = ZERO                                         
026900              OR BT-LOW (C4-IX) < D-TRAIL-EXTREME                         
027000           MOVE BT-LOW (C4-IX) TO D-TRAIL-EXTREME                         
027100        END-IF                                                            
027200        COMPUTE D-LEVEL ROUNDED =                                         
027300            D-TRAIL-EXTREME * (1 + BT-ST-SL-STOP)                         
027400        IF BT-HIGH (C4-IX) >= D-LEVEL                                     
027500           IF D-LEVEL < BT-HIGH (C4-IX)                                   
027600              MOVE D-LEVEL TO D-EXIT-PRICE                                
027700           ELSE                                                           
027800              MOVE BT-HIGH (C4-IX) TO D-EXIT-PRICE                        
027900           END-IF                                                         
028000           MOVE "TRAILING" TO D-EXIT-REASON                               
028100           MOVE "J" TO D-EXIT-TRIGGERED                                   
028200        END-IF                                                            
028300     END-IF                                                               
028400     .                                                                    
028500 C210-99.                                                                 
028600     EXIT.                                                                
028700                                                                          
028800 C220-CHECK-FIXED-STOP SECTION.                                           
028900 C220-00.                                                                 
029000     IF STRAT-BIAS-LONG                                                   
029100        COMPUTE D-LEVEL ROUNDED =                                         
029200            D-ENTRY-PRICE * (1 - BT-ST-SL-STOP)                           
029300        IF BT-LOW (C4-IX) <= D-LEVEL                                      
029400           IF D-LEVEL > BT-LOW (C4-IX)                                    
029500              MOVE D-LEVEL TO D-EXIT-PRICE                                
029600           ELSE                                                           
029700              MOVE BT-LOW (C4-IX) TO D-EXIT-PRICE                         
029800           END-IF                                                         
029900           MOVE "SL      " TO D-EXIT-REASON                               
030000           MOVE "J" TO D-EXIT-TRIGGERED                                   
030100        END-IF                                                            
030200     ELSE                                                                 
030300        COMPUTE D-LEVEL ROUNDED =                                         
030400            D-ENTRY-PRICE * (1 + BT-ST-SL-STOP)                           
030500        IF BT-HIGH (C4-IX) >= D-LEVEL                                     
030600           IF D-LEVEL < BT-HIGH (C4-IX)                                   
030700              MOVE D-LEVEL TO D-EXIT-PRICE                                
030800           ELSE                                                           
030900              MOVE BT-HIGH (C4-IX) TO D-EXIT-PRICE                        
031000           END-IF                                                         
031100           MOVE "SL      " TO D-EXIT-REASON                               
031200           MOVE "J" TO D-EXIT-TRIGGERED                                   
031300        END-IF                                                            
031400     END-IF                                                               
031500     .                                                                    
031600 C220-99.                                                                 
031700     EXIT.                                                                
031800                                                                          
031900 C230-CHECK-TAKE-PROFIT SECTION.                                          
032000 C230-00.                                                                 
032100     IF STRAT-BIAS-LONG                                                   
032200        COMPUTE D-LEVEL ROUNDED =                                         
032300            D-ENTRY-PRICE * (1 + BT-ST-TP-STOP)                           
032400        IF BT-HIGH (C4-IX) >= D-LEVEL                                     
032500           IF D-LEVEL < BT-HIGH (C4-IX)                                   
032600              MOVE D-LEVEL TO D-EXIT-PRICE                                
032700           ELSE                                                           
032800              MOVE BT-HIGH (C4-IX) TO D-EXIT-PRICE                        
032900           END-IF                                                         
033000           MOVE "TP      " TO D-EXIT-REASON                               
033100           MOVE "J" TO D-EXIT-TRIGGERED                                   
033200        END-IF                                                            
033300     ELSE                                                                 
033400        COMPUTE D-LEVEL ROUNDED =                                         
033500            D-ENTRY-PRICE * (1 - BT-ST-TP-STOP)                           
033600        IF BT-LOW (C4-IX) <= D-LEVEL                                      
033700           IF D-LEVEL > BT-LOW (C4-IX)                                    
033800              MOVE D-LEVEL TO D-EXIT-PRICE                                
033900           ELSE                                                           
034000              MOVE BT-LOW (C4-IX) TO D-EXIT-PRICE                         
034100           END-IF                                                         
034200           MOVE "TP      " TO D-EXIT-REASON                               
034300           MOVE "J" TO D-EXIT-TRIGGERED                                   
034400        END-IF                                                            
034500     END-IF                                                               
034600     .                                                                    
034700 C230-99.                                                                 
034800     EXIT.                                                                
034900                                                                          
035000 C240-CHECK-SIGNAL-EXIT SECTION.                                          
035100 C240-00.                                                                 
035200     MOVE BT-CLOSE (C4-IX) TO D-EXIT-PRICE                                
035300     MOVE "SIGNAL  " TO D-EXIT-REASON                                     
035400     MOVE "J" TO D-EXIT-TRIGGERED                                         
035500     .                                                                    
035600 C240-99.                                                                 
035700     EXIT.                                                                
035800                                                                          
035900 C250-CHECK-EOD-EXIT SECTION.                                             
036000 C250-00.                                                                 
036100     MOVE BT-CLOSE (C4-IX) TO D-EXIT-PRICE                                
036200     MOVE "EOD     " TO D-EXIT-REASON                                     
036300     MOVE "J" TO D-EXIT-TRIGGERED                                         
036400     .                                                                    
036500 C250-99.                                                                 
036600     EXIT.                                                                
036700                                                                          
036800******************************************************************        
036900* Position schliessen: Slippage, Gebuehren, PnL, Trade-Satz               
037000******************************************************************        
037100 C260-DO-EXIT SECTION.                                                    
037200 C260-00.                                                                 
037300     COMPUTE D-SLIP ROUNDED = D-EXIT-PRICE * K-SLIP-RATE                  
037400     IF STRAT-BIAS-LONG                                                   
037500        COMPUTE D-NET-EXIT = D-EXIT-PRICE - D-SLIP                        
037600     ELSE                                                                 
037700        COMPUTE D-NET-EXIT = D-EXIT-PRICE + D-SLIP                        
037800     END-IF                                                               
037900     COMPUTE D-ABS-TMP = D-NET-EXIT * D-SIZE                              
038000     IF D-ABS-TMP < ZERO                                                  
038100        COMPUTE D-ABS-TMP = ZERO - D-ABS-TMP                              
038200     END-IF                                                               
038300     COMPUTE D-EXIT-FEE ROUNDED = D-ABS-TMP * K-FEE-RATE                  
038400     IF STRAT-BIAS-LONG                                                   
038500        COMPUTE D-PNL ROUNDED =                                           
038600            (D-NET-EXIT - D-ENTRY-PRICE) * D-SIZE                         
038700               - D-EXIT-FEE - D-ENTRY-FEE                                 
038800     ELSE                                                                 
038900        COMPUTE D-PNL ROUNDED =                                           
039000            (D-ENTRY-PRICE - D-NET-EXIT) * D-SIZE                         
039100               - D-EXIT-FEE - D-ENTRY-FEE                                 
039200     END-IF                                                               
039300     ADD D-PNL TO D-REALIZED-PNL                                          
039400     COMPUTE D-CAP-AT-RISK ROUNDED =                                      
039500         D-ENTRY-PRICE * D-SIZE + D-ENTRY-FEE                             
039600     IF D-CAP-AT-RISK > ZERO                                              
039700        COMPUTE D-RETURN-PCT ROUNDED =                                    
039800            D-PNL / D-CAP-AT-RISK * 100                                   
039900     ELSE                                                                 
040000        MOVE ZERO TO D-RETURN-PCT                                         
040100     END-IF                                                               
040200     MOVE BT-TIME (C4-IX) TO BT-TR-EXIT-TIME (C4-OPEN-TR-IX)              
040300     MOVE D-NET-EXIT TO BT-TR-EXIT-PRICE (C4-OPEN-TR-IX)                  
040400     MOVE D-PNL TO BT-TR-PNL (C4-OPEN-TR-IX)                              
040500     MOVE D-RETURN-PCT TO BT-TR-RETURN-PCT (C4-OPEN-TR-IX)                
040600     MOVE D-EXIT-REASON TO BT-TR-EXIT-REASON (C4-OPEN-TR-IX)              
040700     MOVE C4-IX TO BT-TR-EXIT-IDX (C4-OPEN-TR-IX)                         
040800     SET FLAT TO TRUE                                                     
040900     MOVE ZERO TO D-ENTRY-PRICE                                           
041000     MOVE ZERO TO D-SIZE                                                  
041100     MOVE ZERO TO D-ENTRY-FEE                                             
041200     MOVE ZERO TO D-TRAIL-EXTREME                                         
041300     IF BT-ST-ACCEPT-REENTRIES = "N"                                      
041400        MOVE "J" TO D-REENTRY-BLOCKED                                     
041500     END-IF                                                               
041600     .                                                                    
041700 C260-99.                                                                 
041800     EXIT.                                                                
041900                                                                          
042000******************************************************************        
042100* Entry-Pruefung -- Fuellung zum Open des naechsten Balkens               
042200******************************************************************        
042300 C400-CHECK-ENTRY SECTION.                                                
042400 C400-00.                                                                 
042500     COMPUTE D-AVAIL-CASH = K-INITIAL-CASH + D-REALIZED-PNL               
042600     IF D-AVAIL-CASH > ZERO                                               
042700        MOVE BT-OPEN (C4-IX + 1) TO D-FILL-PRICE                          
042800        COMPUTE D-SLIP ROUNDED = D-FILL-PRICE * K-SLIP-RATE               
042900        IF STRAT-BIAS-LONG                                                
043000           COMPUTE D-ENTRY-PRICE = D-FILL-PRICE + D-SLIP                  
043100        ELSE                                                              
043200           COMPUTE D-ENTRY-PRICE = D-FILL-PRICE - D-SLIP                  
043300        END-IF                                                            
043400        IF D-ENTRY-PRICE > ZERO                                           
043500           COMPUTE D-SIZE ROUNDED =                                       
043600               D-AVAIL-CASH / (D-ENTRY-PRICE * (1 + K-FEE-RATE))          
043700           IF D-SIZE > ZERO                                               
043800              PERFORM C450-OPEN-POSITION                                  
043900           END-IF                                                         
044000        END-IF                                                            
044100     END-IF                                                               
044200     .                                                                    
044300 C400-99.                                                                 
044400     EXIT.                                                                
044500                                                                          
044600 C450-OPEN-POSITION SECTION.                                              
044700 C450-00.                                                                 
044800     COMPUTE D-ABS-TMP = D-ENTRY-PRICE * D-SIZE                           
044900     IF D-ABS-TMP < ZERO                                                  
045000        COMPUTE D-ABS-TMP = ZERO - D-ABS-TMP                              
045100     END-IF                                                               
045200     COMPUTE D-ENTRY-FEE ROUNDED = D-ABS-TMP * K-FEE-RATE                 
045300     SUBTRACT D-ENTRY-FEE FROM D-REALIZED-PNL                             
045400     SET IN-POSITION TO TRUE                                              
045500     MOVE D-ENTRY-PRICE TO D-TRAIL-EXTREME                                
045600     ADD 1 TO BT-TR-COUNT                                                 
045700     MOVE BT-TR-COUNT TO C4-OPEN-TR-IX                                    
045800     SET BT-TR-IX TO C4-OPEN-TR-IX                                        
045900     MOVE C4-IX + 1 TO BT-TR-ENTRY-IDX (BT-TR-IX)                         
046000     MOVE BT-TIME (C4-IX + 1) TO BT-TR-ENTRY-TIME (BT-TR-IX)              
046100     MOVE D-ENTRY-PRICE TO BT-TR-ENTRY-PRICE (BT-TR-IX)                   
046200     MOVE D-SIZE TO BT-TR-SIZE (BT-TR-IX)                                 
046300     MOVE D-ENTRY-FEE TO BT-TR-ENTRY-FEE (BT-TR-IX)                       
046400     MOVE BT-ST-BIAS TO BT-TR-DIRECTION (BT-TR-IX)                        
046500     .                                                                    
046600 C450-99.                                                                 
046700     EXIT.                                                                
046800                                                                          
046900******************************************************************        
047000* Kapitalkurve je Balken fortschreiben                                    
047100******************************************************************        
047200 C600-MARK-EQUITY SECTION.                                                
047300 C600-00.                                                                 
047400     IF IN-POSITION                                                       
047500        IF STRAT-BIAS-LONG                                                
047600           COMPUTE D-UNREAL ROUNDED =                                     
047700               (BT-CLOSE (C4-IX) - D-ENTRY-PRICE) * D-SIZE                
047800        ELSE                                                              
047900           COMPUTE D-UNREAL ROUNDED =                                     
048000               (D-ENTRY-PRICE - BT-CLOSE (C4-IX)) * D-SIZE                
048100        END-IF                                                            
048200     ELSE                                                                 
048300        MOVE ZERO TO D-UNREAL                                             
048400     END-IF                                                               
048500     COMPUTE D-EQUITY = K-INITIAL-CASH + D-REALIZED-PNL + D-UNREAL        
048600     ADD 1 TO BT-EQ-COUNT                                                 
048700     SET BT-EQ-IX TO BT-EQ-COUNT                                          
048800     MOVE D-EQUITY TO BT-EQ-VALUE (BT-EQ-IX)                              
048900     .                                                                    
049000 C600-99.                                                                 
049100     EXIT.                                                                
