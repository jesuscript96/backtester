000100*--------------------------------------------------------------*          
000200* BTRCAND  --  CANDLF record:  one 1-minute OHLCV bar                     
000300*--------------------------------------------------------------*          
000400*A.00.00|2018-04-11| kl  | Neuerstellung (SSFNEW-7)                       
000500*B.00.00|1990-11-02| rjh | ticker/date/time layout for backtest           
000600*--------------------------------------------------------------*          
000700 01          CN-CANDLE-RECORD.                                            
000800     05      CN-TICKER               PIC X(08).                           
000900     05      CN-TRADE-DATE           PIC X(10).                           
001000     05      CN-TRADE-DATE-R REDEFINES CN-TRADE-DATE.                     
001100         10  CN-DATE-CCYY            PIC X(04).                           
001200         10  FILLER                  PIC X(01).                           
001300         10  CN-DATE-MM              PIC X(02).                           
001400         10  FILLER                  PIC X(01).                           
001500         10  CN-DATE-DD              PIC X(02).                           
001600     05      CN-BAR-TIME             PIC 9(04).                           
001700     05      CN-BAR-TIME-R REDEFINES CN-BAR-TIME.                         
001800         10  CN-BAR-HH               PIC 9(02).                           
001900         10  CN-BAR-MI               PIC 9(02).                           
002000     05      CN-OPEN-PRICE           PIC S9(07)V9(04).                    
002100     05      CN-HIGH-PRICE           PIC S9(07)V9(04).                    
002200     05      CN-LOW-PRICE            PIC S9(07)V9(04).                    
002300     05      CN-CLOSE-PRICE          PIC S9(07)V9(04).                    
002400     05      CN-VOLUME               PIC 9(09).                           
002500     05      FILLER                  PIC X(05).                           
