000100*--------------------------------------------------------------*          
000200* BTRSTAT  --  STATSF record (DAILY-STATS), one per qualifying            
000300*              ticker-date.  See BTRSTTB for the in-memory                
000400*              lookup table built from this layout.                       
000500*--------------------------------------------------------------*          
000600*A.00.00|2018-04-12| kl  | Neuerstellung (SSFNEW-7)                       
000700*B.00.00|1990-11-08| rjh | PM-high/low, yesterday levels added            
000800*--------------------------------------------------------------*          
000900 01          ST-STATS-RECORD.                                             
001000     05      ST-TICKER               PIC X(08).                           
001100     05      ST-TRADE-DATE           PIC X(10).                           
001200     05      ST-PM-HIGH              PIC S9(07)V9(04).                    
001300     05      ST-PM-LOW               PIC S9(07)V9(04).                    
001400     05      ST-PREV-CLOSE           PIC S9(07)V9(04).                    
001500     05      ST-YESTERDAY-HIGH       PIC S9(07)V9(04).                    
001600     05      ST-YESTERDAY-LOW        PIC S9(07)V9(04).                    
001700     05      FILLER                  PIC X(09).                           
